000100*  -------------------------------------------------------------------
000200*    FDBATCH.CBL  -  FD and record layout for the inventory batch
000300*    file.  BATCH-EXPIRY of zero means the batch never expires; such
000400*    batches sort AFTER every batch that does carry an expiry (see
000500*    PLDEDUCT.CBL paragraph 7520-RANK-CANDIDATES).
000600*  -------------------------------------------------------------------
000700 FD  BATCH-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 70 CHARACTERS.
001000
001100 01  BATCH-RECORD.
001200     05  BATCH-ID                     PIC 9(09).
001300     05  BATCH-PROD-CODE              PIC X(20).
001400     05  BATCH-LOCATION               PIC X(10).
001500         88  BATCH-AT-MAIN-STORE      VALUE "MAIN_STORE".
001600         88  BATCH-AT-SHELF           VALUE "SHELF".
001700         88  BATCH-AT-WEB             VALUE "WEB".
001800     05  BATCH-RECEIVED               PIC 9(14).
001900     05  FILLER REDEFINES BATCH-RECEIVED.
002000         10  BATCH-RCVD-CCYYMMDD      PIC 9(08).
002100         10  BATCH-RCVD-HHMMSS        PIC 9(06).
002200     05  BATCH-EXPIRY                 PIC 9(08).
002300     05  BATCH-QTY                    PIC S9(07).
002400     05  FILLER                       PIC X(05).
