000100*  -------------------------------------------------------------------
000200*    PL-LOOK-FOR-CATEGORY-RECORD.CBL
000300*    Searches CATEGORY-TABLE for W-SEARCH-CAT-CODE (exact match, the
000400*    category code is always stored upper).  Sets
000500*    W-CATEGORY-FOUND-SWITCH and W-CATEGORY-TABLE-SUB.
000600*  -------------------------------------------------------------------
000700 7200-LOOK-FOR-CATEGORY-RECORD.
000800    MOVE "N" TO W-CATEGORY-FOUND-SWITCH.
000900    MOVE ZERO TO W-CATEGORY-TABLE-SUB.
001000    PERFORM 7250-SCAN-ONE-CATEGORY THRU 7250-EXIT
001100       VARYING W-CT-SUB FROM 1 BY 1
001200          UNTIL W-CT-SUB GREATER THAN CAT-TABLE-COUNT
001300             OR W-CATEGORY-FOUND-SWITCH EQUAL "Y".
001400 7200-EXIT.
001500    EXIT.
001600*  -------------------------------------------------------------------
001700 7250-SCAN-ONE-CATEGORY.
001800    IF CT-CODE (W-CT-SUB) EQUAL W-SEARCH-CAT-CODE
001900       MOVE "Y"     TO W-CATEGORY-FOUND-SWITCH
002000       MOVE W-CT-SUB TO W-CATEGORY-TABLE-SUB.
002100 7250-EXIT.
002200    EXIT.
