000100*  -------------------------------------------------------------------
000200*    FDXFER.CBL  -  FD and record layout for a stock-transfer
000300*    transaction.  XFER-FROM-LOC must not equal XFER-TO-LOC -- see
000400*    SY-STOCK-TRANSFER.CBL paragraph 7000-EDIT-TRANSFER.
000500*  -------------------------------------------------------------------
000600 FD  XFER-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 50 CHARACTERS.
000900
001000 01  XFER-RECORD.
001100     05  XFER-PROD-CODE                PIC X(20).
001200     05  XFER-FROM-LOC                 PIC X(10).
001210         88  XFER-FROM-AT-MAIN-STORE   VALUE "MAIN_STORE".
001220         88  XFER-FROM-AT-SHELF        VALUE "SHELF".
001230         88  XFER-FROM-AT-WEB          VALUE "WEB".
001300     05  XFER-TO-LOC                   PIC X(10).
001310         88  XFER-TO-AT-MAIN-STORE     VALUE "MAIN_STORE".
001320         88  XFER-TO-AT-SHELF          VALUE "SHELF".
001330         88  XFER-TO-AT-WEB            VALUE "WEB".
001400     05  XFER-QTY                      PIC 9(05).
001500     05  FILLER                        PIC X(05).
001550*    Alternate view -- prefix/sequence split on the code, same
001560*    idiom as the product and category files.
001600 01  FILLER REDEFINES XFER-RECORD.
001700     05  XFER-PROD-CODE-PREFIX-VIEW    PIC X(05).
001800     05  XFER-PROD-CODE-SEQ-VIEW       PIC X(15).
001900     05  FILLER                        PIC X(28).
