000100*  -------------------------------------------------------------------
000200*    FDBILL.CBL  -  FD and record layout for the bill header file.
000300*    One record per completed sale; BILL-SERIAL comes from the
000400*    bill-number sequencer (PLBILNO.CBL) before this record is built.
000500*  -------------------------------------------------------------------
000600 FD  BILL-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 100 CHARACTERS.
000900
001000 01  BILL-RECORD.
001100     05  BILL-ID                      PIC 9(09).
001200     05  BILL-SERIAL                  PIC X(12).
001300     05  BILL-DATETIME                PIC 9(14).
001400     05  FILLER REDEFINES BILL-DATETIME.
001500         10  BILL-DATE-CCYYMMDD       PIC 9(08).
001600         10  BILL-TIME-HHMMSS         PIC 9(06).
001700     05  BILL-SUBTOTAL                PIC S9(09)V99.
001800     05  BILL-DISCOUNT                PIC S9(09)V99.
001900     05  BILL-TOTAL                   PIC S9(09)V99.
002000     05  BILL-CASH                    PIC S9(09)V99.
002100     05  BILL-CHANGE                  PIC S9(09)V99.
002200     05  FILLER                       PIC X(10).
