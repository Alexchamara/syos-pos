000100*  -------------------------------------------------------------------
000200*    WSSHRTTB.CBL
000300*    WORKING-STORAGE shortage-event table, loaded whole from
000400*    SHORTAGE-FILE by SY-SHORTAGE-MAINTENANCE so the listing can
000500*    walk it newest-first without a SORT.
000600*  -------------------------------------------------------------------
000700 77  SHORTAGE-TABLE-COUNT             PIC 9(05).
000800 77  W-SH-SUB                         PIC 9(05).
000900
001000 01  SHORTAGE-TABLE.
001100     05  SHORTAGE-TABLE-ENTRY  OCCURS 2000 TIMES.
001200         10  SHT-TIME-CCYYMMDD        PIC 9(08).
001300         10  SHT-TIME-HHMMSS          PIC 9(06).
001400         10  SHT-MESSAGE              PIC X(120).
001500         10  FILLER                   PIC X(06).
