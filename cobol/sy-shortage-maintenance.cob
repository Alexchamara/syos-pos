000100*  -------------------------------------------------------------------
000200*    SY-SHORTAGE-MAINTENANCE.CBL
000300*    Lists and clears the shortage-event file.  The append
000400*    side of shortage recording lives in PLSHORT.CBL, called in-line by
000500*    SY-CHECKOUT-POSTING and SY-AVAILABILITY-CHECK whenever neither
000600*    SHELF nor WEB can cover a requested quantity; this program is the
000700*    nightly job that prints what piled up (newest event first) and
000800*    then empties the file for the next day.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    07/30/1991  RB   SY-0083  ORIGINAL PROGRAM - UNCONDITIONAL CLEAR
001300*                               OF ALL SELECTION FLAGS, MENU-CONFIRMED.
001400*    02/14/1995  MTJ  SY-0141  REPOINTED AT SHORTAGE-FILE; PRINTS THE
001500*                               PENDING EVENTS BEFORE THE FILE IS
001600*                               CLEARED SO NOTHING IS LOST.
001700*    01/08/1999  CDF  SY-0224  Y2K - SHT-TIME-CCYYMMDD IS ALREADY AN
001800*                               8-DIGIT CENTURY-INCLUSIVE FIELD,
001900*                               REVIEWED WITH NO CHANGE.
002000*    07/19/2000  MTJ  SY-0231  REMOVED THE <ENTER> TO CONTINUE PROMPT;
002100*                               RUNS UNATTENDED IN THE OVERNIGHT CYCLE.
002200*    05/03/2006  PNW  SY-0279  LISTING ORDER CHANGED TO NEWEST EVENT
002300*                               FIRST TO MATCH THE OTHER END-OF-DAY
002400*                               REPORTS.
002500*  -------------------------------------------------------------------
002600 IDENTIFICATION DIVISION.
002700
002800 PROGRAM-ID.    SY-SHORTAGE-MAINTENANCE.
002900 AUTHOR.        R BANDARANAYAKE.
003000 INSTALLATION.  SYOS STORE SYSTEMS - INVENTORY CONTROL.
003100 DATE-WRITTEN.  07/30/1991.
003200 DATE-COMPILED.
003300 SECURITY.      COMPANY CONFIDENTIAL - INVENTORY CONTROL GROUP ONLY.
003400
003500 ENVIRONMENT DIVISION.
003600
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     COPY "SLSHORT.CBL".
004500     COPY "SLRPT.CBL".
004600
004700 DATA DIVISION.
004800
004900 FILE SECTION.
005000
005100     COPY "FDSHORT.CBL".
005200     COPY "FDRPT.CBL".
005300
005400 WORKING-STORAGE SECTION.
005500
005600     COPY "WSSHRTTB.CBL".
005700     COPY "WSGENERAL.CBL".
005800
005900 01  W-END-OF-SHORTAGE-LOAD        PIC X.
006000     88  END-OF-SHORTAGE-LOAD      VALUE "Y".
006100
006200 01  W-SHORTAGE-LISTING-LINE.
006300     05  W-SL-CCYYMMDD             PIC 9(08).
006400     05  FILLER                    PIC X(01)      VALUE SPACE.
006500     05  W-SL-HHMMSS               PIC 9(06).
006600     05  FILLER                    PIC X(01)      VALUE SPACE.
006700     05  W-SL-MESSAGE              PIC X(62).
006800
006900*  -------------------------------------------------------------------
007000 PROCEDURE DIVISION.
007100
007200 0100-MAIN-LINE.
007300    OPEN INPUT SHORTAGE-FILE.
007400    PERFORM 1000-LOAD-SHORTAGE-TABLE THRU 1000-EXIT.
007500    CLOSE SHORTAGE-FILE.
007600
007700    OPEN OUTPUT REPORT-FILE.
007800    PERFORM 4000-PRINT-THE-LISTING THRU 4000-EXIT.
007900    CLOSE REPORT-FILE.
008000
008100    OPEN OUTPUT SHORTAGE-FILE.
008200    CLOSE SHORTAGE-FILE.
008300
008400    DISPLAY "SY-SHRTMNT - SHORTAGE EVENTS LISTED AND CLEARED: "
008500            SHORTAGE-TABLE-COUNT.
008600
008700    STOP RUN.
008800*  -------------------------------------------------------------------
008900 1000-LOAD-SHORTAGE-TABLE.
009000    MOVE ZERO TO SHORTAGE-TABLE-COUNT.
009100    MOVE "N"  TO W-END-OF-SHORTAGE-LOAD.
009200    PERFORM 1010-READ-ONE-SHORTAGE THRU 1010-EXIT.
009300    PERFORM 1020-ADD-ONE-SHORTAGE-ROW THRU 1020-EXIT
009400       UNTIL END-OF-SHORTAGE-LOAD.
009500 1000-EXIT.
009600    EXIT.
009700*  -------------------------------------------------------------------
009800 1010-READ-ONE-SHORTAGE.
009900    READ SHORTAGE-FILE
010000       AT END MOVE "Y" TO W-END-OF-SHORTAGE-LOAD.
010100 1010-EXIT.
010200    EXIT.
010300*  -------------------------------------------------------------------
010400 1020-ADD-ONE-SHORTAGE-ROW.
010500    ADD 1 TO SHORTAGE-TABLE-COUNT.
010600    MOVE SHORT-TIME-CCYYMMDD
010700      TO SHT-TIME-CCYYMMDD (SHORTAGE-TABLE-COUNT).
010800    MOVE SHORT-TIME-HHMMSS TO SHT-TIME-HHMMSS (SHORTAGE-TABLE-COUNT).
010900    MOVE SHORT-MESSAGE     TO SHT-MESSAGE (SHORTAGE-TABLE-COUNT).
011000
011100    PERFORM 1010-READ-ONE-SHORTAGE THRU 1010-EXIT.
011200 1020-EXIT.
011300    EXIT.
011400*  -------------------------------------------------------------------
011500 4000-PRINT-THE-LISTING.
011600    PERFORM 8700-PRINT-LISTING-HEADER THRU 8700-EXIT.
011700
011800    IF SHORTAGE-TABLE-COUNT EQUAL ZERO
011900       PERFORM 8720-PRINT-NO-DATA-LINE THRU 8720-EXIT
012000    ELSE
012100       PERFORM 4010-PRINT-ONE-SHORTAGE THRU 4010-EXIT
012200          VARYING W-SH-SUB FROM SHORTAGE-TABLE-COUNT BY -1
012300             UNTIL W-SH-SUB LESS THAN 1.
012400 4000-EXIT.
012500    EXIT.
012600*  -------------------------------------------------------------------
012700 4010-PRINT-ONE-SHORTAGE.
012800    MOVE SPACES TO PRINT-LINE-TEXT W-SHORTAGE-LISTING-LINE.
012900    MOVE SHT-TIME-CCYYMMDD (W-SH-SUB) TO W-SL-CCYYMMDD.
013000    MOVE SHT-TIME-HHMMSS (W-SH-SUB)   TO W-SL-HHMMSS.
013100    MOVE SHT-MESSAGE (W-SH-SUB)       TO W-SL-MESSAGE.
013200    MOVE W-SHORTAGE-LISTING-LINE      TO PRINT-LINE-TEXT.
013300    WRITE PRINT-LINE.
013400 4010-EXIT.
013500    EXIT.
013600*  -------------------------------------------------------------------
013700 8700-PRINT-LISTING-HEADER.
013800    MOVE SPACES TO PRINT-LINE-TEXT.
013900    MOVE "-- Shortage Event Listing (Newest First) --"
014000      TO PRINT-LINE-TEXT.
014100    WRITE PRINT-LINE.
014200 8700-EXIT.
014300    EXIT.
014400*  -------------------------------------------------------------------
014500 8720-PRINT-NO-DATA-LINE.
014600    MOVE SPACES TO PRINT-LINE-TEXT.
014700    MOVE "No shortages recorded." TO PRINT-LINE-TEXT.
014800    WRITE PRINT-LINE.
014900 8720-EXIT.
015000    EXIT.
015100*  -------------------------------------------------------------------
015200    COPY "PLGENERAL.CBL".
