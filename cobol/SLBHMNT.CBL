000100*  -------------------------------------------------------------------
000200*    SLBHMNT.CBL  -  FILE-CONTROL entry for the batch-maintenance
000300*    transaction file read by SY-BATCH-MAINTENANCE.
000400*  -------------------------------------------------------------------
000500 SELECT BATCHMNT-FILE
000600        ASSIGN TO "BATCHMNT"
000700        ORGANIZATION IS SEQUENTIAL.
