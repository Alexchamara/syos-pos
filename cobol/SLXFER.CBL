000100*  -------------------------------------------------------------------
000200*    SLXFER.CBL  -  FILE-CONTROL entry for the stock-transfer
000300*    transaction file read by SY-STOCK-TRANSFER.
000400*  -------------------------------------------------------------------
000500 SELECT XFER-FILE
000600        ASSIGN TO "XFER"
000700        ORGANIZATION IS SEQUENTIAL.
