000100*  -------------------------------------------------------------------
000200*    WSBILNOTB.CBL
000300*    WORKING-STORAGE for PLBILNO.CBL and the bill-number counter
000400*    table loaded whole from BILLNO-FILE.  BNT-DEAD-SWITCH marks a
000420*    scope deleted by SY-COUNTER-MAINTENANCE so its end-of-run
000440*    rewrite can drop the row; it occupies a
000460*    byte that was FILLER on the file, so PLBILNO.CBL's scan and
000480*    SY-CHECKOUT-POSTING's load/rewrite see no change in shape.
000500*  -------------------------------------------------------------------
000600 77  BILNO-TABLE-COUNT                PIC 9(03).
000700 77  BN-REQ-SCOPE                     PIC X(10).
000800 77  BN-SCOPE-NOT-FOUND-SWITCH        PIC X.
000900     88  BN-SCOPE-NOT-FOUND           VALUE "Y".
001000 77  BN-SERIAL-OUT                    PIC X(12).
001100
001200 77  W-BN-SUB                         PIC 9(03).
001300 77  W-BN-TABLE-SUB                   PIC 9(03).
001400 77  W-BN-FIRST-LETTER                PIC X(01).
001500 77  W-BN-VALUE-OUT                   PIC 9(09).
001600 77  W-BN-VALUE-EDIT                  PIC 9(06).
001700
001800 01  BILNO-TABLE.
001900     05  BILNO-TABLE-ENTRY  OCCURS 50 TIMES.
002000         10  BNT-SCOPE                PIC X(10).
002100         10  BNT-NEXT-VAL             PIC 9(09).
002150         10  BNT-DEAD-SWITCH          PIC X(01).
002175             88  BNT-IS-DEAD          VALUE "Y".
002200         10  FILLER                   PIC X(04).
