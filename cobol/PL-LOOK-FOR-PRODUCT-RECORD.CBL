000100*  -------------------------------------------------------------------
000200*    PL-LOOK-FOR-PRODUCT-RECORD.CBL
000300*    Searches PRODUCT-TABLE (loaded by 1000-LOAD-PRODUCT-TABLE in the
000400*    calling program) for W-SEARCH-PROD-CODE, compared case-blind by
000500*    first folding both sides through W-WORK-CODE (PLGENERAL.CBL).
000600*    Sets W-PRODUCT-FOUND-SWITCH and, when found, W-PRODUCT-TABLE-SUB
000700*    to the matching table position.
000800*  -------------------------------------------------------------------
000900 7100-LOOK-FOR-PRODUCT-RECORD.
001000    MOVE "N" TO W-PRODUCT-FOUND-SWITCH.
001100    MOVE ZERO TO W-PRODUCT-TABLE-SUB.
001200    MOVE W-SEARCH-PROD-CODE TO W-WORK-CODE.
001300    PERFORM 9000-UPPERCASE-W-WORK-CODE THRU 9000-EXIT.
001400    MOVE W-WORK-CODE TO W-SEARCH-PROD-CODE.
001500
001600    PERFORM 7150-SCAN-ONE-PRODUCT THRU 7150-EXIT
001700       VARYING W-PT-SUB FROM 1 BY 1
001800          UNTIL W-PT-SUB GREATER THAN PROD-TABLE-COUNT
001900             OR W-PRODUCT-FOUND-SWITCH EQUAL "Y".
002000 7100-EXIT.
002100    EXIT.
002200*  -------------------------------------------------------------------
002300 7150-SCAN-ONE-PRODUCT.
002400    MOVE PT-CODE (W-PT-SUB) TO W-WORK-CODE.
002500    PERFORM 9000-UPPERCASE-W-WORK-CODE THRU 9000-EXIT.
002600    IF W-WORK-CODE EQUAL W-SEARCH-PROD-CODE
002700       MOVE "Y"     TO W-PRODUCT-FOUND-SWITCH
002800       MOVE W-PT-SUB TO W-PRODUCT-TABLE-SUB.
002900 7150-EXIT.
003000    EXIT.
