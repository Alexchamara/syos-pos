000100*  -------------------------------------------------------------------
000200*    FDCART.CBL  -  FD and record layout for the checkout cart
000300*    transaction file.  CART-REC-TYPE "H" begins a cart (location and
000400*    cash tendered); each following "I" record is one line item until
000500*    the next "H" or end of file.  SY-CHECKOUT-POSTING's 2000 range
000600*    reads this file as a control-break on CART-REC-TYPE.
000700*  -------------------------------------------------------------------
000800 FD  CART-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 40 CHARACTERS.
001100
001200 01  CART-RECORD.
001300     05  CART-REC-TYPE                PIC X(01).
001400         88  CART-IS-HEADER           VALUE "H".
001500         88  CART-IS-ITEM             VALUE "I".
001600     05  FILLER                       PIC X(39).
001700
001800 01  FILLER REDEFINES CART-RECORD.
001900     05  FILLER                       PIC X(01).
002000     05  CART-HDR-LOCATION            PIC X(10).
002100         88  CART-HDR-AT-SHELF        VALUE "SHELF".
002200         88  CART-HDR-AT-WEB          VALUE "WEB".
002300     05  CART-HDR-CASH                PIC S9(07)V99.
002400     05  FILLER                       PIC X(20).
002500
002600 01  FILLER REDEFINES CART-RECORD.
002700     05  FILLER                       PIC X(01).
002800     05  CART-PROD-CODE               PIC X(20).
002900     05  CART-QTY                     PIC 9(05).
003000     05  FILLER                       PIC X(13).
