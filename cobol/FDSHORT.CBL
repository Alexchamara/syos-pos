000100*  -------------------------------------------------------------------
000200*    FDSHORT.CBL  -  FD and record layout for the shortage-event
000300*    file.  SHORT-MESSAGE is free text built by the caller (product
000400*    code, required and available quantities already formatted in).
000500*  -------------------------------------------------------------------
000600 FD  SHORTAGE-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 140 CHARACTERS.
000900
001000 01  SHORTAGE-RECORD.
001100     05  SHORT-TIME                   PIC 9(14).
001200     05  FILLER REDEFINES SHORT-TIME.
001300         10  SHORT-TIME-CCYYMMDD      PIC 9(08).
001400         10  SHORT-TIME-HHMMSS        PIC 9(06).
001500     05  SHORT-MESSAGE                PIC X(120).
001600     05  FILLER                       PIC X(06).
