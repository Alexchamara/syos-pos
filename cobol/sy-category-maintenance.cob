000100*  -------------------------------------------------------------------
000200*    SY-CATEGORY-MAINTENANCE.CBL
000300*    Category master maintenance and product-code generator.
000400*    Create/update/delete act on CATEGORY-FILE the same way
000500*    SY-PRODUCT-MAINTENANCE treats the product master; the fourth
000600*    transaction type, generate, hands out the next product code for
000700*    a category (prefix + 3-digit sequence) without touching name,
000800*    description or active status.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    05/07/1991  RB   SY-0089  ORIGINAL PROGRAM - CREATE/UPDATE/DELETE
001300*                               OF CATEGORY-FILE ROWS.
001400*    11/30/1993  MTJ  SY-0122  ADDED THE "G" TRANSACTION TO HAND OUT
001500*                               THE NEXT PRODUCT CODE FOR A CATEGORY
001600*                               INSTEAD OF KEYING CODES BY HAND.
001700*    04/18/1997  MTJ  SY-0178  CATEGORY PREFIX IS NOW FORCED UPPERCASE
001800*                               ON CREATE BEFORE IT IS STORED.
001900*    01/08/1999  CDF  SY-0222  Y2K - NO DATE FIELDS ON THE CATEGORY
002000*                               MASTER, REVIEWED WITH NO CHANGE.
002100*    09/02/2003  PNW  SY-0261  DELETE CHANGED FROM A TRUE REMOVAL TO A
002200*                               SOFT DELETE (CAT-ACTIVE SET TO "N") SO
002300*                               THE SEQUENCE COUNTER SURVIVES A DELETE
002400*                               FOLLOWED BY A RE-CREATE.
002500*    02/11/2008  PNW  SY-0291  CREATE ON A CODE ALREADY ON FILE NOW
002600*                               REPORTS UPDATED AND LEAVES THE PREFIX
002700*                               AND SEQUENCE COUNTER ALONE, SAME RULE
002800*                               THE "U" TRANSACTION ALREADY FOLLOWED.
002900*  -------------------------------------------------------------------
003000 IDENTIFICATION DIVISION.
003100
003200 PROGRAM-ID.    SY-CATEGORY-MAINTENANCE.
003300 AUTHOR.        R BANDARANAYAKE.
003400 INSTALLATION.  SYOS STORE SYSTEMS - INVENTORY CONTROL.
003500 DATE-WRITTEN.  05/07/1991.
003600 DATE-COMPILED.
003700 SECURITY.      COMPANY CONFIDENTIAL - INVENTORY CONTROL GROUP ONLY.
003800
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800*    CATMAINT-FILE carries the four transaction types this program
004900*    understands (create/update/delete/generate); CATEGORY-FILE is
005000*    the master being maintained.
005100     COPY "SLCTMNT.CBL".
005200     COPY "SLCAT.CBL".
005300
005400 DATA DIVISION.
005500
005600 FILE SECTION.
005700
005800     COPY "FDCTMNT.CBL".
005900     COPY "FDCAT.CBL".
006000
006100 WORKING-STORAGE SECTION.
006200
006300     COPY "WSCATTB.CBL".
006400     COPY "WSGENERAL.CBL".
006500
006600 01  W-END-OF-CATEGORY-LOAD        PIC X.
006700     88  END-OF-CATEGORY-LOAD      VALUE "Y".
006800
006900 01  W-END-OF-CATMAINT-FILE        PIC X.
007000     88  END-OF-CATMAINT-FILE      VALUE "Y".
007100
007200*    Set by whichever 7xxx edit paragraph rejects the current
007300*    transaction, with the reason text for the DISPLAY in 2020 -
007400*    same reject-switch/reason-field pair SY-PRODUCT-MAINTENANCE uses.
007500 01  W-CATMNT-REJECT-SWITCH        PIC X.
007600     88  CATMNT-IS-REJECTED        VALUE "Y".
007700
007800 01  W-CATMNT-REJECT-REASON        PIC X(60).
007900
008000*    Built by 6010-BUILD-GENERATED-CODE for the "G" transaction -
008100*    prefix plus a 3-digit zero-filled sequence number, e.g. "GRO001".
008200 01  W-GENERATED-CODE              PIC X(13).
008300
008400*    Run totals for the five DISPLAY lines at the end of 0100-MAIN-LINE.
008500 77  W-CATEGORIES-ADDED-COUNT      PIC 9(07).
008600 77  W-CATEGORIES-UPDATED-COUNT    PIC 9(07).
008700 77  W-CATEGORIES-DELETED-COUNT    PIC 9(07).
008800 77  W-CODES-GENERATED-COUNT       PIC 9(07).
008900 77  W-CATMNT-REJECTED-COUNT       PIC 9(07).
009000*    Zero-filled edited form of CT-NEXT-SEQ used by the STRING in
009100*    6010 below to build the 3-digit tail of the generated code.
009200 77  W-CG-SEQ-EDIT                 PIC 999.
009300
009400*  -------------------------------------------------------------------
009500 PROCEDURE DIVISION.
009600
009700 0100-MAIN-LINE.
009800*    Standard load/process/rewrite shape used by every sy-* table-
009900*    maintenance program in the suite.
010000    OPEN INPUT CATEGORY-FILE.
010100    PERFORM 1000-LOAD-CATEGORY-TABLE THRU 1000-EXIT.
010200    CLOSE CATEGORY-FILE.
010300
010400    OPEN INPUT CATMAINT-FILE.
010500
010600    MOVE ZERO TO W-CATEGORIES-ADDED-COUNT
010700                 W-CATEGORIES-UPDATED-COUNT
010800                 W-CATEGORIES-DELETED-COUNT
010900                 W-CODES-GENERATED-COUNT
011000                 W-CATMNT-REJECTED-COUNT.
011100
011200    PERFORM 2000-PROCESS-ALL-TRANSACTIONS THRU 2000-EXIT.
011300
011400    CLOSE CATMAINT-FILE.
011500
011600*    Whole-table rewrite, same as every maintenance program in the
011700*    suite - there is no true delete on this master (SY-0261), so
011800*    every row loaded at 1000 above is still here to write back,
011900*    just with CT-ACTIVE possibly flipped to "N" along the way.
012000    OPEN OUTPUT CATEGORY-FILE.
012100    PERFORM 9100-REWRITE-CATEGORY-TABLE THRU 9100-EXIT.
012200    CLOSE CATEGORY-FILE.
012300
012400    DISPLAY "SY-CATMNT - CATEGORIES ADDED:    "
012500            W-CATEGORIES-ADDED-COUNT.
012600    DISPLAY "SY-CATMNT - CATEGORIES UPDATED:  "
012700            W-CATEGORIES-UPDATED-COUNT.
012800    DISPLAY "SY-CATMNT - CATEGORIES DELETED:  "
012900            W-CATEGORIES-DELETED-COUNT.
013000    DISPLAY "SY-CATMNT - CODES GENERATED:     "
013100            W-CODES-GENERATED-COUNT.
013200    DISPLAY "SY-CATMNT - LINES REJECTED:      "
013300            W-CATMNT-REJECTED-COUNT.
013400
013500    STOP RUN.
013600*  -------------------------------------------------------------------
013700 1000-LOAD-CATEGORY-TABLE.
013800    MOVE ZERO TO CAT-TABLE-COUNT.
013900    MOVE "N"  TO W-END-OF-CATEGORY-LOAD.
014000    PERFORM 1010-READ-ONE-CATEGORY THRU 1010-EXIT.
014100    PERFORM 1020-ADD-ONE-CATEGORY-ROW THRU 1020-EXIT
014200       UNTIL END-OF-CATEGORY-LOAD.
014300 1000-EXIT.
014400    EXIT.
014500*  -------------------------------------------------------------------
014600 1010-READ-ONE-CATEGORY.
014700    READ CATEGORY-FILE
014800       AT END MOVE "Y" TO W-END-OF-CATEGORY-LOAD.
014900 1010-EXIT.
015000    EXIT.
015100*  -------------------------------------------------------------------
015200 1020-ADD-ONE-CATEGORY-ROW.
015300*    Field-by-field MOVE from CATEGORY-RECORD into the table row,
015400*    matching the FD's own layout one for one.
015500    ADD 1 TO CAT-TABLE-COUNT.
015600    MOVE CAT-CODE          TO CT-CODE (CAT-TABLE-COUNT).
015700    MOVE CAT-NAME          TO CT-NAME (CAT-TABLE-COUNT).
015800    MOVE CAT-DESC          TO CT-DESC (CAT-TABLE-COUNT).
015900    MOVE CAT-PREFIX        TO CT-PREFIX (CAT-TABLE-COUNT).
016000    MOVE CAT-NEXT-SEQ      TO CT-NEXT-SEQ (CAT-TABLE-COUNT).
016100    MOVE CAT-DISPLAY-ORDER TO CT-DISPLAY-ORDER (CAT-TABLE-COUNT).
016200    MOVE CAT-ACTIVE        TO CT-ACTIVE (CAT-TABLE-COUNT).
016300
016400    PERFORM 1010-READ-ONE-CATEGORY THRU 1010-EXIT.
016500 1020-EXIT.
016600    EXIT.
016700*  -------------------------------------------------------------------
016800 2000-PROCESS-ALL-TRANSACTIONS.
016900    MOVE "N" TO W-END-OF-CATMAINT-FILE.
017000    PERFORM 2010-READ-ONE-TRANSACTION THRU 2010-EXIT.
017100    PERFORM 2020-PROCESS-ONE-TRANSACTION THRU 2020-EXIT
017200       UNTIL END-OF-CATMAINT-FILE.
017300 2000-EXIT.
017400    EXIT.
017500*  -------------------------------------------------------------------
017600 2010-READ-ONE-TRANSACTION.
017700    READ CATMAINT-FILE
017800       AT END MOVE "Y" TO W-END-OF-CATMAINT-FILE.
017900 2010-EXIT.
018000    EXIT.
018100*  -------------------------------------------------------------------
018200 2020-PROCESS-ONE-TRANSACTION.
018300    MOVE "N"    TO W-CATMNT-REJECT-SWITCH.
018400    MOVE SPACES TO W-CATMNT-REJECT-REASON.
018500
018600*    Nested IF/ELSE on the four action codes, house style for action
018700*    dispatch; "G" (generate) is the odd one out among the four -
018800*    SY-0122 added it later, to hand out the next product code for a
018900*    category without anyone keying a code by hand.
019000    IF CM-ACTION-CREATE
019100       PERFORM 3000-HANDLE-CREATE THRU 3000-EXIT
019200    ELSE
019300       IF CM-ACTION-UPDATE
019400          PERFORM 4000-HANDLE-UPDATE THRU 4000-EXIT
019500       ELSE
019600          IF CM-ACTION-DELETE
019700             PERFORM 5000-HANDLE-DELETE THRU 5000-EXIT
019800          ELSE
019900             IF CM-ACTION-GENERATE
020000                PERFORM 6000-HANDLE-GENERATE THRU 6000-EXIT
020100             ELSE
020200                MOVE "Y" TO W-CATMNT-REJECT-SWITCH
020300                MOVE "Unrecognized maintenance action."
020400                     TO W-CATMNT-REJECT-REASON.
020500
020600    IF CATMNT-IS-REJECTED
020700       DISPLAY "SY-CATMNT - REJECTED: " W-CATMNT-REJECT-REASON
020800       ADD 1 TO W-CATMNT-REJECTED-COUNT.
020900
021000    PERFORM 2010-READ-ONE-TRANSACTION THRU 2010-EXIT.
021100 2020-EXIT.
021200    EXIT.
021300*  -------------------------------------------------------------------
021400 3000-HANDLE-CREATE.
021500*    SY-0291 - CREATE no longer rejects when the code is already on
021600*    file; it falls through to the same field-update path as "U"
021700*    instead, leaving prefix and sequence counter untouched so a
021800*    re-run of a create batch can never reset a category's numbering.
021900    PERFORM 7010-EDIT-CREATE THRU 7010-EXIT.
022000
022100    IF NOT CATMNT-IS-REJECTED
022200       MOVE CM-CAT-CODE TO W-WORK-CODE
022300       PERFORM 9000-UPPERCASE-W-WORK-CODE THRU 9000-EXIT
022400       MOVE W-WORK-CODE (1:10) TO W-SEARCH-CAT-CODE
022500       PERFORM 7200-LOOK-FOR-CATEGORY-RECORD THRU 7200-EXIT
022600       IF CATEGORY-WAS-FOUND
022700          PERFORM 3010-UPDATE-CATEGORY-FIELDS THRU 3010-EXIT
022800          ADD 1 TO W-CATEGORIES-UPDATED-COUNT
022900          DISPLAY "SY-CATMNT - UPDATED: " CM-CAT-CODE
023000       ELSE
023100          PERFORM 3020-ADD-NEW-CATEGORY THRU 3020-EXIT
023200          ADD 1 TO W-CATEGORIES-ADDED-COUNT
023300          DISPLAY "SY-CATMNT - ADDED:   " CM-CAT-CODE.
023400 3000-EXIT.
023500    EXIT.
023600*  -------------------------------------------------------------------
023700 3010-UPDATE-CATEGORY-FIELDS.
023800*    Shared by the create-on-existing and "U" paths; the prefix and
023900*    the sequence counter are never touched here.
024000    MOVE CM-CAT-NAME          TO CT-NAME (W-CATEGORY-TABLE-SUB).
024100    MOVE CM-CAT-DESC          TO CT-DESC (W-CATEGORY-TABLE-SUB).
024200    MOVE CM-CAT-DISPLAY-ORDER TO CT-DISPLAY-ORDER
024300                                    (W-CATEGORY-TABLE-SUB).
024400 3010-EXIT.
024500    EXIT.
024600*  -------------------------------------------------------------------
024700 3020-ADD-NEW-CATEGORY.
024800*    A brand-new category always starts its sequence counter at 1 -
024900*    CT-NEXT-SEQ is never primed from the transaction, since the
025000*    generator (6000 below) is the only paragraph allowed to advance
025100*    it.
025200    ADD 1 TO CAT-TABLE-COUNT.
025300    MOVE W-WORK-CODE (1:10)   TO CT-CODE (CAT-TABLE-COUNT).
025400    MOVE CM-CAT-NAME          TO CT-NAME (CAT-TABLE-COUNT).
025500    MOVE CM-CAT-DESC          TO CT-DESC (CAT-TABLE-COUNT).
025600    MOVE CM-CAT-DISPLAY-ORDER TO CT-DISPLAY-ORDER (CAT-TABLE-COUNT).
025700    MOVE 1                    TO CT-NEXT-SEQ (CAT-TABLE-COUNT).
025800    MOVE "Y"                  TO CT-ACTIVE (CAT-TABLE-COUNT).
025900
026000*    SY-0178 - the prefix is folded to upper case through the same
026100*    WSGENERAL scan routine used throughout the suite, so "gro" and
026200*    "GRO" can never end up as two different prefixes on file.
026300    MOVE CM-CAT-PREFIX TO W-WORK-CODE.
026400    PERFORM 9000-UPPERCASE-W-WORK-CODE THRU 9000-EXIT.
026500    MOVE W-WORK-CODE (1:5) TO CT-PREFIX (CAT-TABLE-COUNT).
026600 3020-EXIT.
026700    EXIT.
026800*  -------------------------------------------------------------------
026900 4000-HANDLE-UPDATE.
027000    PERFORM 7020-EDIT-UPDATE THRU 7020-EXIT.
027100
027200    IF NOT CATMNT-IS-REJECTED
027300       PERFORM 3010-UPDATE-CATEGORY-FIELDS THRU 3010-EXIT
027400       ADD 1 TO W-CATEGORIES-UPDATED-COUNT
027500       DISPLAY "SY-CATMNT - UPDATED: " CM-CAT-CODE.
027600 4000-EXIT.
027700    EXIT.
027800*  -------------------------------------------------------------------
027900 5000-HANDLE-DELETE.
028000*    SY-0261 - soft delete only; CT-ACTIVE is flipped off but the row
028100*    stays in the table with its prefix and sequence counter intact,
028200*    so a later re-create of the same code picks the sequence up
028300*    where it left off instead of starting over at 1.
028400    PERFORM 7030-EDIT-DELETE THRU 7030-EXIT.
028500
028600    IF NOT CATMNT-IS-REJECTED
028700       MOVE "N" TO CT-ACTIVE (W-CATEGORY-TABLE-SUB)
028800       ADD 1 TO W-CATEGORIES-DELETED-COUNT
028900       DISPLAY "SY-CATMNT - DELETED: " CM-CAT-CODE.
029000 5000-EXIT.
029100    EXIT.
029200*  -------------------------------------------------------------------
029300 6000-HANDLE-GENERATE.
029400*    "G" never touches name, description or active status - it only
029500*    reads the category's prefix and current sequence number, builds
029600*    the next code, and advances the counter for next time.
029700    PERFORM 7040-EDIT-GENERATE THRU 7040-EXIT.
029800
029900    IF NOT CATMNT-IS-REJECTED
030000       PERFORM 6010-BUILD-GENERATED-CODE THRU 6010-EXIT
030100       ADD 1 TO CT-NEXT-SEQ (W-CATEGORY-TABLE-SUB)
030200       ADD 1 TO W-CODES-GENERATED-COUNT
030300       DISPLAY "SY-CATMNT - GENERATED: " W-GENERATED-CODE
030400               " FOR " CM-CAT-CODE.
030500 6000-EXIT.
030600    EXIT.
030700*  -------------------------------------------------------------------
030800 6010-BUILD-GENERATED-CODE.
030900*    The prefix is trailing-space padded on file, so its trimmed
031000*    length is found first (shared WSGENERAL routine) to know how
031100*    many characters of it to STRING in ahead of the sequence digits.
031200    MOVE CT-PREFIX (W-CATEGORY-TABLE-SUB) TO W-WORK-FIELD.
031300    PERFORM 9010-FIND-TRIMMED-LENGTH THRU 9010-EXIT.
031400
031500    MOVE CT-NEXT-SEQ (W-CATEGORY-TABLE-SUB) TO W-CG-SEQ-EDIT.
031600    MOVE SPACES TO W-GENERATED-CODE.
031700
031800*    Zero-filled 3-digit sequence appended straight after the
031900*    trimmed prefix, e.g. prefix "GRO" plus seq 1 gives "GRO001".
032000    STRING CT-PREFIX (W-CATEGORY-TABLE-SUB) (1:W-WORK-LENGTH)
032100              DELIMITED BY SIZE
032200           W-CG-SEQ-EDIT DELIMITED BY SIZE
032300       INTO W-GENERATED-CODE.
032400 6010-EXIT.
032500    EXIT.
032600*  -------------------------------------------------------------------
032700 7010-EDIT-CREATE.
032800*    CREATE does not check for the code already existing here (see
032900*    SY-0291 note at 3000) - existence only decides which path 3000
033000*    takes after this edit passes, not whether the edit passes.
033100    IF CM-CAT-CODE EQUAL SPACES
033200       MOVE "Y" TO W-CATMNT-REJECT-SWITCH
033300       MOVE "Category code required." TO W-CATMNT-REJECT-REASON.
033400
033500    IF NOT CATMNT-IS-REJECTED
033600       AND CM-CAT-NAME EQUAL SPACES
033700          MOVE "Y" TO W-CATMNT-REJECT-SWITCH
033800          MOVE "Category name required." TO W-CATMNT-REJECT-REASON.
033900
034000    IF NOT CATMNT-IS-REJECTED
034100       AND CM-CAT-PREFIX EQUAL SPACES
034200          MOVE "Y" TO W-CATMNT-REJECT-SWITCH
034300          MOVE "Category prefix required." TO W-CATMNT-REJECT-REASON.
034400 7010-EXIT.
034500    EXIT.
034600*  -------------------------------------------------------------------
034700 7020-EDIT-UPDATE.
034800*    Unlike CREATE, "U" does require the category to already be on
034900*    file - 7200's shared lookup (same block 7010/3000 share above)
035000*    rejects when it is not.
035100    IF CM-CAT-CODE EQUAL SPACES
035200       MOVE "Y" TO W-CATMNT-REJECT-SWITCH
035300       MOVE "Category code required." TO W-CATMNT-REJECT-REASON.
035400
035500    IF NOT CATMNT-IS-REJECTED
035600       MOVE CM-CAT-CODE TO W-WORK-CODE
035700       PERFORM 9000-UPPERCASE-W-WORK-CODE THRU 9000-EXIT
035800       MOVE W-WORK-CODE (1:10) TO W-SEARCH-CAT-CODE
035900       PERFORM 7200-LOOK-FOR-CATEGORY-RECORD THRU 7200-EXIT
036000       IF NOT CATEGORY-WAS-FOUND
036100          MOVE "Y" TO W-CATMNT-REJECT-SWITCH
036200          MOVE "Category not found." TO W-CATMNT-REJECT-REASON.
036300 7020-EXIT.
036400    EXIT.
036500*  -------------------------------------------------------------------
036600 7030-EDIT-DELETE.
036700*    Same code-required-then-must-exist shape as 7020 above; DELETE
036800*    carries no other fields on the transaction worth editing.
036900    IF CM-CAT-CODE EQUAL SPACES
037000       MOVE "Y" TO W-CATMNT-REJECT-SWITCH
037100       MOVE "Category code required." TO W-CATMNT-REJECT-REASON.
037200
037300    IF NOT CATMNT-IS-REJECTED
037400       MOVE CM-CAT-CODE TO W-WORK-CODE
037500       PERFORM 9000-UPPERCASE-W-WORK-CODE THRU 9000-EXIT
037600       MOVE W-WORK-CODE (1:10) TO W-SEARCH-CAT-CODE
037700       PERFORM 7200-LOOK-FOR-CATEGORY-RECORD THRU 7200-EXIT
037800       IF NOT CATEGORY-WAS-FOUND
037900          MOVE "Y" TO W-CATMNT-REJECT-SWITCH
038000          MOVE "Category not found." TO W-CATMNT-REJECT-REASON.
038100 7030-EXIT.
038200    EXIT.
038300*  -------------------------------------------------------------------
038400 7040-EDIT-GENERATE.
038500*    "G" edits the same way as "U"/"D" - code required, then must be
038600*    found - since a code generator for a category that does not
038700*    exist has no prefix or counter to work from.
038800    IF CM-CAT-CODE EQUAL SPACES
038900       MOVE "Y" TO W-CATMNT-REJECT-SWITCH
039000       MOVE "Category code required." TO W-CATMNT-REJECT-REASON.
039100
039200    IF NOT CATMNT-IS-REJECTED
039300       MOVE CM-CAT-CODE TO W-WORK-CODE
039400       PERFORM 9000-UPPERCASE-W-WORK-CODE THRU 9000-EXIT
039500       MOVE W-WORK-CODE (1:10) TO W-SEARCH-CAT-CODE
039600       PERFORM 7200-LOOK-FOR-CATEGORY-RECORD THRU 7200-EXIT
039700       IF NOT CATEGORY-WAS-FOUND
039800          MOVE "Y" TO W-CATMNT-REJECT-SWITCH
039900          MOVE "Category not found." TO W-CATMNT-REJECT-REASON.
040000 7040-EXIT.
040100    EXIT.
040200*  -------------------------------------------------------------------
040300 9100-REWRITE-CATEGORY-TABLE.
040400*    Every row, active or soft-deleted, is written back - there is no
040500*    dead-row skip here the way SY-BATCH-MAINTENANCE skips a dead
040600*    batch, because CT-ACTIVE "N" is a visible status on this master,
040700*    not a marker for a row that should disappear.
040800    PERFORM 9110-WRITE-ONE-CATEGORY-ROW THRU 9110-EXIT
040900       VARYING W-CT-SUB FROM 1 BY 1
041000          UNTIL W-CT-SUB GREATER THAN CAT-TABLE-COUNT.
041100 9100-EXIT.
041200    EXIT.
041300*  -------------------------------------------------------------------
041400 9110-WRITE-ONE-CATEGORY-ROW.
041500*    Field-by-field MOVE back into CATEGORY-RECORD, mirroring 1020.
041600    MOVE CT-CODE (W-CT-SUB)          TO CAT-CODE.
041700    MOVE CT-NAME (W-CT-SUB)          TO CAT-NAME.
041800    MOVE CT-DESC (W-CT-SUB)          TO CAT-DESC.
041900    MOVE CT-PREFIX (W-CT-SUB)        TO CAT-PREFIX.
042000    MOVE CT-NEXT-SEQ (W-CT-SUB)      TO CAT-NEXT-SEQ.
042100    MOVE CT-DISPLAY-ORDER (W-CT-SUB) TO CAT-DISPLAY-ORDER.
042200    MOVE CT-ACTIVE (W-CT-SUB)        TO CAT-ACTIVE.
042300    WRITE CATEGORY-RECORD.
042400 9110-EXIT.
042500    EXIT.
042600*    PLGENERAL.CBL supplies the uppercase-scan and trimmed-length
042700*    routines used above; PL-LOOK-FOR-CATEGORY-RECORD.CBL supplies
042800*    the category lookup shared by CREATE, UPDATE, DELETE and
042900*    GENERATE alike.
043000*  -------------------------------------------------------------------
043100    COPY "PLGENERAL.CBL".
043200    COPY "PL-LOOK-FOR-CATEGORY-RECORD.CBL".
