000100*  -------------------------------------------------------------------
000200*    WSDEDUCT.CBL
000300*    WORKING-STORAGE for PLDEDUCT.CBL, the FEFO/FIFO deduction engine.
000400*  -------------------------------------------------------------------
000500 77  DD-PROD-CODE                     PIC X(20).
000600 77  DD-LOCATION                      PIC X(10).
000700 77  DD-QTY-NEEDED                    PIC S9(07).
000800 77  DD-QTY-REMAINING                 PIC S9(07).
000900 77  DD-DEDUCT-FAILED-SWITCH          PIC X.
001000     88  DD-DEDUCT-FAILED             VALUE "Y".
001050*    Spec'd shortfall text -- every caller reads this back on
001060*    DD-DEDUCT-FAILED instead of rolling its own wording.
001070 77  DD-FAIL-MESSAGE                  PIC X(60).
001080 77  DD-FAIL-QTY-ED                   PIC 9(07).
001100
001200 77  DD-CANDIDATE-COUNT               PIC 9(05).
001300 77  W-DD-SUB                         PIC 9(05).
001400 77  W-DD-SUB-A                       PIC 9(05).
001500 77  W-DD-SUB-B                       PIC 9(05).
001600 77  W-DD-SUB-B-BT                    PIC 9(05).
001700 77  W-DD-TARGET-SUB                  PIC 9(05).
001800 77  W-DD-TAKE-AMOUNT                 PIC S9(07).
001900 77  W-DD-SWAP-HOLD                   PIC 9(05).
002000 77  W-DD-SWAPPED-SWITCH              PIC X.
002100 77  W-DD-OUT-OF-ORDER-SWITCH         PIC X.
002200
002300 01  DD-CANDIDATE-TABLE.
002400     05  DD-CANDIDATE-ENTRY  OCCURS 5000 TIMES.
002450         10  DD-CAND-BT-SUB           PIC 9(05).
002480         10  DD-CAND-QTY-BEFORE       PIC S9(07).
002490         10  FILLER                   PIC X(03).
