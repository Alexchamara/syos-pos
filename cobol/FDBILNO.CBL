000100*  -------------------------------------------------------------------
000200*    FDBILNO.CBL  -  FD and record layout for the bill-number
000300*    counter file.  BN-NEXT-VAL is handed out PRE-increment, then
000400*    bumped by 1 -- see PLBILNO.CBL paragraph 8000-NEXT-SERIAL.
000500*  -------------------------------------------------------------------
000600 FD  BILLNO-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 20 CHARACTERS.
000900
001000 01  BILNO-RECORD.
001100     05  BN-SCOPE                     PIC X(10).
001200     05  BN-NEXT-VAL                  PIC 9(09).
001300     05  FILLER                       PIC X(05).
001350*    Alternate view -- scope-code prefix/suffix, same split as
001360*    the maintenance transaction (FDBNMNT.CBL) carries.
001400 01  FILLER REDEFINES BILNO-RECORD.
001500     05  BN-SCOPE-PREFIX-VIEW         PIC X(03).
001600     05  BN-SCOPE-SUFFIX-VIEW         PIC X(07).
001700     05  FILLER                       PIC X(10).
