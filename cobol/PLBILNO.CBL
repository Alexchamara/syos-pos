000100*  -------------------------------------------------------------------
000200*    PLBILNO.CBL
000300*    Bill-number sequencer.  Caller loads BN-REQ-SCOPE
000400*    and PERFORMs 8000-NEXT-SERIAL THRU 8000-EXIT against
000500*    BILNO-TABLE (WSBILNOTB.CBL, loaded whole by the caller's 1000
000600*    paragraph from BILLNO-FILE and rewritten whole at end of run).
000700*    Returns BN-SERIAL-OUT and BN-SCOPE-NOT-FOUND-SWITCH.  A blank
000800*    scope is served under the fixed letter "X" per house rule.
000900*  -------------------------------------------------------------------
001000 8000-NEXT-SERIAL.
001100    MOVE "N" TO BN-SCOPE-NOT-FOUND-SWITCH.
001200    MOVE ZERO TO W-BN-TABLE-SUB.
001300
001400    PERFORM 8010-FIND-SCOPE-ROW THRU 8010-EXIT
001500       VARYING W-BN-SUB FROM 1 BY 1
001600          UNTIL W-BN-SUB GREATER THAN BILNO-TABLE-COUNT
001700             OR W-BN-TABLE-SUB NOT EQUAL ZERO.
001800
001900    IF W-BN-TABLE-SUB EQUAL ZERO
002000       MOVE "Y" TO BN-SCOPE-NOT-FOUND-SWITCH
002100       GO TO 8000-EXIT.
002200
002300    IF BN-REQ-SCOPE EQUAL SPACES
002400       MOVE "X" TO W-BN-FIRST-LETTER
002500    ELSE
002600       MOVE BN-REQ-SCOPE (1:1) TO W-BN-FIRST-LETTER.
002700    PERFORM 9000-UPPERCASE-BN-FIRST-LETTER THRU 9000-EXIT.
002800
002900    MOVE BNT-NEXT-VAL (W-BN-TABLE-SUB) TO W-BN-VALUE-OUT.
003000    MOVE W-BN-VALUE-OUT                TO W-BN-VALUE-EDIT.
003100    MOVE SPACES                        TO BN-SERIAL-OUT.
003200    STRING W-BN-FIRST-LETTER DELIMITED BY SIZE
003300           "-"                 DELIMITED BY SIZE
003400           W-BN-VALUE-EDIT     DELIMITED BY SIZE
003500      INTO BN-SERIAL-OUT.
003600
003700    ADD 1 TO BNT-NEXT-VAL (W-BN-TABLE-SUB).
003800 8000-EXIT.
003900    EXIT.
004000*  -------------------------------------------------------------------
004100 8010-FIND-SCOPE-ROW.
004200    IF BNT-SCOPE (W-BN-SUB) EQUAL BN-REQ-SCOPE
004300       MOVE W-BN-SUB TO W-BN-TABLE-SUB.
004400 8010-EXIT.
004500    EXIT.
004600*  -------------------------------------------------------------------
004700 9000-UPPERCASE-BN-FIRST-LETTER.
004800    INSPECT W-BN-FIRST-LETTER
004900       CONVERTING "abcdefghijklmnopqrstuvwxyz"
005000               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005100 9000-EXIT.
005200    EXIT.
