000100*  -------------------------------------------------------------------
000200*    FDMOVE.CBL  -  FD and record layout for the inventory movement
000300*    audit file.  MOVE-NOTE is always "manual_transfer" for now --
000400*    the field is carried as text in case other move reasons appear.
000500*  -------------------------------------------------------------------
000600 FD  MOVEMENT-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 90 CHARACTERS.
000900
001000 01  MOVEMENT-RECORD.
001100     05  MOVE-PROD-CODE               PIC X(20).
001200     05  MOVE-FROM                    PIC X(10).
001300     05  MOVE-TO                      PIC X(10).
001400     05  MOVE-QTY                     PIC 9(05).
001500     05  MOVE-NOTE                    PIC X(20).
001600     05  MOVE-TIME                    PIC 9(14).
001700     05  FILLER REDEFINES MOVE-TIME.
001800         10  MOVE-TIME-CCYYMMDD       PIC 9(08).
001900         10  MOVE-TIME-HHMMSS         PIC 9(06).
002000     05  FILLER                       PIC X(06).
