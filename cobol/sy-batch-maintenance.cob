000100*  -------------------------------------------------------------------
000200*    SY-BATCH-MAINTENANCE.CBL
000300*    Inventory-batch maintenance.  Create/update/
000400*    delete transactions from BATCHMNT-FILE are applied against the
000500*    in-memory BATCH-TABLE; PRODUCT-FILE is loaded read-only so a
000600*    create can confirm the product code is on the master.  A delete
000700*    does not remove the table row in place -- it is marked dead
000800*    (BT-DEAD-SWITCH, WSBATCHTB.CBL) and the end-of-run rewrite skips
000900*    dead rows, same as PLDEDUCT.CBL does for a fully-depleted batch.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    09/11/1990  RB   SY-0071  ORIGINAL PROGRAM - CREATE/UPDATE/DELETE
001400*                               OF BATCH-FILE ROWS FROM THE DAILY
001500*                               BATCHMNT TRANSACTION FILE.
001600*    02/27/1993  RB   SY-0116  CREATE NOW REQUIRES THE PRODUCT CODE TO
001700*                               ALREADY EXIST ON PRODUCT-FILE.
001800*    08/15/1995  MTJ  SY-0149  EXPIRY ON CREATE/UPDATE MAY NOT BE SET
001900*                               BEFORE TODAY'S DATE.
002000*    01/08/1999  CDF  SY-0221  Y2K - EXPIRY COMPARISON NOW USES THE
002100*                               8-DIGIT CCYYMMDD FORM THROUGHOUT, NO
002200*                               2-DIGIT YEAR LEFT IN THIS PROGRAM.
002300*    10/04/2002  PNW  SY-0248  DELETE CHANGED FROM AN IN-PLACE TABLE
002400*                               REMOVAL TO THE DEAD-SWITCH/REWRITE-SKIP
002500*                               METHOD, TO MATCH HOW PLDEDUCT.CBL
002600*                               RETIRES AN EMPTIED BATCH.
002700*    06/19/2006  PNW  SY-0280  BATCH ID AND QTY EDITS ON UPDATE AND
002800*                               DELETE NOW REJECT ID <= 0 BEFORE ANY
002900*                               TABLE LOOKUP IS ATTEMPTED.
003000*  -------------------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200
003300 PROGRAM-ID.    SY-BATCH-MAINTENANCE.
003400 AUTHOR.        R BANDARANAYAKE.
003500 INSTALLATION.  SYOS STORE SYSTEMS - INVENTORY CONTROL.
003600 DATE-WRITTEN.  09/11/1990.
003700 DATE-COMPILED.
003800 SECURITY.      COMPANY CONFIDENTIAL - INVENTORY CONTROL GROUP ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900*    BATCHMNT-FILE carries the day's create/update/delete requests;
005000*    BATCH-FILE is the master being maintained; PRODUCT-FILE is read
005100*    only, to confirm a CREATE's product code is already on the
005200*    master (SY-0116).
005300     COPY "SLBHMNT.CBL".
005400     COPY "SLBATCH.CBL".
005500     COPY "SLPROD.CBL".
005600
005700 DATA DIVISION.
005800
005900 FILE SECTION.
006000
006100     COPY "FDBHMNT.CBL".
006200     COPY "FDBATCH.CBL".
006300     COPY "FDPROD.CBL".
006400
006500 WORKING-STORAGE SECTION.
006600
006700     COPY "WSBATCHTB.CBL".
006800     COPY "WSPRODTB.CBL".
006900     COPY "WSGENERAL.CBL".
007000
007100 01  W-END-OF-BATCH-LOAD           PIC X.
007200     88  END-OF-BATCH-LOAD         VALUE "Y".
007300
007400 01  W-END-OF-PRODUCT-LOAD         PIC X.
007500     88  END-OF-PRODUCT-LOAD       VALUE "Y".
007600
007700 01  W-END-OF-BATCHMNT-FILE        PIC X.
007800     88  END-OF-BATCHMNT-FILE      VALUE "Y".
007900
008000*    Set by whichever 7xxx edit paragraph rejects the current
008100*    transaction; W-BATCHMNT-REJECT-REASON carries the text for the
008200*    DISPLAY line in 2020, so every edit failure gets its own
008300*    message instead of one generic "rejected" line.
008400 01  W-BATCHMNT-REJECT-SWITCH      PIC X.
008500     88  BATCHMNT-IS-REJECTED      VALUE "Y".
008600
008700 01  W-BATCHMNT-REJECT-REASON      PIC X(60).
008800
008900*    Set by 8100/8150 below when BM-BATCH-ID matches a live
009000*    (not dead-switched) row in BATCH-TABLE.
009100 01  W-BATCH-FOUND-SWITCH          PIC X.
009200     88  BATCH-WAS-FOUND           VALUE "Y".
009300
009400*    SY-0221 - today's date in 8-digit CCYYMMDD, pulled off the run
009500*    timestamp once at start of run, used by both the create and
009600*    update expiry edits below.
009700 01  W-TODAY-CCYYMMDD              PIC 9(08).
009800
009900*    Run totals for the four DISPLAY lines at the end of 0100-MAIN-LINE.
010000 77  W-BATCHES-CREATED-COUNT       PIC 9(07).
010100 77  W-BATCHES-UPDATED-COUNT       PIC 9(07).
010200 77  W-BATCHES-DELETED-COUNT       PIC 9(07).
010300 77  W-BATCHMNT-REJECTED-COUNT     PIC 9(07).
010400*    Scan subscript for 8150-SCAN-ONE-BATCH, kept separate from
010500*    W-BT-SUB used by the end-of-run rewrite so the two loops never
010600*    step on each other.
010700 77  W-BM-SCAN-SUB                 PIC 9(05).
010800*    Next batch id to assign on a CREATE - same high-water-mark
010900*    approach as every other program in the suite that mints batch
011000*    ids, carried in WSBATCHTB's W-HIGHEST-BATCH-ID.
011100 77  W-NEW-BATCH-ID                PIC 9(09).
011200
011300*  -------------------------------------------------------------------
011400 PROCEDURE DIVISION.
011500
011600 0100-MAIN-LINE.
011700*    Both master tables are loaded up front - BATCH-TABLE because it
011800*    is what gets maintained, PROD-TABLE purely as a read-only lookup
011900*    for the CREATE product-exists edit at 7010.
012000    OPEN INPUT BATCH-FILE.
012100    PERFORM 1000-LOAD-BATCH-TABLE THRU 1000-EXIT.
012200    CLOSE BATCH-FILE.
012300
012400    OPEN INPUT PRODUCT-FILE.
012500    PERFORM 1100-LOAD-PRODUCT-TABLE THRU 1100-EXIT.
012600    CLOSE PRODUCT-FILE.
012700
012800*    Today's date is fixed once here, off the shared PLGENERAL run
012900*    timestamp, rather than re-derived per transaction - every expiry
013000*    edit in this run is judged against the same "today."
013100    PERFORM 9020-STAMP-RUN-DATE-TIME THRU 9020-EXIT.
013200    MOVE W-RUN-CCYYMMDDHHMMSS (1:8) TO W-TODAY-CCYYMMDD.
013300
013400    OPEN INPUT BATCHMNT-FILE.
013500
013600    MOVE ZERO TO W-BATCHES-CREATED-COUNT
013700                 W-BATCHES-UPDATED-COUNT
013800                 W-BATCHES-DELETED-COUNT
013900                 W-BATCHMNT-REJECTED-COUNT.
014000
014100    PERFORM 2000-PROCESS-ALL-TRANSACTIONS THRU 2000-EXIT.
014200
014300    CLOSE BATCHMNT-FILE.
014400
014500*    SY-0248 - the table is rewritten whole, and 9110 below skips any
014600*    row marked dead by a DELETE, so a retired batch simply vanishes
014700*    from the file on the next run instead of leaving a zero-qty row
014800*    behind; same retirement idiom PLDEDUCT.CBL uses for a batch
014900*    emptied out by normal picking.
015000    OPEN OUTPUT BATCH-FILE.
015100    PERFORM 9100-REWRITE-BATCH-TABLE THRU 9100-EXIT.
015200    CLOSE BATCH-FILE.
015300
015400    DISPLAY "SY-BHMNT - BATCHES CREATED: " W-BATCHES-CREATED-COUNT.
015500    DISPLAY "SY-BHMNT - BATCHES UPDATED: " W-BATCHES-UPDATED-COUNT.
015600    DISPLAY "SY-BHMNT - BATCHES DELETED: " W-BATCHES-DELETED-COUNT.
015700    DISPLAY "SY-BHMNT - LINES REJECTED:  " W-BATCHMNT-REJECTED-COUNT.
015800
015900    STOP RUN.
016000*  -------------------------------------------------------------------
016100 1000-LOAD-BATCH-TABLE.
016200    MOVE ZERO TO BATCH-TABLE-COUNT.
016300    MOVE ZERO TO W-HIGHEST-BATCH-ID.
016400    MOVE "N"  TO W-END-OF-BATCH-LOAD.
016500    PERFORM 1010-READ-ONE-BATCH THRU 1010-EXIT.
016600    PERFORM 1020-ADD-ONE-BATCH-ROW THRU 1020-EXIT
016700       UNTIL END-OF-BATCH-LOAD.
016800 1000-EXIT.
016900    EXIT.
017000*  -------------------------------------------------------------------
017100 1010-READ-ONE-BATCH.
017200    READ BATCH-FILE
017300       AT END MOVE "Y" TO W-END-OF-BATCH-LOAD.
017400 1010-EXIT.
017500    EXIT.
017600*  -------------------------------------------------------------------
017700 1020-ADD-ONE-BATCH-ROW.
017800    ADD 1 TO BATCH-TABLE-COUNT.
017900    MOVE BATCH-ID        TO BT-ID (BATCH-TABLE-COUNT).
018000    MOVE BATCH-PROD-CODE TO BT-PROD-CODE (BATCH-TABLE-COUNT).
018100    MOVE BATCH-LOCATION  TO BT-LOCATION (BATCH-TABLE-COUNT).
018200    MOVE BATCH-RECEIVED  TO BT-RECEIVED (BATCH-TABLE-COUNT).
018300    MOVE BATCH-EXPIRY    TO BT-EXPIRY (BATCH-TABLE-COUNT).
018400    MOVE BATCH-QTY       TO BT-QTY (BATCH-TABLE-COUNT).
018500    MOVE "N"             TO BT-DEAD-SWITCH (BATCH-TABLE-COUNT).
018600
018700    IF BATCH-ID GREATER THAN W-HIGHEST-BATCH-ID
018800       MOVE BATCH-ID TO W-HIGHEST-BATCH-ID.
018900
019000    PERFORM 1010-READ-ONE-BATCH THRU 1010-EXIT.
019100 1020-EXIT.
019200    EXIT.
019300*  -------------------------------------------------------------------
019400 1100-LOAD-PRODUCT-TABLE.
019500*    Whole-file load of PRODUCT-FILE, same shape as 1000 above for
019600*    BATCH-FILE - PROD-TABLE exists here only to be searched, never
019700*    written back.
019800    MOVE ZERO TO PROD-TABLE-COUNT.
019900    MOVE "N"  TO W-END-OF-PRODUCT-LOAD.
020000    PERFORM 1110-READ-ONE-PRODUCT THRU 1110-EXIT.
020100    PERFORM 1120-ADD-ONE-PRODUCT-ROW THRU 1120-EXIT
020200       UNTIL END-OF-PRODUCT-LOAD.
020300 1100-EXIT.
020400    EXIT.
020500*  -------------------------------------------------------------------
020600 1110-READ-ONE-PRODUCT.
020700    READ PRODUCT-FILE
020800       AT END MOVE "Y" TO W-END-OF-PRODUCT-LOAD.
020900 1110-EXIT.
021000    EXIT.
021100*  -------------------------------------------------------------------
021200 1120-ADD-ONE-PRODUCT-ROW.
021300    ADD 1 TO PROD-TABLE-COUNT.
021400    MOVE PROD-CODE     TO PT-CODE (PROD-TABLE-COUNT).
021500    MOVE PROD-NAME     TO PT-NAME (PROD-TABLE-COUNT).
021600    MOVE PROD-PRICE    TO PT-PRICE (PROD-TABLE-COUNT).
021700    MOVE PROD-CATEGORY TO PT-CATEGORY (PROD-TABLE-COUNT).
021800
021900    PERFORM 1110-READ-ONE-PRODUCT THRU 1110-EXIT.
022000 1120-EXIT.
022100    EXIT.
022200*  -------------------------------------------------------------------
022300 2000-PROCESS-ALL-TRANSACTIONS.
022400    MOVE "N" TO W-END-OF-BATCHMNT-FILE.
022500    PERFORM 2010-READ-ONE-TRANSACTION THRU 2010-EXIT.
022600    PERFORM 2020-PROCESS-ONE-TRANSACTION THRU 2020-EXIT
022700       UNTIL END-OF-BATCHMNT-FILE.
022800 2000-EXIT.
022900    EXIT.
023000*  -------------------------------------------------------------------
023100 2010-READ-ONE-TRANSACTION.
023200    READ BATCHMNT-FILE
023300       AT END MOVE "Y" TO W-END-OF-BATCHMNT-FILE.
023400 2010-EXIT.
023500    EXIT.
023600*  -------------------------------------------------------------------
023700 2020-PROCESS-ONE-TRANSACTION.
023800    MOVE "N"    TO W-BATCHMNT-REJECT-SWITCH.
023900    MOVE SPACES TO W-BATCHMNT-REJECT-REASON.
024000
024100*    Nested IF/ELSE on the three action codes rather than EVALUATE -
024200*    house style for action dispatch, same shape as the action test
024300*    in every other maintenance program in the suite.  An action code
024400*    that is none of CREATE/UPDATE/DELETE falls through to the
024500*    unrecognized-action reject below.
024600    IF BM-ACTION-CREATE
024700       PERFORM 3000-HANDLE-CREATE THRU 3000-EXIT
024800    ELSE
024900       IF BM-ACTION-UPDATE
025000          PERFORM 4000-HANDLE-UPDATE THRU 4000-EXIT
025100       ELSE
025200          IF BM-ACTION-DELETE
025300             PERFORM 5000-HANDLE-DELETE THRU 5000-EXIT
025400          ELSE
025500             MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
025600             MOVE "Unrecognized maintenance action."
025700                  TO W-BATCHMNT-REJECT-REASON.
025800
025900    IF BATCHMNT-IS-REJECTED
026000       DISPLAY "SY-BHMNT - REJECTED: " W-BATCHMNT-REJECT-REASON
026100       ADD 1 TO W-BATCHMNT-REJECTED-COUNT.
026200
026300    PERFORM 2010-READ-ONE-TRANSACTION THRU 2010-EXIT.
026400 2020-EXIT.
026500    EXIT.
026600*  -------------------------------------------------------------------
026700 3000-HANDLE-CREATE.
026800*    Edit first; a rejected transaction never touches BATCH-TABLE or
026900*    the high-water-mark counter, so a bad CREATE can never burn a
027000*    batch id.
027100    PERFORM 7010-EDIT-CREATE THRU 7010-EXIT.
027200
027300    IF NOT BATCHMNT-IS-REJECTED
027400       ADD 1 TO W-HIGHEST-BATCH-ID
027500       MOVE W-HIGHEST-BATCH-ID TO W-NEW-BATCH-ID
027600
027700       ADD 1 TO BATCH-TABLE-COUNT
027800       MOVE W-NEW-BATCH-ID  TO BT-ID (BATCH-TABLE-COUNT)
027900       MOVE BM-PROD-CODE    TO BT-PROD-CODE (BATCH-TABLE-COUNT)
028000       MOVE BM-LOCATION     TO BT-LOCATION (BATCH-TABLE-COUNT)
028100       MOVE W-RUN-CCYYMMDDHHMMSS
028200                            TO BT-RECEIVED (BATCH-TABLE-COUNT)
028300       MOVE BM-EXPIRY       TO BT-EXPIRY (BATCH-TABLE-COUNT)
028400       MOVE BM-QTY          TO BT-QTY (BATCH-TABLE-COUNT)
028500       MOVE "N"             TO BT-DEAD-SWITCH (BATCH-TABLE-COUNT)
028600
028700       ADD 1 TO W-BATCHES-CREATED-COUNT
028800       DISPLAY "SY-BHMNT - CREATED BATCH ID: " W-NEW-BATCH-ID.
028900 3000-EXIT.
029000    EXIT.
029100*  -------------------------------------------------------------------
029200 4000-HANDLE-UPDATE.
029300*    UPDATE only ever touches expiry and quantity on the row found by
029400*    7020's lookup - product code and location are fixed at CREATE
029500*    and are never re-pointed by a later transaction.
029600    PERFORM 7020-EDIT-UPDATE THRU 7020-EXIT.
029700
029800    IF NOT BATCHMNT-IS-REJECTED
029900       MOVE BM-EXPIRY TO BT-EXPIRY (W-BATCH-TABLE-SUB)
030000       MOVE BM-QTY    TO BT-QTY (W-BATCH-TABLE-SUB)
030100
030200       ADD 1 TO W-BATCHES-UPDATED-COUNT
030300       DISPLAY "SY-BHMNT - UPDATED BATCH ID: " BM-BATCH-ID.
030400 4000-EXIT.
030500    EXIT.
030600*  -------------------------------------------------------------------
030700 5000-HANDLE-DELETE.
030800*    SY-0248 - DELETE never removes the row from the table; it flips
030900*    BT-DEAD-SWITCH, zeroes the quantity and blanks the location so a
031000*    stray report run against the table mid-run can't show stock at
031100*    a location the row no longer really occupies.  9110 below is
031200*    what actually drops the row when the table is rewritten.
031300    PERFORM 7030-EDIT-DELETE THRU 7030-EXIT.
031400
031500    IF NOT BATCHMNT-IS-REJECTED
031600       MOVE "Y"    TO BT-DEAD-SWITCH (W-BATCH-TABLE-SUB)
031700       MOVE ZERO   TO BT-QTY (W-BATCH-TABLE-SUB)
031800       MOVE SPACES TO BT-LOCATION (W-BATCH-TABLE-SUB)
031900
032000       ADD 1 TO W-BATCHES-DELETED-COUNT
032100       DISPLAY "SY-BHMNT - DELETED BATCH ID: " BM-BATCH-ID.
032200 5000-EXIT.
032300    EXIT.
032400*  -------------------------------------------------------------------
032500 7010-EDIT-CREATE.
032600*    Each test below is guarded by NOT BATCHMNT-IS-REJECTED so only
032700*    the first failure produces a message - once one test trips the
032800*    switch, the rest fall through without overwriting the reason
032900*    text already set.
033000    IF BM-PROD-CODE EQUAL SPACES
033100       MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
033200       MOVE "Product code required." TO W-BATCHMNT-REJECT-REASON.
033300
033400    IF NOT BATCHMNT-IS-REJECTED
033500       AND BM-LOCATION EQUAL SPACES
033600          MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
033700          MOVE "Location required." TO W-BATCHMNT-REJECT-REASON.
033800
033900    IF NOT BATCHMNT-IS-REJECTED
034000       AND BM-QTY NOT GREATER THAN ZERO
034100          MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
034200          MOVE "Quantity must be positive."
034300               TO W-BATCHMNT-REJECT-REASON.
034400
034500*    SY-0149/SY-0221 - a zero expiry means "does not expire" and is
034600*    exempt from the before-today test; a non-zero expiry is compared
034700*    as a full 8-digit CCYYMMDD value, never a 2-digit year.
034800    IF NOT BATCHMNT-IS-REJECTED
034900       AND BM-EXPIRY NOT EQUAL ZERO
035000       AND BM-EXPIRY LESS THAN W-TODAY-CCYYMMDD
035100          MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
035200          MOVE "Expiry date must not be before today."
035300               TO W-BATCHMNT-REJECT-REASON.
035400
035500*    SY-0116 - the shared lookup copybook at the bottom of this
035600*    program, same one SY-CHECKOUT-POSTING and SY-STOCK-TRANSFER
035700*    call, confirms the product code is on the master before a new
035800*    batch row can be created for it.
035900    IF NOT BATCHMNT-IS-REJECTED
036000       MOVE BM-PROD-CODE TO W-SEARCH-PROD-CODE
036100       PERFORM 7100-LOOK-FOR-PRODUCT-RECORD THRU 7100-EXIT
036200       IF NOT PRODUCT-WAS-FOUND
036300          MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
036400          MOVE "Product does not exist."
036500               TO W-BATCHMNT-REJECT-REASON.
036600 7010-EXIT.
036700    EXIT.
036800*  -------------------------------------------------------------------
036900 7020-EDIT-UPDATE.
037000*    SY-0280 - the id test runs before any table lookup is attempted,
037100*    so a zero or negative id rejects immediately instead of driving
037200*    a pointless scan through 8100/8150 below.
037300    IF BM-BATCH-ID NOT GREATER THAN ZERO
037400       MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
037500       MOVE "Batch id must be positive." TO W-BATCHMNT-REJECT-REASON.
037600
037700    IF NOT BATCHMNT-IS-REJECTED
037800       AND BM-QTY LESS THAN ZERO
037900          MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
038000          MOVE "Quantity must not be negative."
038100               TO W-BATCHMNT-REJECT-REASON.
038200
038300    IF NOT BATCHMNT-IS-REJECTED
038400       AND BM-EXPIRY NOT EQUAL ZERO
038500       AND BM-EXPIRY LESS THAN W-TODAY-CCYYMMDD
038600          MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
038700          MOVE "Expiry date must not be before today."
038800               TO W-BATCHMNT-REJECT-REASON.
038900
039000    IF NOT BATCHMNT-IS-REJECTED
039100       PERFORM 8100-LOOK-FOR-BATCH-RECORD THRU 8100-EXIT
039200       IF NOT BATCH-WAS-FOUND
039300          MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
039400          MOVE "Batch not found." TO W-BATCHMNT-REJECT-REASON.
039500 7020-EXIT.
039600    EXIT.
039700*  -------------------------------------------------------------------
039800 7030-EDIT-DELETE.
039900*    Same id-must-be-positive-before-lookup guard as 7020 above
040000*    (SY-0280); DELETE takes no quantity or expiry on the
040100*    transaction, so there is nothing else to edit here besides
040200*    finding the row.
040300    IF BM-BATCH-ID NOT GREATER THAN ZERO
040400       MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
040500       MOVE "Batch id must be positive." TO W-BATCHMNT-REJECT-REASON.
040600
040700    IF NOT BATCHMNT-IS-REJECTED
040800       PERFORM 8100-LOOK-FOR-BATCH-RECORD THRU 8100-EXIT
040900       IF NOT BATCH-WAS-FOUND
041000          MOVE "Y" TO W-BATCHMNT-REJECT-SWITCH
041100          MOVE "Batch not found." TO W-BATCHMNT-REJECT-REASON.
041200 7030-EXIT.
041300    EXIT.
041400*  -------------------------------------------------------------------
041500 8100-LOOK-FOR-BATCH-RECORD.
041600*    Caller loads BM-BATCH-ID; a non-positive id always returns empty
041700*    without scanning the table (see change log, 06/19/2006).
041800    MOVE "N"  TO W-BATCH-FOUND-SWITCH.
041900    MOVE ZERO TO W-BATCH-TABLE-SUB.
042000
042100    IF BM-BATCH-ID GREATER THAN ZERO
042200       PERFORM 8150-SCAN-ONE-BATCH THRU 8150-EXIT
042300          VARYING W-BM-SCAN-SUB FROM 1 BY 1
042400             UNTIL W-BM-SCAN-SUB GREATER THAN BATCH-TABLE-COUNT
042500                OR BATCH-WAS-FOUND.
042600 8100-EXIT.
042700    EXIT.
042800*  -------------------------------------------------------------------
042900 8150-SCAN-ONE-BATCH.
043000*    A sequential scan, not a binary search - BATCH-TABLE is loaded
043100*    in file order, not sorted by id, so there is nothing to bisect
043200*    on.  A dead row with a matching id is skipped, same rule 8100's
043300*    banner describes.
043400    IF BT-ID (W-BM-SCAN-SUB) EQUAL BM-BATCH-ID
043500       AND NOT BT-IS-DEAD (W-BM-SCAN-SUB)
043600          MOVE "Y"          TO W-BATCH-FOUND-SWITCH
043700          MOVE W-BM-SCAN-SUB TO W-BATCH-TABLE-SUB.
043800 8150-EXIT.
043900    EXIT.
044000*  -------------------------------------------------------------------
044100 9100-REWRITE-BATCH-TABLE.
044200*    Every row in the table, live or dead, is visited; 9110 below
044300*    decides whether it actually gets written.
044400    PERFORM 9110-WRITE-ONE-BATCH-ROW THRU 9110-EXIT
044500       VARYING W-BT-SUB FROM 1 BY 1
044600          UNTIL W-BT-SUB GREATER THAN BATCH-TABLE-COUNT.
044700 9100-EXIT.
044800    EXIT.
044900*  -------------------------------------------------------------------
045000 9110-WRITE-ONE-BATCH-ROW.
045100*    SY-0248 - a row flipped dead by a DELETE this run (or carried
045200*    dead from a prior run) is simply never written, which is how it
045300*    disappears from BATCH-FILE for good.
045400    IF NOT BT-IS-DEAD (W-BT-SUB)
045500       MOVE BT-ID (W-BT-SUB)        TO BATCH-ID
045600       MOVE BT-PROD-CODE (W-BT-SUB) TO BATCH-PROD-CODE
045700       MOVE BT-LOCATION (W-BT-SUB)  TO BATCH-LOCATION
045800       MOVE BT-RECEIVED (W-BT-SUB)  TO BATCH-RECEIVED
045900       MOVE BT-EXPIRY (W-BT-SUB)    TO BATCH-EXPIRY
046000       MOVE BT-QTY (W-BT-SUB)       TO BATCH-QTY
046100       WRITE BATCH-RECORD.
046200 9110-EXIT.
046300    EXIT.
046400*    PLGENERAL.CBL supplies the run date/time stamp paragraph used at
046500*    0100 and 3000 above; PL-LOOK-FOR-PRODUCT-RECORD.CBL supplies the
046600*    product-exists search used by 7010's CREATE edit - the same two
046700*    shared blocks copied in at the bottom of every sy-* program that
046800*    needs them.
046900*  -------------------------------------------------------------------
047000    COPY "PLGENERAL.CBL".
047100    COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
