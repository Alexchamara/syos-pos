000100*  -------------------------------------------------------------------
000200*   IDENTIFICATION DIVISION.
000300*  -------------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    SY-CHECKOUT-POSTING.
000600 AUTHOR.        R BANDARANAYAKE.
000700 INSTALLATION.  SYOS STORE SYSTEMS - POINT OF SALE.
000800 DATE-WRITTEN.  11/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - POS AND INVENTORY GROUPS ONLY.
001100*
001200*    C H A N G E   L O G
001300*
001400*    DATE       BY    REQUEST    DESCRIPTION
001500*    ---------  ----  ---------  ------------------------------------
001600*    11/02/89   RB    SY-0045    ORIGINAL PROGRAM - POSTS THE DAY'S
001700*                                COUNTER SALES AGAINST THE PRODUCT
001800*                                AND BATCH MASTERS.
001900*    05/18/91   RB    SY-0088    ADDED THE ALL-OR-NOTHING RULE - A
002000*                                SHORT ITEM PARTWAY THROUGH A SALE
002100*                                USED TO LEAVE THE EARLIER ITEMS ON
002200*                                THAT SALE ALREADY DEDUCTED.
002300*    02/02/93   MTJ   SY-0111    BILL SERIAL NOW COMES FROM THE
002400*                                SHARED COUNTER FILE (SY-0109) SO
002500*                                COUNTER AND WEB SALES DO NOT COLLIDE.
002600*    08/30/95   MTJ   SY-0152    WEB CHANNEL ADDED TO THE CART FILE -
002700*                                SY-CHECKOUT-POSTING NOW HANDLES
002800*                                EITHER SALE LOCATION ON THE SAME RUN.
002900*    01/08/99   CDF   SY-0216    Y2K - BILL-DATETIME CONFIRMED CCYY,
003000*                                NO CENTURY WINDOWING LEFT TO FIX.
003100*    04/04/02   PNW    SY-0253   SHORTAGE-FILE NOW GETS A RECORD
003200*                                WHEN A SALE IS REJECTED FOR STOCK,
003300*                                SAME AS THE AVAILABILITY CHECKER.
003400*    11/19/04   PNW    SY-0271   CUSTOMER RECEIPT COPY NOW PRINTS
003500*                                TO THE SAME REPORT FILE THE REORDER
003600*                                LIST USES -- ONE ITEM LINE PER SALE
003700*                                LINE, THEN TOTAL/CASH/CHANGE.
003800*    09/12/06   PNW    SY-0284   W-BILL-DISCOUNT USED TO SIT AT
003900*                                ZERO WITH NOTHING BEHIND IT.  NOW
004000*                                COMPUTED BY THE REAL POLICY ENGINE
004100*                                IN PLQUOTE.CBL (SAME ONE THE QUOTE
004200*                                SCREEN WILL CALL) -- THIS PROGRAM
004300*                                JUST SELECTS "NODISCOUNT" FOR EVERY
004400*                                COUNTER AND WEB SALE, AS ALWAYS.
004500*    02/11/08   PNW    SY-0296   A CART REJECTED FOR AN UNKNOWN
004600*                                PRODUCT CODE USED TO FALL OUT OF
004700*                                2020 WITH NO REJECT COUNT, NO
004800*                                SHORTAGE RECORD AND NO MESSAGE --
004900*                                NOW NAMES THE CODE AND LOGS IT THE
005000*                                SAME AS EVERY OTHER REJECT PATH.
005100*                                STOCK-SHORT REJECTS ALSO NOW CARRY
005200*                                PLDEDUCT.CBL'S OWN CODE/QTY
005300*                                MESSAGE INSTEAD OF THE OLD FLAT
005400*                                "INSUFFICIENT STOCK" TEXT.
005500*  -------------------------------------------------------------------
005600*    WHAT THIS PROGRAM DOES, IN ORDER:
005700*    LOADS THE PRODUCT, BATCH AND BILL-SERIAL MASTERS INTO TABLES,
005800*    THEN WALKS THE CART FILE ONE HEADER-PLUS-ITEMS GROUP AT A TIME,
005900*    POSTS EACH GOOD SALE AS A BILL AND BILL-LINE SET, DEDUCTS STOCK
006000*    FEFO OUT OF THE IN-MEMORY BATCH TABLE, PRINTS A RECEIPT COPY,
006100*    AND AT THE END REWRITES THE BATCH AND BILL-SERIAL MASTERS FROM
006200*    THE TABLES SO THE NEXT RUN SEES TODAY'S DEDUCTIONS.  A SALE
006300*    THAT FAILS ANY CHECK IS REJECTED WHOLE -- NO PARTIAL BILL, NO
006400*    PARTIAL DEDUCTION -- AND LOGGED TO THE SHORTAGE FILE.
006500*  -------------------------------------------------------------------
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300*    Masters read in full at start-of-run (PRODUCT, BATCH, BILNO) --
007400*    see 1000/1100/1200.  CART is the transaction file driving the
007500*    whole run.  BILL and BILL-LINE are this run's output; SHORTAGE
007600*    and REPORT-FILE are both opened EXTEND and only ever appended to.
007700     COPY "SLCART.CBL".
007800     COPY "SLPROD.CBL".
007900     COPY "SLBATCH.CBL".
008000     COPY "SLBILL.CBL".
008100     COPY "SLBLINE.CBL".
008200     COPY "SLBILNO.CBL".
008300     COPY "SLSHORT.CBL".
008400     COPY "SLRPT.CBL".
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900     COPY "FDCART.CBL".
009000     COPY "FDPROD.CBL".
009100     COPY "FDBATCH.CBL".
009200     COPY "FDBILL.CBL".
009300     COPY "FDBLINE.CBL".
009400     COPY "FDBILNO.CBL".
009500     COPY "FDSHORT.CBL".
009600     COPY "FDRPT.CBL".
009700
009800 WORKING-STORAGE SECTION.
009900
010000*    WSPRODTB/WSBATCHTB/WSBILNOTB hold the in-memory copies of the
010100*    three masters this program loads whole at start-of-run (see
010200*    1000/1100/1200 below).  WSDEDUCT carries the FEFO deduction
010300*    working fields and the DD-FAIL-MESSAGE text (SY-0296).
010400*    WSSHORT is the shortage-record builder shared with every other
010500*    program that can reject a transaction.  WSGENERAL holds the
010600*    run-date/time stamp and the left-justify scratch field used by
010700*    the receipt printer.  WSQUOTE is the discount-policy interface
010800*    shared with PLQUOTE.CBL (SY-0284).
010900     COPY "WSPRODTB.CBL".
011000     COPY "WSBATCHTB.CBL".
011100     COPY "WSBILNOTB.CBL".
011200     COPY "WSDEDUCT.CBL".
011300     COPY "WSSHORT.CBL".
011400     COPY "WSGENERAL.CBL".
011500     COPY "WSQUOTE.CBL".
011600
011700*    End-of-file switches, one per file this program drives to
011800*    exhaustion -- CART-FILE at transaction time, the three masters
011900*    at load time back in 1000/1100/1200.
012000     01  W-END-OF-CART-FILE           PIC X.
012100         88  END-OF-CART-FILE         VALUE "Y".
012200
012300*    Bill ID is this program's own sequence, separate from the
012400*    per-scope serial (W-BILL-SERIAL/BN-SERIAL-OUT) printed on the
012500*    receipt -- BILL-ID is the file key, the serial is what the
012600*    customer sees.
012700     77  W-NEXT-BILL-ID                PIC 9(09)
012800                                        VALUE 1.
012900     77  W-BILLS-POSTED-COUNT          PIC 9(07).
013000     77  W-BILLS-REJECTED-COUNT        PIC 9(07).
013100     77  W-GRAND-TOTAL-SALES           PIC S9(11)V99.
013200*    Holds the unknown code across the READ that drops the cart
013300*    item record it came from, so 2020 can still name it.
013400     77  W-REJECTED-PROD-CODE          PIC X(20).
013500
013600     01  W-CART-REJECT-SWITCH          PIC X.
013700         88  CART-IS-REJECTED          VALUE "Y".
013800     01  W-STOCK-SHORT-SWITCH          PIC X.
013900         88  STOCK-RAN-SHORT           VALUE "Y".
014000     01  W-END-OF-PRODUCT-LOAD         PIC X.
014100         88  END-OF-PRODUCT-LOAD       VALUE "Y".
014200     01  W-END-OF-BATCH-LOAD           PIC X.
014300         88  END-OF-BATCH-LOAD         VALUE "Y".
014400     01  W-END-OF-BILNO-LOAD           PIC X.
014500         88  END-OF-BILNO-LOAD         VALUE "Y".
014600
014700*    Snapshot of BATCH-TABLE taken right before 3020 starts deducting
014800*    a bill's lines.  If any line runs short the whole snapshot is
014900*    moved back over BATCH-TABLE so the bill leaves no partial trace
015000*    (the SY-0088 all-or-nothing rule) -- see 3000-POST-ONE-BILL.
015100     01  BATCH-TABLE-SHADOW.
015200         05  BATCH-TABLE-SHADOW-ENTRY  OCCURS 5000 TIMES
015300                                        PIC X(66).
015400
015500*    One row per cart item line collected for the bill currently being
015600*    built (2030 fills this, 3000/4000/5000 all read it back).
015700     01  CART-LINE-TABLE.
015800         05  CART-LINE-ENTRY  OCCURS 50 TIMES.
015900             10  CL-PROD-CODE           PIC X(20).
016000             10  CL-NAME                PIC X(100).
016100             10  CL-QTY                 PIC 9(05).
016200             10  CL-UNIT-PRICE          PIC S9(07)V99.
016300             10  CL-LINE-TOTAL          PIC S9(09)V99.
016400             10  FILLER                 PIC X(04).
016500     77  CART-LINE-COUNT                PIC 9(03).
016600     77  W-CL-SUB                       PIC 9(03).
016700
016800*    One bill's worth of money fields -- all re-set per cart by
016900*    3000-POST-ONE-BILL, none carried over from the previous sale.
017000     77  W-BILL-SUBTOTAL                PIC S9(09)V99.
017100     77  W-BILL-DISCOUNT                PIC S9(09)V99      VALUE ZERO.
017200     77  W-BILL-TOTAL                   PIC S9(09)V99.
017300     77  W-BILL-CASH                    PIC S9(09)V99.
017400     77  W-BILL-CHANGE                  PIC S9(09)V99.
017500     77  W-BILL-SCOPE                   PIC X(10).
017600     77  W-BILL-SERIAL                  PIC X(12).
017700
017800*    Working fields for the bill copy printed to REPORT-FILE, a
017900*    byproduct of every posted bill (the "bill print"); it shares
018000*    the reorder report's print file, appended to rather than
018100*    overwritten -- see SLRPT.CBL/FDRPT.CBL.
018200     77  W-BP-DATE-TEXT                 PIC X(16).
018300     77  W-BP-MONEY-EDIT                PIC Z,ZZZ,ZZ9.99.
018400     77  W-BP-QTY-EDIT                  PIC Z,ZZ9.
018500     77  W-BP-QTY-TEXT                  PIC X(06).
018600     77  W-BP-UNIT-TEXT                 PIC X(13).
018700     77  W-BP-TOTAL-TEXT                PIC X(13).
018800     77  W-BP-LABEL                     PIC X(08).
018900     77  W-BP-SUB                       PIC 9(03).
019000*  -------------------------------------------------------------------
019100 PROCEDURE DIVISION.
019200
019300*    Top-level flow: load the three masters into tables, zero the
019400*    run counters, open the transaction files, drive the cart file
019500*    to completion, then rewrite BATCH-FILE and BILLNO-FILE from the
019600*    (possibly changed) in-memory tables before printing the run
019700*    totals and stopping.
019800 0100-MAIN-LINE.
019900*    Product table is read-only for this run -- nothing here ever
020000*    changes a product record, so there is no rewrite step for it.
020100    OPEN INPUT PRODUCT-FILE.
020200    PERFORM 1000-LOAD-PRODUCT-TABLE THRU 1000-EXIT.
020300    CLOSE PRODUCT-FILE.
020400
020500*    Batch table, by contrast, gets deducted against as bills post
020600*    (3020) and is rewritten whole at the bottom of the run (9100).
020700    OPEN INPUT BATCH-FILE.
020800    PERFORM 1100-LOAD-BATCH-TABLE THRU 1100-EXIT.
020900    CLOSE BATCH-FILE.
021000
021100*    Same pattern for the bill-serial counters (SY-0111) -- loaded
021200*    here, advanced in 8000 as bills post, rewritten in 9200.
021300    OPEN INPUT BILLNO-FILE.
021400    PERFORM 1200-LOAD-BILNO-TABLE THRU 1200-EXIT.
021500    CLOSE BILLNO-FILE.
021600
021700    MOVE ZERO TO W-BILLS-POSTED-COUNT.
021800    MOVE ZERO TO W-BILLS-REJECTED-COUNT.
021900    MOVE ZERO TO W-GRAND-TOTAL-SALES.
022000
022100*    SHORTAGE-FILE and REPORT-FILE are both append-only logs shared
022200*    with other programs in the suite -- EXTEND never truncates them.
022300    OPEN INPUT  CART-FILE.
022400    OPEN OUTPUT BILL-FILE.
022500    OPEN OUTPUT BILL-LINE-FILE.
022600    OPEN EXTEND SHORTAGE-FILE.
022700    OPEN EXTEND REPORT-FILE.
022800
022900    PERFORM 2000-PROCESS-ALL-CARTS THRU 2000-EXIT.
023000
023100    CLOSE CART-FILE.
023200    CLOSE BILL-FILE.
023300    CLOSE BILL-LINE-FILE.
023400    CLOSE SHORTAGE-FILE.
023500    CLOSE REPORT-FILE.
023600
023700*    Masters go back out OUTPUT (full rewrite), not EXTEND -- the
023800*    table in memory IS the new master, not an addition to the old.
023900    OPEN OUTPUT BATCH-FILE.
024000    PERFORM 9100-REWRITE-BATCH-TABLE THRU 9100-EXIT.
024100    CLOSE BATCH-FILE.
024200
024300    OPEN OUTPUT BILLNO-FILE.
024400    PERFORM 9200-REWRITE-BILNO-TABLE THRU 9200-EXIT.
024500    CLOSE BILLNO-FILE.
024600
024700    DISPLAY "SY-POST - BILLS POSTED:   " W-BILLS-POSTED-COUNT.
024800    DISPLAY "SY-POST - BILLS REJECTED: " W-BILLS-REJECTED-COUNT.
024900    DISPLAY "SY-POST - GRAND TOTAL:    " W-GRAND-TOTAL-SALES.
025000
025100    STOP RUN.
025200*  -------------------------------------------------------------------
025300*    Reads PRODUCT-FILE once, top to bottom, into PRODUCT-TABLE-ENTRY
025400*    so 7100's table search has something to search.  Same read-once-
025500*    into-a-table idiom used by 1100 and 1200 below.
025600 1000-LOAD-PRODUCT-TABLE.
025700    MOVE ZERO TO PROD-TABLE-COUNT.
025800    MOVE "N"  TO W-END-OF-PRODUCT-LOAD.
025900    PERFORM 1010-READ-ONE-PRODUCT THRU 1010-EXIT.
026000    PERFORM 1020-ADD-ONE-PRODUCT-ROW THRU 1020-EXIT
026100       UNTIL END-OF-PRODUCT-LOAD.
026200 1000-EXIT.
026300    EXIT.
026400*  -------------------------------------------------------------------
026500 1010-READ-ONE-PRODUCT.
026600    READ PRODUCT-FILE
026700       AT END MOVE "Y" TO W-END-OF-PRODUCT-LOAD.
026800 1010-EXIT.
026900    EXIT.
027000*  -------------------------------------------------------------------
027100 1020-ADD-ONE-PRODUCT-ROW.
027200    ADD 1 TO PROD-TABLE-COUNT.
027300    MOVE PRODUCT-RECORD TO PRODUCT-TABLE-ENTRY (PROD-TABLE-COUNT).
027400    PERFORM 1010-READ-ONE-PRODUCT THRU 1010-EXIT.
027500 1020-EXIT.
027600    EXIT.
027700*  -------------------------------------------------------------------
027800*    Loads the entire batch master into BATCH-TABLE.  BT-DEAD-SWITCH
027900*    starts "N" on every row -- 7500/7520 in PLDEDUCT.CBL flip it
028000*    "Y" in memory once a batch's quantity is deducted to zero, so a
028100*    used-up batch drops out of the FEFO search without a record
028200*    count changing underneath the table.
028300 1100-LOAD-BATCH-TABLE.
028400    MOVE ZERO TO BATCH-TABLE-COUNT.
028500    MOVE "N"  TO W-END-OF-BATCH-LOAD.
028600    PERFORM 1110-READ-ONE-BATCH THRU 1110-EXIT.
028700    PERFORM 1120-ADD-ONE-BATCH-ROW THRU 1120-EXIT
028800       UNTIL END-OF-BATCH-LOAD.
028900 1100-EXIT.
029000    EXIT.
029100*  -------------------------------------------------------------------
029200 1110-READ-ONE-BATCH.
029300    READ BATCH-FILE
029400       AT END MOVE "Y" TO W-END-OF-BATCH-LOAD.
029500 1110-EXIT.
029600    EXIT.
029700*  -------------------------------------------------------------------
029800*    Field-by-field MOVE rather than one group MOVE because
029900*    BT-DEAD-SWITCH has no counterpart on BATCH-RECORD -- it is a
030000*    table-only working field, set fresh on every row as it loads.
030100 1120-ADD-ONE-BATCH-ROW.
030200    ADD 1 TO BATCH-TABLE-COUNT.
030300    MOVE "N"             TO BT-DEAD-SWITCH (BATCH-TABLE-COUNT).
030400    MOVE BATCH-ID        TO BT-ID          (BATCH-TABLE-COUNT).
030500    MOVE BATCH-PROD-CODE TO BT-PROD-CODE   (BATCH-TABLE-COUNT).
030600    MOVE BATCH-LOCATION  TO BT-LOCATION    (BATCH-TABLE-COUNT).
030700    MOVE BATCH-RECEIVED  TO BT-RECEIVED    (BATCH-TABLE-COUNT).
030800    MOVE BATCH-EXPIRY    TO BT-EXPIRY      (BATCH-TABLE-COUNT).
030900    MOVE BATCH-QTY       TO BT-QTY         (BATCH-TABLE-COUNT).
031000    PERFORM 1110-READ-ONE-BATCH THRU 1110-EXIT.
031100 1120-EXIT.
031200    EXIT.
031300*  -------------------------------------------------------------------
031400*    Loads the per-scope next-serial counters (SY-0111) so 8000 can
031500*    hand out COUNTER and WEB bill serials without two runs -- or two
031600*    sale channels in the same run -- ever colliding.
031700 1200-LOAD-BILNO-TABLE.
031800    MOVE ZERO TO BILNO-TABLE-COUNT.
031900    MOVE "N"  TO W-END-OF-BILNO-LOAD.
032000    PERFORM 1210-READ-ONE-BILNO THRU 1210-EXIT.
032100    PERFORM 1220-ADD-ONE-BILNO-ROW THRU 1220-EXIT
032200       UNTIL END-OF-BILNO-LOAD.
032300 1200-EXIT.
032400    EXIT.
032500*  -------------------------------------------------------------------
032600 1210-READ-ONE-BILNO.
032700    READ BILLNO-FILE
032800       AT END MOVE "Y" TO W-END-OF-BILNO-LOAD.
032900 1210-EXIT.
033000    EXIT.
033100*  -------------------------------------------------------------------
033200*    One row per scope (COUNTER, WEB) -- a handful of rows, not
033300*    thousands, but loaded the same way as the bigger masters for
033400*    consistency with 1020/1120 above.
033500 1220-ADD-ONE-BILNO-ROW.
033600    ADD 1 TO BILNO-TABLE-COUNT.
033700    MOVE BILNO-RECORD TO BILNO-TABLE-ENTRY (BILNO-TABLE-COUNT).
033800    PERFORM 1210-READ-ONE-BILNO THRU 1210-EXIT.
033900 1220-EXIT.
034000    EXIT.
034100*  -------------------------------------------------------------------
034200*    Drives CART-FILE to end of file, one header-plus-items group
034300*    (one sale) per pass through 2020.
034400 2000-PROCESS-ALL-CARTS.
034500    MOVE "N" TO W-END-OF-CART-FILE.
034600    PERFORM 2010-READ-ONE-CART-RECORD THRU 2010-EXIT.
034700    PERFORM 2020-PROCESS-ONE-CART THRU 2020-EXIT
034800       UNTIL END-OF-CART-FILE.
034900 2000-EXIT.
035000    EXIT.
035100*  -------------------------------------------------------------------
035200 2010-READ-ONE-CART-RECORD.
035300    READ CART-FILE
035400       AT END MOVE "Y" TO W-END-OF-CART-FILE.
035500 2010-EXIT.
035600    EXIT.
035700*  -------------------------------------------------------------------
035800 2020-PROCESS-ONE-CART.
035900*    Entered positioned on a CART-IS-HEADER record; falls out again
036000*    positioned either on the NEXT header or at end of file.
036100    MOVE CART-HDR-LOCATION TO DD-LOCATION.
036200    MOVE CART-HDR-CASH     TO W-BILL-CASH.
036300    MOVE ZERO              TO CART-LINE-COUNT.
036400    MOVE "N"               TO W-CART-REJECT-SWITCH.
036500
036600*    Collects every item line belonging to this header -- 2030 flips
036700*    W-CART-REJECT-SWITCH "Y" the moment it sees an unknown product
036800*    code, but the loop below still runs to the next header so the
036900*    rejected cart's remaining lines do not bleed into the next sale.
037000    PERFORM 2010-READ-ONE-CART-RECORD THRU 2010-EXIT.
037100    PERFORM 2030-COLLECT-ONE-ITEM THRU 2030-EXIT
037200       UNTIL END-OF-CART-FILE OR CART-IS-HEADER.
037300
037400*    SY-0296: an unknown-code reject used to fall through here with
037500*    no counter bump, no shortage record and no message -- the whole
037600*    cart just vanished from the run's accounting.  It is now logged
037700*    through the same 8600 shortage path every other reject uses,
037800*    naming the offending code captured back in 2030.
037900    IF NOT CART-IS-REJECTED
038000       PERFORM 3000-POST-ONE-BILL THRU 3000-EXIT
038100    ELSE
038200       ADD 1 TO W-BILLS-REJECTED-COUNT
038300       STRING "UNKNOWN PRODUCT CODE " DELIMITED BY SIZE
038400              W-REJECTED-PROD-CODE    DELIMITED BY SPACE
038500              " - QUOTE REJECTED"     DELIMITED BY SIZE
038600         INTO SH-MESSAGE-TEXT
038700       PERFORM 8600-RECORD-SHORTAGE THRU 8600-EXIT.
038800 2020-EXIT.
038900    EXIT.
039000*  -------------------------------------------------------------------
039100*    Looks up one cart item's product code and either files it into
039200*    CART-LINE-TABLE (found) or rejects the whole sale (not found).
039300 2030-COLLECT-ONE-ITEM.
039400*    7100 is the shared binary-search paragraph from
039500*    PL-LOOK-FOR-PRODUCT-RECORD.CBL -- it leaves W-PRODUCT-TABLE-SUB
039600*    pointing at the match and sets PRODUCT-WAS-FOUND.
039700    MOVE CART-PROD-CODE TO W-SEARCH-PROD-CODE.
039800    PERFORM 7100-LOOK-FOR-PRODUCT-RECORD THRU 7100-EXIT.
039900
040000*    An unknown code rejects the whole quote (SY-0296) -- the
040100*    code itself has to be captured here, before the next READ
040200*    below moves the cart file off this item record and takes
040300*    CART-PROD-CODE's storage with it.
040400    IF NOT PRODUCT-WAS-FOUND
040500       MOVE "Y" TO W-CART-REJECT-SWITCH
040600       MOVE CART-PROD-CODE TO W-REJECTED-PROD-CODE
040700    ELSE
040800*       Name, price and line total all come from the product table
040900*       entry found above, not from the cart record -- the cart only
041000*       ever carries the code and the quantity the customer asked for.
041100       ADD 1 TO CART-LINE-COUNT
041200       MOVE PT-CODE  (W-PRODUCT-TABLE-SUB)
041300                                TO CL-PROD-CODE  (CART-LINE-COUNT)
041400       MOVE PT-NAME  (W-PRODUCT-TABLE-SUB)
041500                                TO CL-NAME       (CART-LINE-COUNT)
041600       MOVE CART-QTY            TO CL-QTY        (CART-LINE-COUNT)
041700       MOVE PT-PRICE (W-PRODUCT-TABLE-SUB)
041800                                TO CL-UNIT-PRICE (CART-LINE-COUNT)
041900*       Line total is qty times the price on file today -- the cart
042000*       file carries no price of its own, so a price change between
042100*       when the customer shopped and when this run posts is always
042200*       today's price, not the shelf price at pick time.
042300       COMPUTE CL-LINE-TOTAL (CART-LINE-COUNT) =
042400               CL-UNIT-PRICE (CART-LINE-COUNT) *
042500               CL-QTY        (CART-LINE-COUNT).
042600
042700    PERFORM 2010-READ-ONE-CART-RECORD THRU 2010-EXIT.
042800 2030-EXIT.
042900    EXIT.
043000*  -------------------------------------------------------------------
043100*    Takes one collected cart (CART-LINE-TABLE, CART-LINE-COUNT) and
043200*    either posts it as a bill or rejects it whole.  Every GO TO
043300*    3000-EXIT below leaves BATCH-TABLE untouched or restored from
043400*    the shadow copy -- nothing here half-posts a sale.
043500 3000-POST-ONE-BILL.
043600    PERFORM 3010-SUM-LINE-TOTALS THRU 3010-EXIT.
043700*    Counter and web sales both run the "NoDiscount" policy --
043800*    the discount engine is still the one in PLQUOTE.CBL, this
043900*    is simply the policy the counter has on file today.
044000    MOVE W-BILL-SUBTOTAL TO QT-SUBTOTAL.
044100    MOVE ZERO             TO QT-PERCENT.
044200    MOVE "N"              TO QT-POLICY-SWITCH.
044300    PERFORM 7300-APPLY-DISCOUNT-POLICY THRU 7300-EXIT.
044400    MOVE QT-DISCOUNT     TO W-BILL-DISCOUNT.
044500    MOVE W-BILL-SUBTOTAL TO W-BILL-TOTAL.
044600    SUBTRACT W-BILL-DISCOUNT FROM W-BILL-TOTAL.
044700
044800*    A customer handing over less cash than the bill comes to is
044900*    rejected here before anything is written or deducted -- there is
045000*    no partial-payment handling in this system.
045100    IF W-BILL-TOTAL LESS THAN ZERO
045200          OR W-BILL-CASH LESS THAN W-BILL-TOTAL
045300       ADD 1 TO W-BILLS-REJECTED-COUNT
045400       MOVE "CASH LESS THAN TOTAL - BILL NOT POSTED" TO SH-MESSAGE-TEXT
045500       PERFORM 8600-RECORD-SHORTAGE THRU 8600-EXIT
045600       GO TO 3000-EXIT.
045700
045800    SUBTRACT W-BILL-TOTAL FROM W-BILL-CASH GIVING W-BILL-CHANGE.
045900
046000*    The bill's location decides which serial scope (COUNTER or WEB)
046100*    it draws from -- SY-0152 added WEB onto the cart file, SY-0111
046200*    split the counters so the two channels cannot hand out the same
046300*    serial number on the same run.
046400    IF DD-LOCATION EQUAL "SHELF"
046500       MOVE "COUNTER" TO W-BILL-SCOPE
046600    ELSE
046700       MOVE "WEB"      TO W-BILL-SCOPE.
046800    MOVE W-BILL-SCOPE TO BN-REQ-SCOPE.
046900    PERFORM 8000-NEXT-SERIAL THRU 8000-EXIT.
047000*    A missing scope row means the counter file was never seeded for
047100*    this location -- a setup error, not a sale-time one, but the
047200*    bill still cannot post without a serial to stamp on it.
047300    IF BN-SCOPE-NOT-FOUND
047400       ADD 1 TO W-BILLS-REJECTED-COUNT
047500       MOVE "BILL SCOPE NOT FOUND - BILL NOT POSTED" TO SH-MESSAGE-TEXT
047600       PERFORM 8600-RECORD-SHORTAGE THRU 8600-EXIT
047700       GO TO 3000-EXIT.
047800    MOVE BN-SERIAL-OUT TO W-BILL-SERIAL.
047900
048000*    SY-0088: the shadow copy taken here is what lets a short item on
048100*    line 6 of a 10-line sale undo the five lines already deducted --
048200*    BATCH-TABLE is restored whole from the shadow rather than trying
048300*    to reverse each deduction one at a time.
048400    MOVE BATCH-TABLE TO BATCH-TABLE-SHADOW.
048500    MOVE "N" TO W-STOCK-SHORT-SWITCH.
048600    PERFORM 3020-DEDUCT-ONE-LINE THRU 3020-EXIT
048700       VARYING W-CL-SUB FROM 1 BY 1
048800          UNTIL W-CL-SUB GREATER THAN CART-LINE-COUNT
048900             OR STOCK-RAN-SHORT.
049000
049100    IF STOCK-RAN-SHORT
049200       MOVE BATCH-TABLE-SHADOW TO BATCH-TABLE
049300       ADD 1 TO W-BILLS-REJECTED-COUNT
049400       MOVE DD-FAIL-MESSAGE TO SH-MESSAGE-TEXT
049500       PERFORM 8600-RECORD-SHORTAGE THRU 8600-EXIT
049600       GO TO 3000-EXIT.
049700
049800*    Past this point the sale is committed -- the bill, its lines and
049900*    the receipt copy all get written, and the serial/posted-count/
050000*    grand-total bookkeeping below cannot be backed out.
050100    PERFORM 4000-WRITE-THE-BILL THRU 4000-EXIT.
050200    ADD 1 TO W-BILLS-POSTED-COUNT.
050300    ADD W-BILL-TOTAL TO W-GRAND-TOTAL-SALES.
050400 3000-EXIT.
050500    EXIT.
050600*  -------------------------------------------------------------------
050700*    Subtotal is the sum of every line's CL-LINE-TOTAL, computed
050800*    before any discount is applied back in 3000.
050900 3010-SUM-LINE-TOTALS.
051000    MOVE ZERO TO W-BILL-SUBTOTAL.
051100    PERFORM 3015-ADD-ONE-LINE-TOTAL THRU 3015-EXIT
051200       VARYING W-CL-SUB FROM 1 BY 1
051300          UNTIL W-CL-SUB GREATER THAN CART-LINE-COUNT.
051400 3010-EXIT.
051500    EXIT.
051600*  -------------------------------------------------------------------
051700 3015-ADD-ONE-LINE-TOTAL.
051800    ADD CL-LINE-TOTAL (W-CL-SUB) TO W-BILL-SUBTOTAL.
051900 3015-EXIT.
052000    EXIT.
052100*  -------------------------------------------------------------------
052200*    One cart line's worth of stock comes off the batch table here,
052300*    FEFO order, via PLDEDUCT.CBL's shared deduction engine.  The
052400*    VARYING loop in 3000 stops calling this the moment it reports a
052500*    failure, so at most one line ever sets the short switch.
052600 3020-DEDUCT-ONE-LINE.
052700    MOVE CL-PROD-CODE (W-CL-SUB) TO DD-PROD-CODE.
052800    MOVE CL-QTY       (W-CL-SUB) TO DD-QTY-NEEDED.
052900    PERFORM 7500-DEDUCT-INVENTORY THRU 7500-EXIT.
053000    IF DD-DEDUCT-FAILED
053100       MOVE "Y" TO W-STOCK-SHORT-SWITCH.
053200 3020-EXIT.
053300    EXIT.
053400*  -------------------------------------------------------------------
053500*    Writes the BILL header, every BILL-LINE beneath it, and the
053600*    receipt copy to REPORT-FILE (SY-0271) -- in that order, so a
053700*    printed receipt never refers to a bill number that failed to
053800*    write.
053900 4000-WRITE-THE-BILL.
054000    PERFORM 9020-STAMP-RUN-DATE-TIME THRU 9020-EXIT.
054100    MOVE W-NEXT-BILL-ID          TO BILL-ID.
054200    MOVE W-BILL-SERIAL           TO BILL-SERIAL.
054300    MOVE W-RUN-CCYYMMDDHHMMSS    TO BILL-DATETIME.
054400    MOVE W-BILL-SUBTOTAL         TO BILL-SUBTOTAL.
054500    MOVE W-BILL-DISCOUNT         TO BILL-DISCOUNT.
054600    MOVE W-BILL-TOTAL            TO BILL-TOTAL.
054700    MOVE W-BILL-CASH             TO BILL-CASH.
054800    MOVE W-BILL-CHANGE           TO BILL-CHANGE.
054900    WRITE BILL-RECORD.
055000
055100    PERFORM 4010-WRITE-ONE-BILL-LINE THRU 4010-EXIT
055200       VARYING W-CL-SUB FROM 1 BY 1
055300          UNTIL W-CL-SUB GREATER THAN CART-LINE-COUNT.
055400
055500    PERFORM 5000-PRINT-BILL-COPY THRU 5000-EXIT.
055600
055700*    Bill ID only advances after every line and the receipt for THIS
055800*    bill are safely written -- so a bill ID is never burned on a
055900*    sale that did not actually post.
056000    ADD 1 TO W-NEXT-BILL-ID.
056100 4000-EXIT.
056200    EXIT.
056300*  -------------------------------------------------------------------
056400*    One BILL-LINE record per cart line -- BLINE-BILL-ID ties each
056500*    line back to the BILL header written just above in 4000.
056600 4010-WRITE-ONE-BILL-LINE.
056700    MOVE W-NEXT-BILL-ID              TO BLINE-BILL-ID.
056800    MOVE CL-PROD-CODE  (W-CL-SUB)    TO BLINE-PROD-CODE.
056900    MOVE CL-NAME       (W-CL-SUB)    TO BLINE-NAME.
057000    MOVE CL-QTY        (W-CL-SUB)    TO BLINE-QTY.
057100    MOVE CL-UNIT-PRICE (W-CL-SUB)    TO BLINE-UNIT-PRICE.
057200    MOVE CL-LINE-TOTAL (W-CL-SUB)    TO BLINE-TOTAL.
057300    WRITE BILL-LINE-RECORD.
057400 4010-EXIT.
057500    EXIT.
057600*  -------------------------------------------------------------------
057700 5000-PRINT-BILL-COPY.
057800*    Prints one receipt copy to REPORT-FILE for the bill just
057900*    written -- serial and timestamp, one line per item, then the
058000*    TOTAL/CASH/CHANGE footer.  Not machine-checked column-for-
058100*    column like the reorder report; this is the customer copy.
058200    STRING W-RUN-CENTURY W-RUN-YY DELIMITED BY SIZE
058300           "-"                    DELIMITED BY SIZE
058400           W-RUN-MM               DELIMITED BY SIZE
058500           "-"                    DELIMITED BY SIZE
058600           W-RUN-DD               DELIMITED BY SIZE
058700           " "                    DELIMITED BY SIZE
058800           W-RUN-HH               DELIMITED BY SIZE
058900           ":"                    DELIMITED BY SIZE
059000           W-RUN-MI               DELIMITED BY SIZE
059100      INTO W-BP-DATE-TEXT.
059200
059300*    Header line: serial number and run timestamp.
059400    MOVE SPACES TO PRINT-LINE-TEXT.
059500    STRING W-BILL-SERIAL DELIMITED BY SPACE
059600           "  "          DELIMITED BY SIZE
059700           W-BP-DATE-TEXT DELIMITED BY SIZE
059800      INTO PRINT-LINE-TEXT.
059900    WRITE PRINT-LINE.
060000
060100*    One line per item, in the order the customer's cart was rung up.
060200    PERFORM 5010-PRINT-ONE-ITEM-LINE THRU 5010-EXIT
060300       VARYING W-BP-SUB FROM 1 BY 1
060400          UNTIL W-BP-SUB GREATER THAN CART-LINE-COUNT.
060500
060600*    Footer: total, cash tendered, change due -- same money-line
060700*    paragraph (5020) for all three, just a different label each
060800*    time.
060900    MOVE "TOTAL:  " TO W-BP-LABEL.
061000    MOVE W-BILL-TOTAL  TO W-BP-MONEY-EDIT.
061100    PERFORM 5020-PRINT-ONE-MONEY-LINE THRU 5020-EXIT.
061200
061300    MOVE "CASH:   " TO W-BP-LABEL.
061400    MOVE W-BILL-CASH   TO W-BP-MONEY-EDIT.
061500    PERFORM 5020-PRINT-ONE-MONEY-LINE THRU 5020-EXIT.
061600
061700    MOVE "CHANGE: " TO W-BP-LABEL.
061800    MOVE W-BILL-CHANGE TO W-BP-MONEY-EDIT.
061900    PERFORM 5020-PRINT-ONE-MONEY-LINE THRU 5020-EXIT.
062000 5000-EXIT.
062100    EXIT.
062200*  -------------------------------------------------------------------
062300*    Edits one cart line's quantity, unit price and line total into
062400*    display text via the shared left-justify scratch field, then
062500*    builds and writes the printed item line.
062600*    Quantity, unit price and line total each get the same treatment:
062700*    move to an edited (zero-suppressed) picture, left-justify via
062800*    the shared scratch field, then take only the characters needed
062900*    for the print line -- 9030 is the common trim-and-shift routine
063000*    also used by the receipt's money-line footer (5020) below.
063100 5010-PRINT-ONE-ITEM-LINE.
063200    MOVE CL-QTY        (W-BP-SUB) TO W-BP-QTY-EDIT.
063300    MOVE W-BP-QTY-EDIT             TO W-WORK-FIELD.
063400    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
063500    MOVE W-WORK-FIELD (1:6)        TO W-BP-QTY-TEXT.
063600
063700    MOVE CL-UNIT-PRICE (W-BP-SUB) TO W-BP-MONEY-EDIT.
063800    MOVE W-BP-MONEY-EDIT           TO W-WORK-FIELD.
063900    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
064000    MOVE W-WORK-FIELD (1:13)       TO W-BP-UNIT-TEXT.
064100
064200    MOVE CL-LINE-TOTAL (W-BP-SUB) TO W-BP-MONEY-EDIT.
064300    MOVE W-BP-MONEY-EDIT           TO W-WORK-FIELD.
064400    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
064500    MOVE W-WORK-FIELD (1:13)       TO W-BP-TOTAL-TEXT.
064600
064700    MOVE SPACES TO PRINT-LINE-TEXT.
064800    STRING CL-PROD-CODE (W-BP-SUB) DELIMITED BY SPACE
064900           " x"                    DELIMITED BY SIZE
065000           W-BP-QTY-TEXT           DELIMITED BY SPACE
065100           " @ Rs. "               DELIMITED BY SIZE
065200           W-BP-UNIT-TEXT          DELIMITED BY SPACE
065300           " = Rs. "               DELIMITED BY SIZE
065400           W-BP-TOTAL-TEXT         DELIMITED BY SPACE
065500      INTO PRINT-LINE-TEXT.
065600    WRITE PRINT-LINE.
065700 5010-EXIT.
065800    EXIT.
065900*  -------------------------------------------------------------------
066000 5020-PRINT-ONE-MONEY-LINE.
066100*    Caller loads W-BP-LABEL and W-BP-MONEY-EDIT before calling.
066200    MOVE W-BP-MONEY-EDIT TO W-WORK-FIELD.
066300    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
066400    MOVE SPACES TO PRINT-LINE-TEXT.
066500    STRING W-BP-LABEL        DELIMITED BY SIZE
066600           "Rs. "             DELIMITED BY SIZE
066700           W-WORK-FIELD (1:13) DELIMITED BY SPACE
066800      INTO PRINT-LINE-TEXT.
066900    WRITE PRINT-LINE.
067000 5020-EXIT.
067100    EXIT.
067200*  -------------------------------------------------------------------
067300*    End-of-run rewrite of BATCH-FILE from BATCH-TABLE -- every row
067400*    written back, in table order, whether or not this run touched
067500*    it, because BATCH-FILE was opened OUTPUT (not EXTEND) above.
067600 9100-REWRITE-BATCH-TABLE.
067700    PERFORM 9110-WRITE-ONE-BATCH-ROW THRU 9110-EXIT
067800       VARYING W-BT-SUB FROM 1 BY 1
067900          UNTIL W-BT-SUB GREATER THAN BATCH-TABLE-COUNT.
068000 9100-EXIT.
068100    EXIT.
068200*  -------------------------------------------------------------------
068300*    Field-by-field back out of the table into BATCH-RECORD -- the
068400*    mirror image of 1120's field-by-field load.
068500 9110-WRITE-ONE-BATCH-ROW.
068600    MOVE BT-ID          (W-BT-SUB) TO BATCH-ID.
068700    MOVE BT-PROD-CODE   (W-BT-SUB) TO BATCH-PROD-CODE.
068800    MOVE BT-LOCATION    (W-BT-SUB) TO BATCH-LOCATION.
068900    MOVE BT-RECEIVED    (W-BT-SUB) TO BATCH-RECEIVED.
069000    MOVE BT-EXPIRY      (W-BT-SUB) TO BATCH-EXPIRY.
069100    MOVE BT-QTY         (W-BT-SUB) TO BATCH-QTY.
069200    WRITE BATCH-RECORD.
069300 9110-EXIT.
069400    EXIT.
069500*  -------------------------------------------------------------------
069600*    Same end-of-run rewrite pattern as 9100, for the bill-serial
069700*    counters this run advanced in 8000.
069800 9200-REWRITE-BILNO-TABLE.
069900    PERFORM 9210-WRITE-ONE-BILNO-ROW THRU 9210-EXIT
070000       VARYING W-BN-SUB FROM 1 BY 1
070100          UNTIL W-BN-SUB GREATER THAN BILNO-TABLE-COUNT.
070200 9200-EXIT.
070300    EXIT.
070400*  -------------------------------------------------------------------
070500 9210-WRITE-ONE-BILNO-ROW.
070600    MOVE BILNO-TABLE-ENTRY (W-BN-SUB) TO BILNO-RECORD.
070700    WRITE BILNO-RECORD.
070800 9210-EXIT.
070900    EXIT.
071000*  -------------------------------------------------------------------
071100*    Shared subprograms COPYd in rather than CALLed, house style for
071200*    small utility paragraphs used by more than one SY- program --
071300*    see each copybook's own header for what it owns.
071400*    PLGENERAL.CBL           - run date/time stamp, left-justify utility.
071500*    PL-LOOK-FOR-PRODUCT-RECORD.CBL - table search used by 2030.
071600*    PLDEDUCT.CBL            - FEFO/FIFO batch deduction engine (SY-0296).
071700*    PLBILNO.CBL             - next-bill-serial allocator.
071800*    PLSHORT.CBL             - shortage-record writer (8600).
071900*    PLQUOTE.CBL             - discount-policy engine (SY-0284).
072000 COPY "PLGENERAL.CBL".
072100 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
072200 COPY "PLDEDUCT.CBL".
072300 COPY "PLBILNO.CBL".
072400 COPY "PLSHORT.CBL".
072500 COPY "PLQUOTE.CBL".
