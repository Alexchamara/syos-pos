000100*  -------------------------------------------------------------------
000200*     WSDATE.CBL
000300*     WORKING-STORAGE used by PLDATE.CBL (calendar / leap-year checks)
000400*     for validating expiry, received and transfer dates.  No screen
000500*     I-O lives here any more -- PLDATE.CBL validates a date already
000600*     sitting in a transaction record instead of ACCEPTing one.
000700*  -------------------------------------------------------------------
000800 01  WDT-DATE-CCYYMMDD                 PIC 9(8).
000900 01  FILLER REDEFINES WDT-DATE-CCYYMMDD.
001000     05  WDT-CCYY                      PIC 9(4).
001100     05  WDT-MM                        PIC 99.
001200         88  WDT-MONTH-VALID           VALUE 1 THRU 12.
001300     05  WDT-DD                        PIC 99.
001400
001500 01  WDT-TABLE-OF-MONTH-LENGTHS.
001600     05  FILLER                        PIC 9(2) VALUE 31.
001700     05  FILLER                        PIC 9(2) VALUE 28.
001800     05  FILLER                        PIC 9(2) VALUE 31.
001900     05  FILLER                        PIC 9(2) VALUE 30.
002000     05  FILLER                        PIC 9(2) VALUE 31.
002100     05  FILLER                        PIC 9(2) VALUE 30.
002200     05  FILLER                        PIC 9(2) VALUE 31.
002300     05  FILLER                        PIC 9(2) VALUE 31.
002400     05  FILLER                        PIC 9(2) VALUE 30.
002500     05  FILLER                        PIC 9(2) VALUE 31.
002600     05  FILLER                        PIC 9(2) VALUE 30.
002700     05  FILLER                        PIC 9(2) VALUE 31.
002800 01  FILLER REDEFINES WDT-TABLE-OF-MONTH-LENGTHS.
002900     05  WDT-MONTH-LEN  OCCURS 12 TIMES PIC 9(2).
003000
003100 01  W-FOUND-DATE-SWITCH               PIC X.
003200     88  WDT-VALID-DATE-FORMED         VALUE "Y".
003300
003400 77  WDT-LEAP-YEAR-REMAINDER           PIC 999.
003500 77  WDT-LEAP-YEAR-DUMMY-QUO           PIC 9999.
003600 77  WDT-DAYS-IN-MONTH                 PIC 99.
003700 77  WDT-TODAY-CCYYMMDD                PIC 9(8).
