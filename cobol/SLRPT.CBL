000100*  -------------------------------------------------------------------
000200*    SLRPT.CBL  -  FILE-CONTROL entry for the reorder report print
000300*    file.
000400*  -------------------------------------------------------------------
000500 SELECT REPORT-FILE
000600        ASSIGN TO "REPORT"
000700        ORGANIZATION IS LINE SEQUENTIAL.
