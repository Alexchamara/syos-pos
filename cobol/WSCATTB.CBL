000100*  -------------------------------------------------------------------
000200*    WSCATTB.CBL
000300*    WORKING-STORAGE category-master table, loaded from
000400*    CATEGORY-FILE whole at program start and searched in memory by
000500*    PL-LOOK-FOR-CATEGORY-RECORD.CBL.
000600*  -------------------------------------------------------------------
000700 77  CAT-TABLE-COUNT                  PIC 9(05).
000800 77  W-CATEGORY-FOUND-SWITCH          PIC X.
000900     88  CATEGORY-WAS-FOUND           VALUE "Y".
001000 77  W-CATEGORY-TABLE-SUB             PIC 9(05).
001100 77  W-CT-SUB                         PIC 9(05).
001200 77  W-SEARCH-CAT-CODE                PIC X(10).
001300
001400 01  CATEGORY-TABLE.
001500     05  CATEGORY-TABLE-ENTRY  OCCURS 500 TIMES.
001600         10  CT-CODE                  PIC X(10).
001700         10  CT-NAME                  PIC X(50).
001800         10  CT-DESC                  PIC X(100).
001900         10  CT-PREFIX                PIC X(05).
002000         10  CT-NEXT-SEQ              PIC 9(05).
002100         10  CT-DISPLAY-ORDER         PIC 9(03).
002200         10  CT-ACTIVE                PIC X(01).
002300         10  FILLER                   PIC X(06).
