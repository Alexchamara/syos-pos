000100*  -------------------------------------------------------------------
000200*    SY-COUNTER-MAINTENANCE.CBL
000300*    File maintenance for the bill-number counter scopes consumed by
000400*    PLBILNO.CBL.  Creates a new scope at a starting
000500*    value, corrects a scope's current value, or removes a scope.
000600*    Does not hand out serials itself -- that stays in PLBILNO.CBL,
000700*    called from SY-CHECKOUT-POSTING.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    08/19/1991  RB   SY-0078  ORIGINAL PROGRAM - MENU-DRIVEN SINGLE
001200*                               RECORD REVIEW/CHANGE OF CONTROL-FILE.
001300*    06/22/1994  MTJ  SY-0132  CONVERTED FROM THE OLD INTERACTIVE MENU
001400*                               TO A TRANSACTION-DRIVEN BATCH PROGRAM
001500*                               MATCHING THE OTHER OVERNIGHT JOBS;
001600*                               CONTROL-FILE RETIRED IN FAVOUR OF
001700*                               BILLNO-FILE SCOPE ROWS.
001800*    01/08/1999  CDF  SY-0223  Y2K - NO DATE FIELDS ON THIS FILE,
001900*                               REVIEWED WITH NO CHANGE.
002000*    10/11/2001  PNW  SY-0241  CREATE NOW REJECTS A SCOPE ALREADY ON
002100*                               FILE RATHER THAN SILENTLY RESETTING
002200*                               ITS COUNTER.
002300*    03/14/2005  PNW  SY-0274  DELETE CHANGED TO A DEAD-SWITCH REWRITE
002400*                               SKIP, SAME PATTERN AS BATCH AND
002500*                               CATEGORY MAINTENANCE.
002600*  -------------------------------------------------------------------
002700 IDENTIFICATION DIVISION.
002800
002900 PROGRAM-ID.    SY-COUNTER-MAINTENANCE.
003000 AUTHOR.        R BANDARANAYAKE.
003100 INSTALLATION.  SYOS STORE SYSTEMS - INVENTORY CONTROL.
003200 DATE-WRITTEN.  08/19/1991.
003300 DATE-COMPILED.
003400 SECURITY.      COMPANY CONFIDENTIAL - INVENTORY CONTROL GROUP ONLY.
003500
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500*    BNMAINT-FILE is the transaction input; BILLNO-FILE is read into
004600*    a table, updated in place, and rewritten whole -- same
004700*    read/update-table/rewrite shape every SY- maintenance program
004800*    in the suite follows.
004900     COPY "SLBNMNT.CBL".
005000     COPY "SLBILNO.CBL".
005100
005200 DATA DIVISION.
005300
005400 FILE SECTION.
005500
005600     COPY "FDBNMNT.CBL".
005700     COPY "FDBILNO.CBL".
005800
005900 WORKING-STORAGE SECTION.
006000
006100     COPY "WSBILNOTB.CBL".
006200     COPY "WSGENERAL.CBL".
006300
006400 01  W-END-OF-BILNO-LOAD           PIC X.
006500     88  END-OF-BILNO-LOAD         VALUE "Y".
006600
006700 01  W-END-OF-BNMAINT-FILE         PIC X.
006800     88  END-OF-BNMAINT-FILE       VALUE "Y".
006900
007000*    Set by any of the 7010/7020/7030 edits; checked by 2020 to
007100*    decide whether to bump the reject counter and log a message.
007200 01  W-BNMNT-REJECT-SWITCH         PIC X.
007300     88  BNMNT-IS-REJECTED         VALUE "Y".
007400
007500 01  W-BNMNT-REJECT-REASON         PIC X(60).
007600
007700 77  W-SCOPES-ADDED-COUNT          PIC 9(07).
007800 77  W-SCOPES-UPDATED-COUNT        PIC 9(07).
007900 77  W-SCOPES-DELETED-COUNT        PIC 9(07).
008000 77  W-BNMNT-REJECTED-COUNT        PIC 9(07).
008100
008200*  -------------------------------------------------------------------
008300 PROCEDURE DIVISION.
008400
008500*    Load the scope table, apply every create/update/delete
008600*    transaction against it in memory, then rewrite BILLNO-FILE
008700*    whole -- dead (deleted) rows are simply skipped on the rewrite
008800*    (SY-0274), never physically removed mid-run.
008900 0100-MAIN-LINE.
009000    OPEN INPUT BILLNO-FILE.
009100    PERFORM 1000-LOAD-BILNO-TABLE THRU 1000-EXIT.
009200    CLOSE BILLNO-FILE.
009300
009400    OPEN INPUT BNMAINT-FILE.
009500
009600    MOVE ZERO TO W-SCOPES-ADDED-COUNT
009700                 W-SCOPES-UPDATED-COUNT
009800                 W-SCOPES-DELETED-COUNT
009900                 W-BNMNT-REJECTED-COUNT.
010000
010100    PERFORM 2000-PROCESS-ALL-TRANSACTIONS THRU 2000-EXIT.
010200
010300    CLOSE BNMAINT-FILE.
010400
010500    OPEN OUTPUT BILLNO-FILE.
010600    PERFORM 9100-REWRITE-BILNO-TABLE THRU 9100-EXIT.
010700    CLOSE BILLNO-FILE.
010800
010900    DISPLAY "SY-BNMNT - SCOPES ADDED:     " W-SCOPES-ADDED-COUNT.
011000    DISPLAY "SY-BNMNT - SCOPES UPDATED:   " W-SCOPES-UPDATED-COUNT.
011100    DISPLAY "SY-BNMNT - SCOPES DELETED:   " W-SCOPES-DELETED-COUNT.
011200    DISPLAY "SY-BNMNT - LINES REJECTED:   " W-BNMNT-REJECTED-COUNT.
011300
011400    STOP RUN.
011500*  -------------------------------------------------------------------
011600 1000-LOAD-BILNO-TABLE.
011700    MOVE ZERO TO BILNO-TABLE-COUNT.
011800    MOVE "N"  TO W-END-OF-BILNO-LOAD.
011900    PERFORM 1010-READ-ONE-BILNO THRU 1010-EXIT.
012000    PERFORM 1020-ADD-ONE-BILNO-ROW THRU 1020-EXIT
012100       UNTIL END-OF-BILNO-LOAD.
012200 1000-EXIT.
012300    EXIT.
012400*  -------------------------------------------------------------------
012500 1010-READ-ONE-BILNO.
012600    READ BILLNO-FILE
012700       AT END MOVE "Y" TO W-END-OF-BILNO-LOAD.
012800 1010-EXIT.
012900    EXIT.
013000*  -------------------------------------------------------------------
013100*    BNT-DEAD-SWITCH has no counterpart on BN-SCOPE/BN-NEXT-VAL --
013200*    it is a table-only working field, always "N" fresh off the file.
013300 1020-ADD-ONE-BILNO-ROW.
013400    ADD 1 TO BILNO-TABLE-COUNT.
013500    MOVE "N"          TO BNT-DEAD-SWITCH (BILNO-TABLE-COUNT).
013600    MOVE BN-SCOPE      TO BNT-SCOPE (BILNO-TABLE-COUNT).
013700    MOVE BN-NEXT-VAL   TO BNT-NEXT-VAL (BILNO-TABLE-COUNT).
013800
013900    PERFORM 1010-READ-ONE-BILNO THRU 1010-EXIT.
014000 1020-EXIT.
014100    EXIT.
014200*  -------------------------------------------------------------------
014300*    Drives BNMAINT-FILE to end of file, one maintenance transaction
014400*    per pass through 2020.
014500 2000-PROCESS-ALL-TRANSACTIONS.
014600    MOVE "N" TO W-END-OF-BNMAINT-FILE.
014700    PERFORM 2010-READ-ONE-TRANSACTION THRU 2010-EXIT.
014800    PERFORM 2020-PROCESS-ONE-TRANSACTION THRU 2020-EXIT
014900       UNTIL END-OF-BNMAINT-FILE.
015000 2000-EXIT.
015100    EXIT.
015200*  -------------------------------------------------------------------
015300 2010-READ-ONE-TRANSACTION.
015400    READ BNMAINT-FILE
015500       AT END MOVE "Y" TO W-END-OF-BNMAINT-FILE.
015600 2010-EXIT.
015700    EXIT.
015800*  -------------------------------------------------------------------
015900*    Dispatch on BC-ACTION -- nested IF/ELSE rather than an
016000*    EVALUATE, house style for a three-or-fewer-way branch; an
016100*    action code that is none of C/U/D is itself a reject, not
016200*    a program abend.
016300 2020-PROCESS-ONE-TRANSACTION.
016400    MOVE "N"    TO W-BNMNT-REJECT-SWITCH.
016500    MOVE SPACES TO W-BNMNT-REJECT-REASON.
016600
016700    IF BC-ACTION-CREATE
016800       PERFORM 3000-HANDLE-CREATE THRU 3000-EXIT
016900    ELSE
017000       IF BC-ACTION-UPDATE
017100          PERFORM 4000-HANDLE-UPDATE THRU 4000-EXIT
017200       ELSE
017300          IF BC-ACTION-DELETE
017400             PERFORM 5000-HANDLE-DELETE THRU 5000-EXIT
017500          ELSE
017600             MOVE "Y" TO W-BNMNT-REJECT-SWITCH
017700             MOVE "Unrecognized maintenance action."
017800                  TO W-BNMNT-REJECT-REASON.
017900
018000    IF BNMNT-IS-REJECTED
018100       DISPLAY "SY-BNMNT - REJECTED: " W-BNMNT-REJECT-REASON
018200       ADD 1 TO W-BNMNT-REJECTED-COUNT.
018300
018400    PERFORM 2010-READ-ONE-TRANSACTION THRU 2010-EXIT.
018500 2020-EXIT.
018600    EXIT.
018700*  -------------------------------------------------------------------
018800*    SY-0241: create now rejects a scope already on file (see 7010)
018900*    rather than silently resetting its running counter back to
019000*    BC-START-VAL -- that used to be able to hand out a serial
019100*    already used on an earlier run.
019200 3000-HANDLE-CREATE.
019300    PERFORM 7010-EDIT-CREATE THRU 7010-EXIT.
019400
019500    IF NOT BNMNT-IS-REJECTED
019600       ADD 1 TO BILNO-TABLE-COUNT
019700       MOVE BC-SCOPE     TO BNT-SCOPE (BILNO-TABLE-COUNT)
019800       MOVE BC-START-VAL TO BNT-NEXT-VAL (BILNO-TABLE-COUNT)
019900       MOVE "N"          TO BNT-DEAD-SWITCH (BILNO-TABLE-COUNT)
020000       ADD 1 TO W-SCOPES-ADDED-COUNT
020100       DISPLAY "SY-BNMNT - ADDED:   " BC-SCOPE.
020200 3000-EXIT.
020300    EXIT.
020400*  -------------------------------------------------------------------
020500*    Update only ever corrects BNT-NEXT-VAL -- there is no way to
020600*    rename a scope once created; delete and re-create instead.
020700 4000-HANDLE-UPDATE.
020800    PERFORM 7020-EDIT-UPDATE THRU 7020-EXIT.
020900
021000    IF NOT BNMNT-IS-REJECTED
021100       MOVE BC-START-VAL TO BNT-NEXT-VAL (W-BN-TABLE-SUB)
021200       ADD 1 TO W-SCOPES-UPDATED-COUNT
021300       DISPLAY "SY-BNMNT - UPDATED: " BC-SCOPE.
021400 4000-EXIT.
021500    EXIT.
021600*  -------------------------------------------------------------------
021700*    SY-0274: delete just flips BNT-DEAD-SWITCH -- the row survives
021800*    in the table until 9110 skips it on rewrite, same pattern as
021900*    the batch and category maintenance programs use for their own
022000*    deletes.
022100 5000-HANDLE-DELETE.
022200    PERFORM 7030-EDIT-DELETE THRU 7030-EXIT.
022300
022400    IF NOT BNMNT-IS-REJECTED
022500       MOVE "Y" TO BNT-DEAD-SWITCH (W-BN-TABLE-SUB)
022600       ADD 1 TO W-SCOPES-DELETED-COUNT
022700       DISPLAY "SY-BNMNT - DELETED: " BC-SCOPE.
022800 5000-EXIT.
022900    EXIT.
023000*  -------------------------------------------------------------------
023100*    A dead row from an earlier delete this run does not block a
023200*    create of the same scope name -- 8100/8150 skip dead rows when
023300*    searching, so a delete-then-create pair in the same run works.
023400 7010-EDIT-CREATE.
023500    IF BC-SCOPE EQUAL SPACES
023600       MOVE "Y" TO W-BNMNT-REJECT-SWITCH
023700       MOVE "Scope required." TO W-BNMNT-REJECT-REASON.
023800
023900    IF NOT BNMNT-IS-REJECTED
024000       PERFORM 8100-LOOK-FOR-BILNO-SCOPE THRU 8100-EXIT
024100       IF W-BN-TABLE-SUB NOT EQUAL ZERO
024200          MOVE "Y" TO W-BNMNT-REJECT-SWITCH
024300          MOVE "Scope already exists." TO W-BNMNT-REJECT-REASON.
024400 7010-EXIT.
024500    EXIT.
024600*  -------------------------------------------------------------------
024700*    W-BN-TABLE-SUB is left pointing at the matched row by 8100 so
024800*    4000 can MOVE straight into BNT-NEXT-VAL (W-BN-TABLE-SUB)
024900*    without searching a second time.
025000 7020-EDIT-UPDATE.
025100    IF BC-SCOPE EQUAL SPACES
025200       MOVE "Y" TO W-BNMNT-REJECT-SWITCH
025300       MOVE "Scope required." TO W-BNMNT-REJECT-REASON.
025400
025500    IF NOT BNMNT-IS-REJECTED
025600       PERFORM 8100-LOOK-FOR-BILNO-SCOPE THRU 8100-EXIT
025700       IF W-BN-TABLE-SUB EQUAL ZERO
025800          MOVE "Y" TO W-BNMNT-REJECT-SWITCH
025900          MOVE "Scope not found." TO W-BNMNT-REJECT-REASON.
026000 7020-EXIT.
026100    EXIT.
026200*  -------------------------------------------------------------------
026300 7030-EDIT-DELETE.
026400    IF BC-SCOPE EQUAL SPACES
026500       MOVE "Y" TO W-BNMNT-REJECT-SWITCH
026600       MOVE "Scope required." TO W-BNMNT-REJECT-REASON.
026700
026800    IF NOT BNMNT-IS-REJECTED
026900       PERFORM 8100-LOOK-FOR-BILNO-SCOPE THRU 8100-EXIT
027000       IF W-BN-TABLE-SUB EQUAL ZERO
027100          MOVE "Y" TO W-BNMNT-REJECT-SWITCH
027200          MOVE "Scope not found." TO W-BNMNT-REJECT-REASON.
027300 7030-EXIT.
027400    EXIT.
027500*  -------------------------------------------------------------------
027600 8100-LOOK-FOR-BILNO-SCOPE.
027700*    Local lookup against BILNO-TABLE by BC-SCOPE; skips rows already
027800*    marked dead by an earlier delete this run.  Sets W-BN-TABLE-SUB
027900*    to zero when not found.
028000    MOVE ZERO TO W-BN-TABLE-SUB.
028100    PERFORM 8150-SCAN-ONE-BILNO-ROW THRU 8150-EXIT
028200       VARYING W-BN-SUB FROM 1 BY 1
028300          UNTIL W-BN-SUB GREATER THAN BILNO-TABLE-COUNT
028400             OR W-BN-TABLE-SUB NOT EQUAL ZERO.
028500 8100-EXIT.
028600    EXIT.
028700*  -------------------------------------------------------------------
028800 8150-SCAN-ONE-BILNO-ROW.
028900    IF NOT BNT-IS-DEAD (W-BN-SUB)
029000       AND BNT-SCOPE (W-BN-SUB) EQUAL BC-SCOPE
029100          MOVE W-BN-SUB TO W-BN-TABLE-SUB.
029200 8150-EXIT.
029300    EXIT.
029400*  -------------------------------------------------------------------
029500*    End-of-run rewrite of BILLNO-FILE from the table -- 9110 below
029600*    is what actually drops the dead rows from the file.
029700 9100-REWRITE-BILNO-TABLE.
029800    PERFORM 9110-WRITE-ONE-BILNO-ROW THRU 9110-EXIT
029900       VARYING W-BN-SUB FROM 1 BY 1
030000          UNTIL W-BN-SUB GREATER THAN BILNO-TABLE-COUNT.
030100 9100-EXIT.
030200    EXIT.
030300*  -------------------------------------------------------------------
030400 9110-WRITE-ONE-BILNO-ROW.
030500    IF NOT BNT-IS-DEAD (W-BN-SUB)
030600       MOVE BNT-SCOPE (W-BN-SUB)    TO BN-SCOPE
030700       MOVE BNT-NEXT-VAL (W-BN-SUB) TO BN-NEXT-VAL
030800       WRITE BILNO-RECORD.
030900 9110-EXIT.
031000    EXIT.
031100*  -------------------------------------------------------------------
031200*    PLGENERAL.CBL supplies the run date/time stamp routine -- not
031300*    used directly by this program's own paragraphs today, carried
031400*    for consistency with the other maintenance programs in the
031500*    suite that all COPY it the same way.
031600    COPY "PLGENERAL.CBL".
