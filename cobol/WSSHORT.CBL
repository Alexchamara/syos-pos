000100*  -------------------------------------------------------------------
000200*    WSSHORT.CBL
000300*    WORKING-STORAGE for PLSHORT.CBL.
000400*  -------------------------------------------------------------------
000500 77  SH-MESSAGE-TEXT                  PIC X(120).
