000100*  -------------------------------------------------------------------
000200*   IDENTIFICATION DIVISION.
000300*  -------------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    SY-REORDER-REPORT.
000600 AUTHOR.        R BANDARANAYAKE.
000700 INSTALLATION.  SYOS STORE SYSTEMS - INVENTORY CONTROL.
000800 DATE-WRITTEN.  04/11/1989.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INVENTORY CONTROL GROUP ONLY.
001100*
001200*    C H A N G E   L O G
001300*
001400*    DATE       BY    REQUEST    DESCRIPTION
001500*    ---------  ----  ---------  ------------------------------------
001600*    04/11/89   RB    SY-0041    ORIGINAL PROGRAM - LOW STOCK REPORT
001700*                                FOR SHELF STOCK, REPLACES THE HAND
001800*                                COUNT THE FLOOR SUPERVISORS USED TO
001900*                                RUN EVERY MONDAY MORNING.
002000*    09/22/90   RB    SY-0077    THRESHOLD PULLED OUT AS A NAMED
002100*                                WORKING-STORAGE CONSTANT SO IT
002200*                                IS NO LONGER BURIED IN AN IF.
002300*    02/14/92   MTJ   SY-0103    FIXED CONTROL BREAK - LAST PRODUCT
002400*                                ON THE FILE WAS DROPPED WHEN IT WAS
002500*                                ALSO THE ONLY SHELF BATCH FOR IT.
002600*    06/03/94   MTJ   SY-0140    ASCENDING BY QTY PER REVISED SPEC
002700*                                FROM MERCHANDISING (WAS BY CODE).
002800*    11/19/96   CDF   SY-0188    CASE-INSENSITIVE COMPARE ON
002900*                                BATCH-LOCATION - WAREHOUSE STARTED
003000*                                KEYING "Shelf" ON SOME RECEIPTS.
003100*    01/08/99   CDF   SY-0215    Y2K - BATCH-RECEIVED AND BATCH-
003200*                                EXPIRY WERE ALREADY CCYY, NOTHING TO
003300*                                CONVERT; VERIFIED AND SIGNED OFF.
003400*    07/17/01   PNW    SY-0249   DROPPED THE OLD PAGE-BREAK/HEADING
003500*                                REPEAT ON OVERFLOW - REPORT RUNS
003600*                                SHORT ENOUGH NOW THAT NOBODY WANTED
003700*                                MULTI-PAGE HEADERS ANY MORE.
003800*    03/30/05   PNW    SY-0266   NO-DATA LINE WORDING MATCHED TO
003900*                                MERCHANDISING'S STANDARD PHRASING.
004000*  -------------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     COPY "SLBATCH.CBL".
004900     COPY "SLRPT.CBL".
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400     COPY "FDBATCH.CBL".
005500     COPY "FDRPT.CBL".
005600
005700 WORKING-STORAGE SECTION.
005800
005900     COPY "WSBATCHTB.CBL".
006000     COPY "WSPRINT.CBL".
006050     COPY "WSGENERAL.CBL".
006100
006200*    09/22/90 SY-0077 - threshold used to be hard-coded; it is now a
006300*    single WORKING-STORAGE constant the operator changes and
006400*    recompiles for, same as MERCHANDISING asked at the time.  A
006500*    parameter-card reader was scoped for this request but never
006600*    built -- recompile-to-change was judged good enough.
006700     77  W-DEFAULT-THRESHOLD          PIC 9(07)
006800                                       VALUE 50.
006900
007000     01  W-END-OF-BATCH-FILE          PIC X.
007100         88  END-OF-BATCH-FILE        VALUE "Y".
007200
007300     01  W-ANY-SHORT-PRODUCT-SWITCH   PIC X.
007400         88  FOUND-A-SHORT-PRODUCT    VALUE "Y".
007500
007600     01  SHELF-TOTAL-TABLE.
007700         05  SHELF-TOTAL-ENTRY  OCCURS 2000 TIMES.
007800             10  STT-PROD-CODE        PIC X(20).
007900             10  STT-QTY              PIC S9(09).
008000             10  FILLER               PIC X(04).
008100     77  STT-COUNT                    PIC 9(05).
008200     77  W-STT-SUB                    PIC 9(05).
008300     77  W-STT-FIND-SUB               PIC 9(05).
008400     77  W-STT-SWAPPED-SWITCH         PIC X.
008500     77  W-STT-HOLD-CODE              PIC X(20).
008600     77  W-STT-HOLD-QTY               PIC S9(09).
008700*  -------------------------------------------------------------------
008800 PROCEDURE DIVISION.
008900
009000 0100-MAIN-LINE.
009010    PERFORM 9020-STAMP-RUN-DATE-TIME THRU 9020-EXIT.
009020    DISPLAY "SY-REORDR - RUN STAMP " W-RUN-CCYYMMDDHHMMSS.
009100    MOVE W-DEFAULT-THRESHOLD TO W-THRESHOLD.
009200
009300    OPEN INPUT  BATCH-FILE.
009400    OPEN OUTPUT REPORT-FILE.
009500
009600    PERFORM 1000-LOAD-BATCH-TABLE THRU 1000-EXIT.
009700    PERFORM 2000-BUILD-SHELF-TOTALS THRU 2000-EXIT.
009800    PERFORM 3000-SORT-TOTALS-ASCENDING THRU 3000-EXIT.
009900    PERFORM 4000-PRINT-THE-REPORT THRU 4000-EXIT.
010000
010100    CLOSE BATCH-FILE.
010200    CLOSE REPORT-FILE.
010300
010400    STOP RUN.
010500*  -------------------------------------------------------------------
010600 1000-LOAD-BATCH-TABLE.
010700    MOVE "N" TO W-END-OF-BATCH-FILE.
010800    MOVE ZERO TO BATCH-TABLE-COUNT.
010900    PERFORM 1010-READ-ONE-BATCH THRU 1010-EXIT.
011000    PERFORM 1020-ADD-ONE-BATCH-ROW THRU 1020-EXIT
011100       UNTIL END-OF-BATCH-FILE.
011200 1000-EXIT.
011300    EXIT.
011400*  -------------------------------------------------------------------
011500 1010-READ-ONE-BATCH.
011600    READ BATCH-FILE
011700       AT END MOVE "Y" TO W-END-OF-BATCH-FILE.
011800 1010-EXIT.
011900    EXIT.
012000*  -------------------------------------------------------------------
012100 1020-ADD-ONE-BATCH-ROW.
012200    ADD 1 TO BATCH-TABLE-COUNT.
012300    MOVE BATCH-RECORD TO BATCH-TABLE-ENTRY (BATCH-TABLE-COUNT).
012400    PERFORM 1010-READ-ONE-BATCH THRU 1010-EXIT.
012500 1020-EXIT.
012600    EXIT.
012700*  -------------------------------------------------------------------
012800 2000-BUILD-SHELF-TOTALS.
012900*    02/14/92 MTJ - this paragraph used to skip a product that had
013000*    exactly one SHELF batch and nothing else; rewritten as a
013100*    straight accumulate-into-table pass, no special case left.
013200    MOVE ZERO TO STT-COUNT.
013300    PERFORM 2010-ACCUMULATE-ONE-BATCH THRU 2010-EXIT
013400       VARYING W-BT-SUB FROM 1 BY 1
013500          UNTIL W-BT-SUB GREATER THAN BATCH-TABLE-COUNT.
013600 2000-EXIT.
013700    EXIT.
013800*  -------------------------------------------------------------------
013900 2010-ACCUMULATE-ONE-BATCH.
014000*    11/19/96 CDF - compare folded through W-WORK-CODE so "Shelf"
014100*    and "SHELF" land in the same bucket.
014200    MOVE BT-LOCATION (W-BT-SUB) TO W-WORK-CODE.
014300    PERFORM 9000-UPPERCASE-W-WORK-CODE THRU 9000-EXIT.
014400    IF W-WORK-CODE (1:10) EQUAL "SHELF     "
014500       PERFORM 2020-FIND-OR-ADD-TOTAL-ROW THRU 2020-EXIT.
014600 2010-EXIT.
014700    EXIT.
014800*  -------------------------------------------------------------------
014900 2020-FIND-OR-ADD-TOTAL-ROW.
015000    MOVE ZERO TO W-STT-FIND-SUB.
015100    PERFORM 2030-SCAN-ONE-TOTAL-ROW THRU 2030-EXIT
015200       VARYING W-STT-SUB FROM 1 BY 1
015300          UNTIL W-STT-SUB GREATER THAN STT-COUNT
015400             OR W-STT-FIND-SUB NOT EQUAL ZERO.
015500
015600    IF W-STT-FIND-SUB EQUAL ZERO
015700       ADD 1 TO STT-COUNT
015800       MOVE BT-PROD-CODE (W-BT-SUB) TO STT-PROD-CODE (STT-COUNT)
015900       MOVE ZERO                    TO STT-QTY (STT-COUNT)
016000       MOVE STT-COUNT                TO W-STT-FIND-SUB.
016100
016200    ADD BT-QTY (W-BT-SUB) TO STT-QTY (W-STT-FIND-SUB).
016300 2020-EXIT.
016400    EXIT.
016500*  -------------------------------------------------------------------
016600 2030-SCAN-ONE-TOTAL-ROW.
016700    IF STT-PROD-CODE (W-STT-SUB) EQUAL BT-PROD-CODE (W-BT-SUB)
016800       MOVE W-STT-SUB TO W-STT-FIND-SUB.
016900 2030-EXIT.
017000    EXIT.
017100*  -------------------------------------------------------------------
017200 3000-SORT-TOTALS-ASCENDING.
017300*    06/03/94 MTJ - switched from by-code to by-qty ascending per
017400*    merchandising's revised spec; still the same bubble sort the
017500*    shop has always used for small in-memory tables.
017600    MOVE "Y" TO W-STT-SWAPPED-SWITCH.
017700    PERFORM 3010-ONE-BUBBLE-PASS THRU 3010-EXIT
017800       UNTIL W-STT-SWAPPED-SWITCH EQUAL "N".
017900 3000-EXIT.
018000    EXIT.
018100*  -------------------------------------------------------------------
018200 3010-ONE-BUBBLE-PASS.
018300    MOVE "N" TO W-STT-SWAPPED-SWITCH.
018400    PERFORM 3020-COMPARE-ADJACENT-PAIR THRU 3020-EXIT
018500       VARYING W-STT-SUB FROM 1 BY 1
018600          UNTIL W-STT-SUB GREATER THAN STT-COUNT.
018700 3010-EXIT.
018800    EXIT.
018900*  -------------------------------------------------------------------
019000 3020-COMPARE-ADJACENT-PAIR.
019100    IF W-STT-SUB LESS THAN STT-COUNT
019200       IF STT-QTY (W-STT-SUB) GREATER THAN STT-QTY (W-STT-SUB + 1)
019300          MOVE STT-PROD-CODE (W-STT-SUB)     TO W-STT-HOLD-CODE
019400          MOVE STT-QTY (W-STT-SUB)           TO W-STT-HOLD-QTY
019500          MOVE STT-PROD-CODE (W-STT-SUB + 1) TO STT-PROD-CODE (W-STT-SUB)
019600          MOVE STT-QTY (W-STT-SUB + 1)       TO STT-QTY (W-STT-SUB)
019700          MOVE W-STT-HOLD-CODE
019710             TO STT-PROD-CODE (W-STT-SUB + 1)
019800          MOVE W-STT-HOLD-QTY                TO STT-QTY (W-STT-SUB + 1)
019900          MOVE "Y"                           TO W-STT-SWAPPED-SWITCH.
020000 3020-EXIT.
020100    EXIT.
020200*  -------------------------------------------------------------------
020300 4000-PRINT-THE-REPORT.
020400    MOVE W-THRESHOLD TO W-THRESHOLD-EDIT.
020500    PERFORM 8700-PRINT-REPORT-HEADER THRU 8700-EXIT.
020600    MOVE "N" TO W-ANY-SHORT-PRODUCT-SWITCH.
020700    PERFORM 4010-PRINT-ONE-IF-SHORT THRU 4010-EXIT
020800       VARYING W-STT-SUB FROM 1 BY 1
020900          UNTIL W-STT-SUB GREATER THAN STT-COUNT.
021000
021100    IF NOT FOUND-A-SHORT-PRODUCT
021200       PERFORM 8720-PRINT-NO-DATA-LINE THRU 8720-EXIT.
021300 4000-EXIT.
021400    EXIT.
021500*  -------------------------------------------------------------------
021600 4010-PRINT-ONE-IF-SHORT.
021700*    07/17/01 PNW - 09/22/90 logic unchanged: ">= threshold" is
021800*    omitted, strictly "< threshold" prints.
021900    IF STT-QTY (W-STT-SUB) LESS THAN W-THRESHOLD
022000       MOVE "Y"                        TO W-ANY-SHORT-PRODUCT-SWITCH
022100       MOVE STT-PROD-CODE (W-STT-SUB)  TO W-REORDER-PROD-CODE
022200       MOVE STT-QTY (W-STT-SUB)        TO W-REORDER-QTY
022300       MOVE W-REORDER-QTY              TO W-REORDER-QTY-EDIT
022400       PERFORM 8710-PRINT-ONE-DETAIL-LINE THRU 8710-EXIT.
022500 4010-EXIT.
022600    EXIT.
022700*  -------------------------------------------------------------------
022800 COPY "PLGENERAL.CBL".
022900 COPY "PLPRINT.CBL".
