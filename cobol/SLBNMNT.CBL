000100*  -------------------------------------------------------------------
000200*    SLBNMNT.CBL  -  FILE-CONTROL entry for the bill-number-counter
000300*    maintenance transaction file read by SY-COUNTER-MAINTENANCE.
000500*  -------------------------------------------------------------------
000600 SELECT BNMAINT-FILE
000700        ASSIGN TO "BNMAINT"
000800        ORGANIZATION IS SEQUENTIAL.
