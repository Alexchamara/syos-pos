000100*  -------------------------------------------------------------------
000200*    WSGENERAL.CBL
000300*    WORKING-STORAGE for the PLGENERAL.CBL utility paragraphs.
000400*  -------------------------------------------------------------------
000500 77  W-WORK-CODE                      PIC X(20).
000600 77  W-WORK-FIELD                     PIC X(100).
000700 77  W-WORK-FIELD-HOLD                PIC X(100).
000800 77  W-WORK-LENGTH                    PIC 9(03).
000900 77  W-WORK-SUB                       PIC 9(03).
001000 77  W-WORK-SUB2                      PIC 9(03).
001100
001200 01  W-TODAY-YYMMDD                   PIC 9(06).
001300 01  FILLER REDEFINES W-TODAY-YYMMDD.
001400     05  W-TODAY-YY                   PIC 99.
001500     05  W-TODAY-MM                   PIC 99.
001600     05  W-TODAY-DD                   PIC 99.
001700
001800 01  W-NOW-HHMMSS                     PIC 9(08).
001900 01  FILLER REDEFINES W-NOW-HHMMSS.
002000     05  W-NOW-HH                     PIC 99.
002100     05  W-NOW-MI                     PIC 99.
002200     05  W-NOW-SS                     PIC 99.
002300     05  W-NOW-HH-HUNDREDTHS          PIC 99.
002400
002500 01  W-RUN-CCYYMMDDHHMMSS             PIC 9(14).
002600 01  FILLER REDEFINES W-RUN-CCYYMMDDHHMMSS.
002700     05  W-RUN-CENTURY                PIC 99.
002800     05  W-RUN-YY                     PIC 99.
002900     05  W-RUN-MM                     PIC 99.
003000     05  W-RUN-DD                     PIC 99.
003100     05  W-RUN-HH                     PIC 99.
003200     05  W-RUN-MI                     PIC 99.
003300     05  W-RUN-SS                     PIC 99.
