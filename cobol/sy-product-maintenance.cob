000100*  -------------------------------------------------------------------
000200*    SY-PRODUCT-MAINTENANCE.CBL
000300*    Product master maintenance.  Applies daily
000400*    PRODMAINT transactions to PRODUCT-FILE; the master has no delete,
000500*    only upsert -- an upsert of a code already on file overwrites the
000600*    name/price/category and is counted as UPDATED, a brand new code
000700*    is counted as ADDED.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    02/14/1990  RB   SY-0066  ORIGINAL PROGRAM - POSTS PRODUCT MASTER
001200*                               UPSERTS FROM THE DAILY PRODMAINT FILE.
001300*    06/03/1992  RB   SY-0108  PRICE REJECTED WHEN ZERO OR NEGATIVE
001400*                               INSTEAD OF POSTING A FREE ITEM.
001500*    03/22/1996  MTJ  SY-0162  ADDED THE 999999.99 PRICE CEILING EDIT
001600*                               REQUESTED BY THE BUYING OFFICE.
001700*    01/08/1999  CDF  SY-0220  REVIEWED FOR YEAR 2000 COMPLIANCE - NO
001800*                               DATE FIELDS ON THE PRODUCT MASTER, NO
001900*                               CHANGE REQUIRED.
002000*    11/09/2004  PNW  SY-0268  TIGHTENED THE PRODUCT CODE EDIT TO
002100*                               REJECT PUNCTUATION OTHER THAN THE
002200*                               UNDERSCORE AND HYPHEN, VIA A NEW
002300*                               SPECIAL-NAMES CLASS CONDITION.
002400*    05/02/2007  PNW  SY-0287  UPSERT OF AN EXISTING CODE NOW REPORTS
002500*                               UPDATED INSTEAD OF ADDED ON THE
002600*                               CONTROL TOTALS.
002700*  -------------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900
003000 PROGRAM-ID.    SY-PRODUCT-MAINTENANCE.
003100 AUTHOR.        R BANDARANAYAKE.
003200 INSTALLATION.  SYOS STORE SYSTEMS - INVENTORY CONTROL.
003300 DATE-WRITTEN.  02/14/1990.
003400 DATE-COMPILED.
003500 SECURITY.      COMPANY CONFIDENTIAL - INVENTORY CONTROL GROUP ONLY.
003600
003700 ENVIRONMENT DIVISION.
003800
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CODE-CHARACTER IS "A" THRU "Z"
004300                              "a" THRU "z"
004400                              "0" THRU "9"
004500                              "-" "_".
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*    PRODMAINT-FILE is the daily transaction input; PRODUCT-FILE is
005100*    read into a table, upserted in memory, and rewritten whole --
005200*    there is no delete transaction on this master (SY-0066), only
005300*    add and update.
005400     COPY "SLPRMNT.CBL".
005500     COPY "SLPROD.CBL".
005600
005700 DATA DIVISION.
005800
005900 FILE SECTION.
006000
006100     COPY "FDPRMNT.CBL".
006200     COPY "FDPROD.CBL".
006300
006400 WORKING-STORAGE SECTION.
006500
006600     COPY "WSPRODTB.CBL".
006700     COPY "WSGENERAL.CBL".
006800
006900 01  W-END-OF-PRODUCT-LOAD         PIC X.
007000     88  END-OF-PRODUCT-LOAD       VALUE "Y".
007100
007200 01  W-END-OF-PRODMAINT-FILE       PIC X.
007300     88  END-OF-PRODMAINT-FILE     VALUE "Y".
007400
007500*    Set by any of the 7010-7040 edits; checked by 2020 to decide
007600*    reject-and-log versus upsert-into-the-table.
007700 01  W-PRODUCT-REJECT-SWITCH       PIC X.
007800     88  PRODUCT-IS-REJECTED       VALUE "Y".
007900
008000 01  W-PRODUCT-REJECT-REASON       PIC X(60).
008100
008200 77  W-PRODUCTS-ADDED-COUNT        PIC 9(07).
008300 77  W-PRODUCTS-UPDATED-COUNT      PIC 9(07).
008400 77  W-PRODUCTS-REJECTED-COUNT     PIC 9(07).
008500*    Subscript for 7025's character-by-character code scan.
008600 77  W-PM-CH-SUB                   PIC 9(03).
008700
008800*  -------------------------------------------------------------------
008900 PROCEDURE DIVISION.
009000
009100*    Load the product table, apply every upsert transaction against
009200*    it in memory, then rewrite PRODUCT-FILE whole.
009300 0100-MAIN-LINE.
009400    OPEN INPUT PRODUCT-FILE.
009500    PERFORM 1000-LOAD-PRODUCT-TABLE THRU 1000-EXIT.
009600    CLOSE PRODUCT-FILE.
009700
009800    OPEN INPUT PRODMAINT-FILE.
009900
010000    MOVE ZERO TO W-PRODUCTS-ADDED-COUNT
010100                 W-PRODUCTS-UPDATED-COUNT
010200                 W-PRODUCTS-REJECTED-COUNT.
010300
010400    PERFORM 2000-PROCESS-ALL-TRANSACTIONS THRU 2000-EXIT.
010500
010600    CLOSE PRODMAINT-FILE.
010700
010800    OPEN OUTPUT PRODUCT-FILE.
010900    PERFORM 9100-REWRITE-PRODUCT-TABLE THRU 9100-EXIT.
011000    CLOSE PRODUCT-FILE.
011100
011200    DISPLAY "SY-PRODMNT - PRODUCTS ADDED:   " W-PRODUCTS-ADDED-COUNT.
011300    DISPLAY "SY-PRODMNT - PRODUCTS UPDATED: " W-PRODUCTS-UPDATED-COUNT.
011400    DISPLAY "SY-PRODMNT - LINES REJECTED:   " W-PRODUCTS-REJECTED-COUNT.
011500
011600    STOP RUN.
011700*  -------------------------------------------------------------------
011800 1000-LOAD-PRODUCT-TABLE.
011900    MOVE ZERO TO PROD-TABLE-COUNT.
012000    MOVE "N"  TO W-END-OF-PRODUCT-LOAD.
012100    PERFORM 1010-READ-ONE-PRODUCT THRU 1010-EXIT.
012200    PERFORM 1020-ADD-ONE-PRODUCT-ROW THRU 1020-EXIT
012300       UNTIL END-OF-PRODUCT-LOAD.
012400 1000-EXIT.
012500    EXIT.
012600*  -------------------------------------------------------------------
012700 1010-READ-ONE-PRODUCT.
012800    READ PRODUCT-FILE
012900       AT END MOVE "Y" TO W-END-OF-PRODUCT-LOAD.
013000 1010-EXIT.
013100    EXIT.
013200*  -------------------------------------------------------------------
013300*    Field-by-field load -- PRODUCT-TABLE-ENTRY carries no working
013400*    field the master record lacks, so this is a straight copy.
013500 1020-ADD-ONE-PRODUCT-ROW.
013600    ADD 1 TO PROD-TABLE-COUNT.
013700    MOVE PROD-CODE     TO PT-CODE (PROD-TABLE-COUNT).
013800    MOVE PROD-NAME     TO PT-NAME (PROD-TABLE-COUNT).
013900    MOVE PROD-PRICE    TO PT-PRICE (PROD-TABLE-COUNT).
014000    MOVE PROD-CATEGORY TO PT-CATEGORY (PROD-TABLE-COUNT).
014100
014200    PERFORM 1010-READ-ONE-PRODUCT THRU 1010-EXIT.
014300 1020-EXIT.
014400    EXIT.
014500*  -------------------------------------------------------------------
014600*    Drives PRODMAINT-FILE to end of file, one upsert transaction
014700*    per pass through 2020.
014800 2000-PROCESS-ALL-TRANSACTIONS.
014900    MOVE "N" TO W-END-OF-PRODMAINT-FILE.
015000    PERFORM 2010-READ-ONE-TRANSACTION THRU 2010-EXIT.
015100    PERFORM 2020-PROCESS-ONE-TRANSACTION THRU 2020-EXIT
015200       UNTIL END-OF-PRODMAINT-FILE.
015300 2000-EXIT.
015400    EXIT.
015500*  -------------------------------------------------------------------
015600 2010-READ-ONE-TRANSACTION.
015700    READ PRODMAINT-FILE
015800       AT END MOVE "Y" TO W-END-OF-PRODMAINT-FILE.
015900 2010-EXIT.
016000    EXIT.
016100*  -------------------------------------------------------------------
016200*    SY-0287: a code already on file is an UPDATE, never an ADD --
016300*    the lookup below is what tells the two apart, 7100 being the
016400*    same binary-search paragraph SY-CHECKOUT-POSTING uses at sale
016500*    time.
016600 2020-PROCESS-ONE-TRANSACTION.
016700    PERFORM 7000-EDIT-PRODUCT THRU 7000-EXIT.
016800
016900    IF PRODUCT-IS-REJECTED
017000       DISPLAY "SY-PRODMNT - REJECTED: " W-PRODUCT-REJECT-REASON
017100       ADD 1 TO W-PRODUCTS-REJECTED-COUNT
017200    ELSE
017300       MOVE PM-PROD-CODE TO W-SEARCH-PROD-CODE
017400       PERFORM 7100-LOOK-FOR-PRODUCT-RECORD THRU 7100-EXIT
017500       IF PRODUCT-WAS-FOUND
017600          PERFORM 3010-UPDATE-EXISTING-PRODUCT THRU 3010-EXIT
017700          ADD 1 TO W-PRODUCTS-UPDATED-COUNT
017800       ELSE
017900          PERFORM 3020-ADD-NEW-PRODUCT THRU 3020-EXIT
018000          ADD 1 TO W-PRODUCTS-ADDED-COUNT.
018100
018200    PERFORM 2010-READ-ONE-TRANSACTION THRU 2010-EXIT.
018300 2020-EXIT.
018400    EXIT.
018500*  -------------------------------------------------------------------
018600*    Overwrites name, price and category in place -- the product
018700*    code itself never changes on an update, it is the key the
018800*    lookup in 2020 matched on.
018900 3010-UPDATE-EXISTING-PRODUCT.
019000    MOVE PM-PROD-NAME     TO PT-NAME (W-PRODUCT-TABLE-SUB).
019100    MOVE PM-PROD-PRICE    TO PT-PRICE (W-PRODUCT-TABLE-SUB).
019200    MOVE PM-PROD-CATEGORY TO PT-CATEGORY (W-PRODUCT-TABLE-SUB).
019300
019400    DISPLAY "SY-PRODMNT - UPDATED: " PM-PROD-CODE.
019500 3010-EXIT.
019600    EXIT.
019700*  -------------------------------------------------------------------
019800*    Appended to the end of the in-memory table -- PROD-TABLE-COUNT
019900*    can grow past what was loaded at start-of-run, so 9100's
020000*    rewrite loop always picks up anything added this run.
020100 3020-ADD-NEW-PRODUCT.
020200    ADD 1 TO PROD-TABLE-COUNT.
020300    MOVE PM-PROD-CODE     TO PT-CODE (PROD-TABLE-COUNT).
020400    MOVE PM-PROD-NAME     TO PT-NAME (PROD-TABLE-COUNT).
020500    MOVE PM-PROD-PRICE    TO PT-PRICE (PROD-TABLE-COUNT).
020600    MOVE PM-PROD-CATEGORY TO PT-CATEGORY (PROD-TABLE-COUNT).
020700
020800    DISPLAY "SY-PRODMNT - ADDED:   " PM-PROD-CODE.
020900 3020-EXIT.
021000    EXIT.
021100*  -------------------------------------------------------------------
021200 7000-EDIT-PRODUCT.
021300*    Umbrella edit -- each check below only runs while the record is
021400*    still clean, so the first failing rule's reason wins.
021500    MOVE "N"    TO W-PRODUCT-REJECT-SWITCH.
021600    MOVE SPACES TO W-PRODUCT-REJECT-REASON.
021700
021800    PERFORM 7010-EDIT-CODE-BLANK THRU 7010-EXIT.
021900
022000    IF NOT PRODUCT-IS-REJECTED
022100       PERFORM 7020-EDIT-CODE-CHARACTERS THRU 7020-EXIT.
022200
022300    IF NOT PRODUCT-IS-REJECTED
022400       PERFORM 7030-EDIT-NAME-BLANK THRU 7030-EXIT.
022500
022600    IF NOT PRODUCT-IS-REJECTED
022700       PERFORM 7040-EDIT-PRICE THRU 7040-EXIT.
022800 7000-EXIT.
022900    EXIT.
023000*  -------------------------------------------------------------------
023100*    Blank-code check runs first because 7020's character scan
023200*    below needs a trimmed length to loop over -- a blank code would
023300*    give it nothing to scan.
023400 7010-EDIT-CODE-BLANK.
023500    IF PM-PROD-CODE EQUAL SPACES
023600       MOVE "Y" TO W-PRODUCT-REJECT-SWITCH
023700       MOVE "Product code required." TO W-PRODUCT-REJECT-REASON.
023800 7010-EXIT.
023900    EXIT.
024000*  -------------------------------------------------------------------
024100 7020-EDIT-CODE-CHARACTERS.
024200*    PM-PROD-CODE is already PIC X(20), so the 20-character limit is
024300*    enforced by the record layout itself; this edit only checks
024400*    that every character the code actually uses is legal.
024500    MOVE PM-PROD-CODE TO W-WORK-FIELD.
024600    PERFORM 9010-FIND-TRIMMED-LENGTH THRU 9010-EXIT.
024700
024800    MOVE ZERO TO W-PM-CH-SUB.
024900    PERFORM 7025-SCAN-ONE-CODE-CHAR THRU 7025-EXIT
025000       VARYING W-PM-CH-SUB FROM 1 BY 1
025100          UNTIL W-PM-CH-SUB GREATER THAN W-WORK-LENGTH
025200             OR PRODUCT-IS-REJECTED.
025300 7020-EXIT.
025400    EXIT.
025500*  -------------------------------------------------------------------
025600*    SY-0268: CODE-CHARACTER is the SPECIAL-NAMES class condition
025700*    declared above -- letters, digits, hyphen and underscore only.
025800*    The scan in 7020 stops the instant one bad character is found.
025900 7025-SCAN-ONE-CODE-CHAR.
026000    IF PM-PROD-CODE (W-PM-CH-SUB:1) IS NOT CODE-CHARACTER
026100       MOVE "Y" TO W-PRODUCT-REJECT-SWITCH
026200       MOVE "Product code has an invalid character."
026300            TO W-PRODUCT-REJECT-REASON.
026400 7025-EXIT.
026500    EXIT.
026600*  -------------------------------------------------------------------
026700 7030-EDIT-NAME-BLANK.
026800    IF PM-PROD-NAME EQUAL SPACES
026900       MOVE "Y" TO W-PRODUCT-REJECT-SWITCH
027000       MOVE "Product name required." TO W-PRODUCT-REJECT-REASON.
027100 7030-EXIT.
027200    EXIT.
027300*  -------------------------------------------------------------------
027400*    SY-0108/SY-0162: zero or negative price rejects (no free
027500*    items), and a price over the buying office's 999999.99 ceiling
027600*    rejects too -- usually a keying error putting an extra digit
027700*    or a decimal point in the wrong place.
027800 7040-EDIT-PRICE.
027900    IF PM-PROD-PRICE NOT GREATER THAN ZERO
028000       MOVE "Y" TO W-PRODUCT-REJECT-SWITCH
028100       MOVE "Price must be greater than zero."
028200            TO W-PRODUCT-REJECT-REASON
028300    ELSE
028400       IF PM-PROD-PRICE GREATER THAN 999999.99
028500          MOVE "Y" TO W-PRODUCT-REJECT-SWITCH
028600          MOVE "Price exceeds maximum of 999999.99."
028700               TO W-PRODUCT-REJECT-REASON.
028800 7040-EXIT.
028900    EXIT.
029000*  -------------------------------------------------------------------
029100*    End-of-run rewrite, full table including anything 3020 added
029200*    this run -- PRODUCT-FILE was opened OUTPUT, not EXTEND.
029300 9100-REWRITE-PRODUCT-TABLE.
029400    PERFORM 9110-WRITE-ONE-PRODUCT-ROW THRU 9110-EXIT
029500       VARYING W-PRODUCT-TABLE-SUB FROM 1 BY 1
029600          UNTIL W-PRODUCT-TABLE-SUB GREATER THAN PROD-TABLE-COUNT.
029700 9100-EXIT.
029800    EXIT.
029900*  -------------------------------------------------------------------
030000 9110-WRITE-ONE-PRODUCT-ROW.
030100    MOVE PT-CODE (W-PRODUCT-TABLE-SUB)     TO PROD-CODE.
030200    MOVE PT-NAME (W-PRODUCT-TABLE-SUB)     TO PROD-NAME.
030300    MOVE PT-PRICE (W-PRODUCT-TABLE-SUB)    TO PROD-PRICE.
030400    MOVE PT-CATEGORY (W-PRODUCT-TABLE-SUB) TO PROD-CATEGORY.
030500    WRITE PRODUCT-RECORD.
030600 9110-EXIT.
030700    EXIT.
030800*  -------------------------------------------------------------------
030900*    PLGENERAL.CBL supplies the trimmed-length utility 7020 uses;
031000*    PL-LOOK-FOR-PRODUCT-RECORD.CBL supplies the binary search 2020
031100*    uses to tell an update apart from an add.
031200    COPY "PLGENERAL.CBL".
031300    COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
