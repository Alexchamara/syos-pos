000100*  -------------------------------------------------------------------
000200*    FDPRMNT.CBL  -  FD and record layout for a product-maintenance
000300*    transaction.  PM-ACTION "C" upserts (reports UPDATED when the
000400*    code already exists); there is no delete on the product master.
000500*  -------------------------------------------------------------------
000600 FD  PRODMAINT-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 143 CHARACTERS.
000900
001000 01  PRODMAINT-RECORD.
001100     05  PM-ACTION                     PIC X(01).
001200         88  PM-ACTION-UPSERT          VALUE "C".
001300     05  PM-PROD-CODE                  PIC X(20).
001400     05  PM-PROD-NAME                  PIC X(100).
001500     05  PM-PROD-PRICE                 PIC S9(07)V99.
001600     05  PM-PROD-CATEGORY              PIC X(10).
001700     05  FILLER                        PIC X(03).
001750*    Alternate views -- whole/cents split on the price, same
001760*    idiom the product master itself carries (FDPROD.CBL), and
001770*    a prefix/sequence split on the code, same as the category
001780*    and category-maintenance transaction carry.
001800 01  FILLER REDEFINES PRODMAINT-RECORD.
001900     05  FILLER                        PIC X(121).
002000     05  PM-PROD-PRICE-WHOLE-VIEW      PIC S9(07).
002100     05  PM-PROD-PRICE-CENTS-VIEW      PIC 99.
002200     05  FILLER                        PIC X(13).
002300 01  FILLER REDEFINES PRODMAINT-RECORD.
002400     05  FILLER                        PIC X(01).
002500     05  PM-PROD-CODE-PREFIX-VIEW      PIC X(05).
002600     05  PM-PROD-CODE-SEQ-VIEW         PIC X(15).
002700     05  FILLER                        PIC X(122).
