000100*  -------------------------------------------------------------------
000200*    WSPRINT.CBL
000300*    WORKING-STORAGE for PLPRINT.CBL, the reorder report.
000400*  -------------------------------------------------------------------
000500 77  W-THRESHOLD                      PIC 9(07).
000600 77  W-THRESHOLD-EDIT                 PIC Z(06)9.
000700 77  W-REORDER-PROD-CODE              PIC X(20).
000800 77  W-REORDER-CODE-12                PIC X(12).
000900 77  W-REORDER-QTY                    PIC S9(09).
001000 77  W-REORDER-QTY-EDIT               PIC ---------9.
