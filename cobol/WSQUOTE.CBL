000100*  -------------------------------------------------------------------
000200*    WSQUOTE.CBL
000300*    WORKING-STORAGE for PLQUOTE.CBL, the discount policy engine.
000400*  -------------------------------------------------------------------
000500 77  QT-SUBTOTAL                      PIC S9(09)V99.
000600 77  QT-PERCENT                       PIC 9(03).
000700 77  QT-DISCOUNT                      PIC S9(09)V99.
000800
000900 77  QT-POLICY-SWITCH                 PIC X.
001000     88  QT-POLICY-IS-NONE            VALUE "N".
001100     88  QT-POLICY-IS-PERCENT         VALUE "P".
001200
001300 77  QT-PERCENT-INVALID-SWITCH        PIC X.
001400     88  QT-PERCENT-IS-INVALID        VALUE "Y".
