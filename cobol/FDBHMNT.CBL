000100*  -------------------------------------------------------------------
000200*    FDBHMNT.CBL  -  FD and record layout for a batch-maintenance
000300*    transaction.  BM-ACTION "C" creates, "U" overwrites expiry and
000400*    qty on an existing batch, "D" deletes; BM-BATCH-ID is required
000500*    for "U" and "D" and ignored on "C" (it is assigned on insert).
000600*  -------------------------------------------------------------------
000700 FD  BATCHMNT-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 60 CHARACTERS.
001000
001100 01  BATCHMNT-RECORD.
001200     05  BM-ACTION                     PIC X(01).
001300         88  BM-ACTION-CREATE          VALUE "C".
001400         88  BM-ACTION-UPDATE          VALUE "U".
001500         88  BM-ACTION-DELETE          VALUE "D".
001600     05  BM-BATCH-ID                   PIC 9(09).
001700     05  BM-PROD-CODE                  PIC X(20).
001800     05  BM-LOCATION                   PIC X(10).
001900     05  BM-EXPIRY                     PIC 9(08).
002000     05  BM-QTY                        PIC S9(07).
002100     05  FILLER                        PIC X(05).
002150*    Alternate view -- expiry date broken into CCYY/MM/DD, same
002160*    split the batch master carries on its received-timestamp
002170*    (FDBATCH.CBL) -- the expiry edit in 7000 reads it this way.
002200 01  FILLER REDEFINES BATCHMNT-RECORD.
002300     05  FILLER                        PIC X(40).
002400     05  BM-EXPIRY-CCYY-VIEW           PIC 9(04).
002500     05  BM-EXPIRY-MM-VIEW             PIC 9(02).
002600     05  BM-EXPIRY-DD-VIEW             PIC 9(02).
002700     05  FILLER                        PIC X(12).
