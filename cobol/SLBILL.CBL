000100*  -------------------------------------------------------------------
000200*    SLBILL.CBL  -  FILE-CONTROL entry for the bill header output
000300*    file written by the checkout posting engine.
000400*  -------------------------------------------------------------------
000500 SELECT BILL-FILE
000600        ASSIGN TO "BILL"
000700        ORGANIZATION IS SEQUENTIAL.
