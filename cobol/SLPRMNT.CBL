000100*  -------------------------------------------------------------------
000200*    SLPRMNT.CBL  -  FILE-CONTROL entry for the product-maintenance
000300*    transaction file read by SY-PRODUCT-MAINTENANCE.
000400*  -------------------------------------------------------------------
000500 SELECT PRODMAINT-FILE
000600        ASSIGN TO "PRODMAINT"
000700        ORGANIZATION IS SEQUENTIAL.
