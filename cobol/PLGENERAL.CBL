000100*  -------------------------------------------------------------------
000200*    PLGENERAL.CBL
000300*    General-purpose utility paragraphs shared by every SY- program:
000400*    uppercasing a code field, trimming trailing spaces for a length
000500*    check, and stamping the run date/time into a 9(14) field.  No
000600*    screen work lives here any more -- the old ASK-OPERATOR prompts
000700*    were dropped when the system went to batch transaction files.
000800*  -------------------------------------------------------------------
000900 9000-UPPERCASE-W-WORK-CODE.
001000    INSPECT W-WORK-CODE
001100       CONVERTING "abcdefghijklmnopqrstuvwxyz"
001200               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001300 9000-EXIT.
001400    EXIT.
001500*  -------------------------------------------------------------------
001600 9010-FIND-TRIMMED-LENGTH.
001700*    Caller loads W-WORK-FIELD; returns the length of the field with
001800*    trailing spaces stripped in W-WORK-LENGTH.
001900    MOVE ZERO TO W-WORK-LENGTH.
002000    MOVE 1 TO W-WORK-SUB.
002100    PERFORM 9015-SCAN-ONE-CHARACTER THRU 9015-EXIT
002200       VARYING W-WORK-SUB FROM 1 BY 1
002300          UNTIL W-WORK-SUB GREATER THAN LENGTH OF W-WORK-FIELD.
002400 9010-EXIT.
002500    EXIT.
002600*  -------------------------------------------------------------------
002700 9015-SCAN-ONE-CHARACTER.
002800    IF W-WORK-FIELD (W-WORK-SUB:1) NOT EQUAL SPACE
002900       MOVE W-WORK-SUB TO W-WORK-LENGTH.
003000 9015-EXIT.
003100    EXIT.
003200*  -------------------------------------------------------------------
003300 9020-STAMP-RUN-DATE-TIME.
003400*    Fills W-RUN-CCYYMMDDHHMMSS from ACCEPT ... FROM DATE/TIME; the
003500*    century is assumed 20 -- this shop retired its 19xx windowing
003600*    logic when the Y2K remediation went in (see change log).
003700    ACCEPT W-TODAY-YYMMDD FROM DATE.
003800    ACCEPT W-NOW-HHMMSS   FROM TIME.
003900    MOVE "20"             TO W-RUN-CENTURY.
004000    MOVE W-TODAY-YY       TO W-RUN-YY.
004100    MOVE W-TODAY-MM       TO W-RUN-MM.
004200    MOVE W-TODAY-DD       TO W-RUN-DD.
004300    MOVE W-NOW-HH         TO W-RUN-HH.
004400    MOVE W-NOW-MI         TO W-RUN-MI.
004500    MOVE W-NOW-SS         TO W-RUN-SS.
004600 9020-EXIT.
004700    EXIT.
004800*  -------------------------------------------------------------------
004900 9030-LEFT-JUSTIFY-W-WORK-FIELD.
005000*    Caller loads W-WORK-FIELD (blank-padded, e.g. a numeric-edited
005100*    amount moved over with leading spaces); shifts the first
005200*    non-blank character to position 1 and pads the remainder with
005300*    spaces.  Used by the print paragraphs to drop the leading blanks
005400*    off a PIC Z edited number before it goes into a report line.
005500    MOVE ZERO TO W-WORK-SUB.
005600    PERFORM 9035-FIND-FIRST-NON-BLANK THRU 9035-EXIT
005700       VARYING W-WORK-SUB2 FROM 1 BY 1
005800          UNTIL W-WORK-SUB2 GREATER THAN LENGTH OF W-WORK-FIELD
005900             OR W-WORK-SUB NOT EQUAL ZERO.
006000
006100    IF W-WORK-SUB GREATER THAN 1
006200       MOVE W-WORK-FIELD (W-WORK-SUB:) TO W-WORK-FIELD-HOLD
006300       MOVE SPACES                     TO W-WORK-FIELD
006400       MOVE W-WORK-FIELD-HOLD          TO W-WORK-FIELD.
006500 9030-EXIT.
006600    EXIT.
006700*  -------------------------------------------------------------------
006800 9035-FIND-FIRST-NON-BLANK.
006900    IF W-WORK-FIELD (W-WORK-SUB2:1) NOT EQUAL SPACE
007000       MOVE W-WORK-SUB2 TO W-WORK-SUB.
007100 9035-EXIT.
007200    EXIT.
