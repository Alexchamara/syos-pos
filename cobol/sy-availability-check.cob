000100*  -------------------------------------------------------------------
000200*    SY-AVAILABILITY-CHECK.CBL
000300*    Cart availability checker.  Merges duplicate
000400*    product lines on a cart, sums on-hand quantity for each distinct
000500*    product at the cart's location, and logs a shortage event for any
000600*    product the location cannot cover.  Run ahead of SY-CHECKOUT-
000700*    POSTING on the web channel so a customer sees shortages before
000800*    the bill is posted; the counter channel relies on SY-CHECKOUT-
000900*    POSTING's own all-or-nothing deduction instead.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    11/09/1989  RB   SY-0051  ORIGINAL PROGRAM - CHECKS A CART OF
001400*                               WEB ORDERS AGAINST SHELF STOCK.
001500*    06/14/1991  RB   SY-0091  SWITCHED FROM "WEB" ALWAYS TO THE
001600*                               LOCATION CARRIED ON THE CART HEADER.
001700*    03/09/1993  MTJ  SY-0114  DUPLICATE LINES ON ONE CART NOW MERGE
001800*                               TO A SINGLE REQUIRED QUANTITY BEFORE
001900*                               THE STOCK CHECK RUNS.
002000*    09/21/1995  MTJ  SY-0158  SHORTAGES NOW LOGGED TO THE SHARED
002100*                               SHORTAGE FILE INSTEAD OF A PRINTED
002200*                               EXCEPTION LIST.
002300*    01/08/1999  CDF  SY-0217  Y2K - CONFIRMED AGAINST THE SHARED
002400*                               PLGENERAL DATE/TIME STAMP ROUTINE.
002500*    07/02/2001  PNW  SY-0241  RAISED CART ITEM LIMIT TO COVER THE
002600*                               LARGER WEB BASKET SIZE.
002700*    05/14/2006  PNW  SY-0281  CONTROL TOTALS NOW INCLUDE CARTS
002800*                               CHECKED CLEAN VS. CARTS SHORT.
002900*  -------------------------------------------------------------------
003000 IDENTIFICATION DIVISION.
003100
003200 PROGRAM-ID.    SY-AVAILABILITY-CHECK.
003300 AUTHOR.        R BANDARANAYAKE.
003400 INSTALLATION.  SYOS STORE SYSTEMS - INVENTORY CONTROL.
003500 DATE-WRITTEN.  11/09/1989.
003600 DATE-COMPILED.
003700 SECURITY.      COMPANY CONFIDENTIAL - INVENTORY CONTROL GROUP ONLY.
003800
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800*    CART-FILE drives the run; BATCH-FILE is read-only reference
004900*    (this program never deducts, only counts); SHORTAGE-FILE is
005000*    the shared append-only shortage log written by 3030 below.
005100     COPY "SLCART.CBL".
005200     COPY "SLBATCH.CBL".
005300     COPY "SLSHORT.CBL".
005400
005500 DATA DIVISION.
005600
005700 FILE SECTION.
005800
005900     COPY "FDCART.CBL".
006000     COPY "FDBATCH.CBL".
006100     COPY "FDSHORT.CBL".
006200
006300 WORKING-STORAGE SECTION.
006400
006500     COPY "WSBATCHTB.CBL".
006600     COPY "WSSHORT.CBL".
006700     COPY "WSGENERAL.CBL".
006800
006900 01  W-END-OF-CART-FILE            PIC X.
007000     88  END-OF-CART-FILE          VALUE "Y".
007100
007200 01  W-END-OF-BATCH-LOAD           PIC X.
007300     88  END-OF-BATCH-LOAD         VALUE "Y".
007400
007500*    Set the moment any one product on the cart comes up short;
007600*    checked by 2020 to route the carts-ok/carts-short counters.
007700 01  W-CART-SHORT-SWITCH           PIC X.
007800     88  CART-IS-SHORT             VALUE "Y".
007900
008000*    SY-0281 control totals -- a cart with one or more short lines
008100*    still counts once in W-CARTS-SHORT-COUNT regardless of how many
008200*    of its lines were short; W-SHORTAGE-LINES-COUNT is the finer-
008300*    grained per-line tally.
008400 77  W-CARTS-CHECKED-COUNT         PIC 9(07).
008500 77  W-CARTS-OK-COUNT              PIC 9(07).
008600 77  W-CARTS-SHORT-COUNT           PIC 9(07).
008700 77  W-SHORTAGE-LINES-COUNT        PIC 9(07).
008800
008900 77  W-CART-LOCATION               PIC X(10).
009000
009100*    SY-0114: one row per DISTINCT product on the cart, quantities
009200*    merged across duplicate lines before 3000 checks anything --
009300*    two lines of the same product used to be checked (and could
009400*    fail) independently even when their combined total was covered.
009500 01  REQUIREMENT-TABLE.
009600     05  REQUIREMENT-ENTRY  OCCURS 100 TIMES.
009700         10  RQ-PROD-CODE           PIC X(20).
009800         10  RQ-QTY                 PIC 9(07).
009900         10  FILLER                 PIC X(03).
010000 77  REQUIREMENT-COUNT              PIC 9(03).
010100 77  W-RQ-SUB                       PIC 9(03).
010200 77  W-RQ-FOUND-SWITCH              PIC X.
010300     88  RQ-ROW-WAS-FOUND           VALUE "Y".
010400
010500*    Working fields for 3010/3030's availability sum and its
010600*    shortage message -- same req/avail/missing wording the stock
010700*    transfer edit (SY-STOCK-TRANSFER 7060) also uses.
010800 77  W-AVAILABLE-QTY                PIC S9(07).
010900 77  W-MISSING-QTY                  PIC S9(07).
011000 77  W-AV-QTY-EDIT                  PIC ZZZZZZ9.
011100 77  W-AV-REQ-TEXT                  PIC X(07).
011200 77  W-AV-AVAIL-TEXT                PIC X(07).
011300 77  W-AV-MISS-TEXT                 PIC X(07).
011400
011500*  -------------------------------------------------------------------
011600 PROCEDURE DIVISION.
011700
011800*    Load the batch table read-only, then walk the cart file one
011900*    header-plus-items group at a time logging shortages as found --
012000*    unlike checkout, nothing here is ever written back to BATCH-FILE.
012100 0100-MAIN-LINE.
012200    OPEN INPUT BATCH-FILE.
012300    PERFORM 1000-LOAD-BATCH-TABLE THRU 1000-EXIT.
012400    CLOSE BATCH-FILE.
012500
012600    OPEN INPUT CART-FILE.
012700    OPEN EXTEND SHORTAGE-FILE.
012800
012900    MOVE ZERO TO W-CARTS-CHECKED-COUNT W-CARTS-OK-COUNT
013000                 W-CARTS-SHORT-COUNT W-SHORTAGE-LINES-COUNT.
013100
013200    PERFORM 2000-PROCESS-ALL-CARTS THRU 2000-EXIT.
013300
013400    CLOSE CART-FILE.
013500    CLOSE SHORTAGE-FILE.
013600
013700    DISPLAY "SY-AVAIL - CARTS CHECKED: " W-CARTS-CHECKED-COUNT.
013800    DISPLAY "SY-AVAIL - CARTS CLEAN:   " W-CARTS-OK-COUNT.
013900    DISPLAY "SY-AVAIL - CARTS SHORT:   " W-CARTS-SHORT-COUNT.
014000    DISPLAY "SY-AVAIL - SHORTAGE LINES:" W-SHORTAGE-LINES-COUNT.
014100
014200    STOP RUN.
014300*  -------------------------------------------------------------------
014400 1000-LOAD-BATCH-TABLE.
014500*    Whole-file load of BATCH-FILE into BATCH-TABLE, read-only --
014600*    this program never changes inventory, it only counts it.
014700    MOVE ZERO TO BATCH-TABLE-COUNT.
014800    MOVE "N"  TO W-END-OF-BATCH-LOAD.
014900    PERFORM 1010-READ-ONE-BATCH THRU 1010-EXIT.
015000    PERFORM 1020-ADD-ONE-BATCH-ROW THRU 1020-EXIT
015100       UNTIL END-OF-BATCH-LOAD.
015200 1000-EXIT.
015300    EXIT.
015400*  -------------------------------------------------------------------
015500 1010-READ-ONE-BATCH.
015600    READ BATCH-FILE
015700       AT END MOVE "Y" TO W-END-OF-BATCH-LOAD.
015800 1010-EXIT.
015900    EXIT.
016000*  -------------------------------------------------------------------
016100*    Field-by-field load, same shape as every other program that
016200*    builds BATCH-TABLE from BATCH-FILE -- BT-DEAD-SWITCH has no
016300*    counterpart on BATCH-RECORD so it is always set fresh here.
016400 1020-ADD-ONE-BATCH-ROW.
016500    ADD 1 TO BATCH-TABLE-COUNT.
016600    MOVE BATCH-ID        TO BT-ID (BATCH-TABLE-COUNT).
016700    MOVE BATCH-PROD-CODE TO BT-PROD-CODE (BATCH-TABLE-COUNT).
016800    MOVE BATCH-LOCATION  TO BT-LOCATION (BATCH-TABLE-COUNT).
016900    MOVE BATCH-RECEIVED  TO BT-RECEIVED (BATCH-TABLE-COUNT).
017000    MOVE BATCH-EXPIRY    TO BT-EXPIRY (BATCH-TABLE-COUNT).
017100    MOVE BATCH-QTY       TO BT-QTY (BATCH-TABLE-COUNT).
017200    MOVE "N"             TO BT-DEAD-SWITCH (BATCH-TABLE-COUNT).
017300    PERFORM 1010-READ-ONE-BATCH THRU 1010-EXIT.
017400 1020-EXIT.
017500    EXIT.
017600*  -------------------------------------------------------------------
017700*    Drives CART-FILE to end of file, one header-plus-items group
017800*    (one cart) per pass through 2020.
017900 2000-PROCESS-ALL-CARTS.
018000    MOVE "N" TO W-END-OF-CART-FILE.
018100    PERFORM 2010-READ-ONE-CART-RECORD THRU 2010-EXIT.
018200    PERFORM 2020-PROCESS-ONE-CART THRU 2020-EXIT
018300       UNTIL END-OF-CART-FILE.
018400 2000-EXIT.
018500    EXIT.
018600*  -------------------------------------------------------------------
018700 2010-READ-ONE-CART-RECORD.
018800    READ CART-FILE
018900       AT END MOVE "Y" TO W-END-OF-CART-FILE.
019000 2010-EXIT.
019100    EXIT.
019200*  -------------------------------------------------------------------
019300 2020-PROCESS-ONE-CART.
019400*    CART-FILE is positioned on a header record when we get here.
019500*    Capture the location, then merge every item line that follows
019600*    into REQUIREMENT-TABLE until the next header or end of file.
019700    MOVE CART-HDR-LOCATION  TO W-CART-LOCATION.
019800    MOVE ZERO               TO REQUIREMENT-COUNT.
019900    MOVE "N"                TO W-CART-SHORT-SWITCH.
020000
020100    PERFORM 2010-READ-ONE-CART-RECORD THRU 2010-EXIT.
020200    PERFORM 2030-COLLECT-ONE-ITEM THRU 2030-EXIT
020300       UNTIL END-OF-CART-FILE OR CART-IS-HEADER.
020400
020500    PERFORM 3000-CHECK-ALL-REQUIREMENTS THRU 3000-EXIT.
020600
020700    ADD 1 TO W-CARTS-CHECKED-COUNT.
020800    IF CART-IS-SHORT
020900       ADD 1 TO W-CARTS-SHORT-COUNT
021000    ELSE
021100       ADD 1 TO W-CARTS-OK-COUNT.
021200 2020-EXIT.
021300    EXIT.
021400*  -------------------------------------------------------------------
021500 2030-COLLECT-ONE-ITEM.
021600*    Fold one cart item into REQUIREMENT-TABLE -- add its quantity to
021700*    an existing row for the same product, or open a new row.
021800    MOVE "N" TO W-RQ-FOUND-SWITCH.
021900    MOVE ZERO TO W-RQ-SUB.
022000    PERFORM 2035-SEARCH-ONE-ROW THRU 2035-EXIT
022100       VARYING W-RQ-SUB FROM 1 BY 1
022200          UNTIL W-RQ-SUB GREATER THAN REQUIREMENT-COUNT
022300             OR RQ-ROW-WAS-FOUND.
022400
022500    IF RQ-ROW-WAS-FOUND
022600       ADD CART-QTY TO RQ-QTY (W-RQ-SUB)
022700    ELSE
022800       ADD 1 TO REQUIREMENT-COUNT
022900       MOVE CART-PROD-CODE TO RQ-PROD-CODE (REQUIREMENT-COUNT)
023000       MOVE CART-QTY       TO RQ-QTY (REQUIREMENT-COUNT).
023100
023200    PERFORM 2010-READ-ONE-CART-RECORD THRU 2010-EXIT.
023300 2030-EXIT.
023400    EXIT.
023500*  -------------------------------------------------------------------
023600*    Straight sequential scan, not a binary search -- REQUIREMENT-
023700*    TABLE tops out at 100 rows per cart, far too small to need one.
023800 2035-SEARCH-ONE-ROW.
023900    IF RQ-PROD-CODE (W-RQ-SUB) EQUAL CART-PROD-CODE
024000       MOVE "Y" TO W-RQ-FOUND-SWITCH.
024100 2035-EXIT.
024200    EXIT.
024300*  -------------------------------------------------------------------
024400*    One pass over the merged requirement table -- each distinct
024500*    product on the cart is checked exactly once, against its
024600*    combined quantity, regardless of how many cart lines fed it.
024700 3000-CHECK-ALL-REQUIREMENTS.
024800    PERFORM 3010-CHECK-ONE-PRODUCT THRU 3010-EXIT
024900       VARYING W-RQ-SUB FROM 1 BY 1
025000          UNTIL W-RQ-SUB GREATER THAN REQUIREMENT-COUNT.
025100 3000-EXIT.
025200    EXIT.
025300*  -------------------------------------------------------------------
025400*    Sums live batch quantity for one product at the cart's location
025500*    only -- stock at a different location never covers this cart,
025600*    there is no cross-location substitution in this system.
025700 3010-CHECK-ONE-PRODUCT.
025800    MOVE ZERO TO W-AVAILABLE-QTY.
025900    PERFORM 3020-ADD-ONE-BATCH-QTY THRU 3020-EXIT
026000       VARYING W-BT-SUB FROM 1 BY 1
026100          UNTIL W-BT-SUB GREATER THAN BATCH-TABLE-COUNT.
026200
026300    IF W-AVAILABLE-QTY LESS THAN RQ-QTY (W-RQ-SUB)
026400       COMPUTE W-MISSING-QTY =
026500               RQ-QTY (W-RQ-SUB) - W-AVAILABLE-QTY
026600       PERFORM 3030-LOG-ONE-SHORTAGE THRU 3030-EXIT.
026700 3010-EXIT.
026800    EXIT.
026900*  -------------------------------------------------------------------
027000*    Dead (fully-deducted elsewhere this run) batches never count,
027100*    same rule SY-STOCK-TRANSFER's own availability check applies.
027200 3020-ADD-ONE-BATCH-QTY.
027300    IF BT-PROD-CODE (W-BT-SUB) EQUAL RQ-PROD-CODE (W-RQ-SUB)
027400       AND BT-LOCATION (W-BT-SUB) EQUAL W-CART-LOCATION
027500       AND NOT BT-IS-DEAD (W-BT-SUB)
027600       ADD BT-QTY (W-BT-SUB) TO W-AVAILABLE-QTY.
027700 3020-EXIT.
027800    EXIT.
027900*  -------------------------------------------------------------------
028000*    One shortage-file record per short product, carrying requested/
028100*    available/missing quantities in the message text -- SH-MESSAGE-
028200*    TEXT is the only way this detail survives past this run, there
028300*    is no separate shortage-detail record layout.
028400 3030-LOG-ONE-SHORTAGE.
028500    MOVE "Y" TO W-CART-SHORT-SWITCH.
028600
028700    MOVE RQ-QTY (W-RQ-SUB)  TO W-AV-QTY-EDIT.
028800    MOVE W-AV-QTY-EDIT      TO W-WORK-FIELD.
028900    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
029000    MOVE W-WORK-FIELD (1:7) TO W-AV-REQ-TEXT.
029100
029200    MOVE W-AVAILABLE-QTY    TO W-AV-QTY-EDIT.
029300    MOVE W-AV-QTY-EDIT      TO W-WORK-FIELD.
029400    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
029500    MOVE W-WORK-FIELD (1:7) TO W-AV-AVAIL-TEXT.
029600
029700    MOVE W-MISSING-QTY      TO W-AV-QTY-EDIT.
029800    MOVE W-AV-QTY-EDIT      TO W-WORK-FIELD.
029900    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
030000    MOVE W-WORK-FIELD (1:7) TO W-AV-MISS-TEXT.
030100
030200    STRING "AVAIL SHORT "            DELIMITED BY SIZE
030300           RQ-PROD-CODE (W-RQ-SUB)   DELIMITED BY SPACE
030400           " LOC="                   DELIMITED BY SIZE
030500           W-CART-LOCATION           DELIMITED BY SPACE
030600           " REQ="                   DELIMITED BY SIZE
030700           W-AV-REQ-TEXT             DELIMITED BY SPACE
030800           " AVAIL="                 DELIMITED BY SIZE
030900           W-AV-AVAIL-TEXT           DELIMITED BY SPACE
031000           " MISSING="               DELIMITED BY SIZE
031100           W-AV-MISS-TEXT            DELIMITED BY SPACE
031200      INTO SH-MESSAGE-TEXT.
031300
031400    PERFORM 8600-RECORD-SHORTAGE THRU 8600-EXIT.
031500    ADD 1 TO W-SHORTAGE-LINES-COUNT.
031600 3030-EXIT.
031700    EXIT.
031800*  -------------------------------------------------------------------
031900*    PLGENERAL.CBL supplies the left-justify scratch routine used
032000*    by 3030's message-building; PLSHORT.CBL supplies the shared
032100*    8600 shortage-record writer every rejecting program in the
032200*    suite calls.
032300    COPY "PLGENERAL.CBL".
032400    COPY "PLSHORT.CBL".
