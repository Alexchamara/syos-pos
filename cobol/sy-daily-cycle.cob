000100*  -------------------------------------------------------------------
000200*    SY-DAILY-CYCLE.CBL
000300*    Composition root for the overnight batch cycle.  Opens no files
000400*    of its own -- each CALLed program owns its own OPEN/CLOSE -- and
000500*    simply runs the day's functions in a fixed order so maintenance
000600*    transactions are applied before the postings and reports that
000700*    depend on them are run.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    09/14/1991  RB   SY-0091  ORIGINAL PROGRAM - INTERACTIVE MENU
001200*                               OVER CONTROL-FILE/STATE-CODE/VENDOR/
001300*                               VOUCHER MAINTENANCE (ACCOUNTS PAYABLE).
001400*    03/02/1994  MTJ  SY-0118  REBUILT AS A FIXED OVERNIGHT CALL CHAIN
001500*                               FOR THE STORE SYSTEM; MENU AND ACCEPT
001600*                               REMOVED, RUNS FROM THE NIGHTLY JCL.
001700*    11/30/1993  MTJ  SY-0122  ADDED CATEGORY CODE GENERATION TO THE
001800*                               MAINTENANCE STEP (SEE SY-0122 IN
001900*                               SY-CATEGORY-MAINTENANCE).
002000*    06/22/1994  MTJ  SY-0132  ADDED SY-COUNTER-MAINTENANCE AFTER
002100*                               CATEGORY MAINTENANCE, BEFORE PRODUCT
002200*                               AND BATCH MAINTENANCE PICK UP SCOPES.
002300*    01/08/1999  CDF  SY-0225  Y2K - REVIEWED THE CALL CHAIN, NO DATE
002400*                               FIELDS HANDLED HERE, NO CHANGE.
002500*    05/03/2006  PNW  SY-0280  SY-SHORTAGE-MAINTENANCE MOVED TO THE
002600*                               END OF THE CHAIN, AFTER THE REORDER
002700*                               REPORT, SO THE LISTING CATCHES EVERY
002800*                               SHORTAGE LOGGED DURING THE RUN BEFORE
002900*                               THE FILE IS CLEARED.
003000*  -------------------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200
003300 PROGRAM-ID.    SY-DAILY-CYCLE.
003400 AUTHOR.        R BANDARANAYAKE.
003500 INSTALLATION.  SYOS STORE SYSTEMS - INVENTORY CONTROL.
003600 DATE-WRITTEN.  09/14/1991.
003700 DATE-COMPILED.
003800 SECURITY.      COMPANY CONFIDENTIAL - INVENTORY CONTROL GROUP ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 DATA DIVISION.
004700
004800 WORKING-STORAGE SECTION.
004900
005000     COPY "WSGENERAL.CBL".
005100
005200 01  W-CYCLE-STEP-COUNT               PIC 9(02).
005300 01  W-CYCLE-STEP-NAME.
005400     05  W-CS-TEXT                    PIC X(28).
005500     05  FILLER                       PIC X(02)          VALUE SPACE.
005600
005700*  -------------------------------------------------------------------
005800 PROCEDURE DIVISION.
005900
006000 0100-MAIN-LINE.
006100    MOVE ZERO TO W-CYCLE-STEP-COUNT.
006200    PERFORM 9020-STAMP-RUN-DATE-TIME THRU 9020-EXIT.
006300    DISPLAY "SY-DLYCYC - OVERNIGHT CYCLE STARTING, RUN STAMP "
006400            W-RUN-CCYYMMDDHHMMSS.
006500
006600    MOVE "SY-CATEGORY-MAINTENANCE" TO W-CS-TEXT.
006700    PERFORM 9000-ANNOUNCE-STEP THRU 9000-EXIT.
006800    CALL "SY-CATEGORY-MAINTENANCE".
006900
007000    MOVE "SY-COUNTER-MAINTENANCE" TO W-CS-TEXT.
007100    PERFORM 9000-ANNOUNCE-STEP THRU 9000-EXIT.
007200    CALL "SY-COUNTER-MAINTENANCE".
007300
007400    MOVE "SY-PRODUCT-MAINTENANCE" TO W-CS-TEXT.
007500    PERFORM 9000-ANNOUNCE-STEP THRU 9000-EXIT.
007600    CALL "SY-PRODUCT-MAINTENANCE".
007700
007800    MOVE "SY-BATCH-MAINTENANCE" TO W-CS-TEXT.
007900    PERFORM 9000-ANNOUNCE-STEP THRU 9000-EXIT.
008000    CALL "SY-BATCH-MAINTENANCE".
008100
008200    MOVE "SY-SUPPLIER-RECEIVING" TO W-CS-TEXT.
008300    PERFORM 9000-ANNOUNCE-STEP THRU 9000-EXIT.
008400    CALL "SY-SUPPLIER-RECEIVING".
008500
008600    MOVE "SY-CHECKOUT-POSTING" TO W-CS-TEXT.
008700    PERFORM 9000-ANNOUNCE-STEP THRU 9000-EXIT.
008800    CALL "SY-CHECKOUT-POSTING".
008900
009000    MOVE "SY-STOCK-TRANSFER" TO W-CS-TEXT.
009100    PERFORM 9000-ANNOUNCE-STEP THRU 9000-EXIT.
009200    CALL "SY-STOCK-TRANSFER".
009300
009400    MOVE "SY-AVAILABILITY-CHECK" TO W-CS-TEXT.
009500    PERFORM 9000-ANNOUNCE-STEP THRU 9000-EXIT.
009600    CALL "SY-AVAILABILITY-CHECK".
009700
009800    MOVE "SY-REORDER-REPORT" TO W-CS-TEXT.
009900    PERFORM 9000-ANNOUNCE-STEP THRU 9000-EXIT.
010000    CALL "SY-REORDER-REPORT".
010100
010200    MOVE "SY-SHORTAGE-MAINTENANCE" TO W-CS-TEXT.
010300    PERFORM 9000-ANNOUNCE-STEP THRU 9000-EXIT.
010400    CALL "SY-SHORTAGE-MAINTENANCE".
010500
010600    DISPLAY "SY-DLYCYC - OVERNIGHT CYCLE STEPS COMPLETED: "
010700            W-CYCLE-STEP-COUNT.
010800
010900    STOP RUN.
011000*  -------------------------------------------------------------------
011100 9000-ANNOUNCE-STEP.
011200    ADD 1 TO W-CYCLE-STEP-COUNT.
011300    DISPLAY "SY-DLYCYC - STEP " W-CYCLE-STEP-COUNT
011400            " - " W-CYCLE-STEP-NAME.
011500 9000-EXIT.
011600    EXIT.
011700*  -------------------------------------------------------------------
011800    COPY "PLGENERAL.CBL".
