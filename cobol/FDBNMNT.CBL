000100*  -------------------------------------------------------------------
000200*    FDBNMNT.CBL  -  FD and record layout for a bill-number-counter
000300*    maintenance transaction.  BC-ACTION drives SY-COUNTER-MAINTENANCE:
000400*    "C" create a new scope at BC-START-VAL, "U" overwrite a scope's
000500*    counter value with BC-START-VAL, "D" delete a scope.
000600*  -------------------------------------------------------------------
000700 FD  BNMAINT-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 30 CHARACTERS.
001000
001100 01  BNMAINT-RECORD.
001200     05  BC-ACTION                    PIC X(01).
001300         88  BC-ACTION-CREATE         VALUE "C".
001400         88  BC-ACTION-UPDATE         VALUE "U".
001500         88  BC-ACTION-DELETE         VALUE "D".
001600     05  BC-SCOPE                     PIC X(10).
001700     05  BC-START-VAL                 PIC 9(09).
001800     05  FILLER                       PIC X(10).
001850*    Alternate views -- scope-code prefix/suffix split (same idea
001860*    as the category and product code splits) and a high/low
001870*    digit split on the seed value for the audit trail screen,
001880*    which only has room to print the two halves side by side.
001900 01  FILLER REDEFINES BNMAINT-RECORD.
002000     05  FILLER                       PIC X(01).
002100     05  BC-SCOPE-PREFIX-VIEW         PIC X(03).
002200     05  BC-SCOPE-SUFFIX-VIEW         PIC X(07).
002300     05  FILLER                       PIC X(19).
002400 01  FILLER REDEFINES BNMAINT-RECORD.
002500     05  FILLER                       PIC X(11).
002600     05  BC-START-VAL-HI-VIEW         PIC 9(05).
002700     05  BC-START-VAL-LO-VIEW         PIC 9(04).
002800     05  FILLER                       PIC X(10).
