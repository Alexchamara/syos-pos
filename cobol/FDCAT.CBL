000100*  -------------------------------------------------------------------
000200*    FDCAT.CBL  -  FD and record layout for the category master.
000300*    CAT-NEXT-SEQ is the live pointer consumed and advanced by the
000400*    category code generator (SY-CATEGORY-MAINTENANCE, the 6000
000450*    paragraph range, "G" transaction).
000500*  -------------------------------------------------------------------
000600 FD  CATEGORY-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 180 CHARACTERS.
000900
001000 01  CATEGORY-RECORD.
001100     05  CAT-CODE                     PIC X(10).
001200     05  CAT-NAME                     PIC X(50).
001300     05  CAT-DESC                     PIC X(100).
001400     05  CAT-PREFIX                   PIC X(05).
001500     05  CAT-NEXT-SEQ                 PIC 9(05).
001600     05  CAT-DISPLAY-ORDER            PIC 9(03).
001700     05  CAT-ACTIVE                   PIC X(01).
001800         88  CAT-IS-ACTIVE            VALUE "Y".
001900         88  CAT-IS-INACTIVE          VALUE "N".
002000     05  FILLER                       PIC X(06).
002050*    Alternate view -- the code generator's prefix/sequence split,
002060*    laid bare for ad-hoc lookups that only have the code in hand.
002070 01  FILLER REDEFINES CATEGORY-RECORD.
002080     05  CAT-CODE-PREFIX-VIEW         PIC X(05).
002090     05  CAT-CODE-SEQUENCE-VIEW       PIC X(05).
002100     05  FILLER                       PIC X(167).
