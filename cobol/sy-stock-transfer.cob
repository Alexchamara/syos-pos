000100*  -------------------------------------------------------------------
000200*    SY-STOCK-TRANSFER.CBL
000300*    Stock transfer engine.  Validates a move between
000400*    two locations, FEFO-deducts the source via the shared PLDEDUCT
000500*    paragraphs, opens a single fresh batch at the destination
000600*    with no expiry carried over, and appends an audit line to the
000700*    movement file.  The validation chain rejects with one reason per
000800*    transaction -- same field-by-field habit as the master-file
000900*    maintenance programs, just aimed at a transfer instead of a row.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    01/22/1990  RB   SY-0063  ORIGINAL PROGRAM - MOVES STOCK BETWEEN
001400*                               THE MAIN STORE, THE SHELF AND THE WEB
001500*                               LOCATION.
001600*    08/30/1991  RB   SY-0099  SOURCE AVAILABILITY IS NOW CHECKED
001700*                               BEFORE ANY DEDUCTION RUNS, NOT AFTER.
001800*    05/11/1994  MTJ  SY-0136  DESTINATION BATCH NO LONGER CARRIES
001900*                               THE SOURCE BATCH'S EXPIRY FORWARD.
002000*    01/08/1999  CDF  SY-0219  Y2K - CONFIRMED AGAINST THE SHARED
002100*                               PLGENERAL DATE/TIME STAMP ROUTINE.
002200*    02/17/2005  PNW  SY-0276  MOVEMENT FILE WRITE FAILURE NO LONGER
002300*                               ABORTS THE TRANSFER -- LOGGED AS A
002400*                               WARNING ONLY, STOCK STAYS MOVED.
002500*    09/12/2006  PNW  SY-0283  7030 WAS ONLY CHECKING THE LOCATIONS
002600*                               FOR BLANKS -- A MISTYPED LOCATION
002700*                               CODE SLID THROUGH TO THE AVAILABILITY
002800*                               CHECK.  NOW EDITED AGAINST THE SAME
002900*                               MAIN_STORE/SHELF/WEB LIST AS THE
003000*                               BATCH FILE ITSELF.
003100*    02/11/2008  PNW  SY-0296  THE RARE POST-CHECK DEDUCTION
003200*                               FAILURE USED TO DISPLAY A FLAT
003300*                               MESSAGE WITH NO QUANTITY.  NOW
003400*                               DISPLAYS PLDEDUCT.CBL'S OWN TEXT.
003500*  -------------------------------------------------------------------
003600 IDENTIFICATION DIVISION.
003700
003800 PROGRAM-ID.    SY-STOCK-TRANSFER.
003900 AUTHOR.        R BANDARANAYAKE.
004000 INSTALLATION.  SYOS STORE SYSTEMS - INVENTORY CONTROL.
004100 DATE-WRITTEN.  01/22/1990.
004200 DATE-COMPILED.
004300 SECURITY.      COMPANY CONFIDENTIAL - INVENTORY CONTROL GROUP ONLY.
004400
004500 ENVIRONMENT DIVISION.
004600
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400*    XFER-FILE is the transaction input, one transfer request per
005500*    record.  BATCH-FILE is read in whole and rewritten in whole,
005600*    same pattern as every other batch-table program in the suite.
005700*    MOVEMENT-FILE is the append-only audit trail (SY-0276 -- a bad
005800*    write here never backs the transfer out).
005900     COPY "SLXFER.CBL".
006000     COPY "SLBATCH.CBL".
006100     COPY "SLMOVE.CBL".
006200
006300 DATA DIVISION.
006400
006500 FILE SECTION.
006600
006700     COPY "FDXFER.CBL".
006800     COPY "FDBATCH.CBL".
006900     COPY "FDMOVE.CBL".
007000
007100 WORKING-STORAGE SECTION.
007200
007300     COPY "WSBATCHTB.CBL".
007400     COPY "WSDEDUCT.CBL".
007500     COPY "WSGENERAL.CBL".
007600
007700*    FILE STATUS for MOVEMENT-FILE only -- BATCH-FILE and XFER-FILE
007800*    have no FILE STATUS clause, house habit being to add one only
007900*    where a write failure must not be fatal (SY-0276).
008000 77  W-MOVE-FILE-STATUS            PIC X(02).
008100
008200 01  W-END-OF-XFER-FILE            PIC X.
008300     88  END-OF-XFER-FILE          VALUE "Y".
008400
008500 01  W-END-OF-BATCH-LOAD           PIC X.
008600     88  END-OF-BATCH-LOAD         VALUE "Y".
008700
008800*    Set the instant any one of the 7010-7050 edits fails; checked
008900*    by 2020 to decide reject-and-log versus execute-the-transfer.
009000 01  W-XFER-REJECT-SWITCH          PIC X.
009100     88  XFER-IS-REJECTED          VALUE "Y".
009200
009300 77  W-XFER-REJECT-REASON          PIC X(60).
009400
009500 77  W-TRANSFERS-POSTED-COUNT      PIC 9(07).
009600 77  W-TRANSFERS-REJECTED-COUNT    PIC 9(07).
009700
009800*    Working fields for 7050/7060's source-availability check and
009900*    its shortage-reason message -- mirrors the wording style of
010000*    SY-AVAILABILITY-CHECK's own shortage text.
010100 77  W-SOURCE-AVAILABLE-QTY        PIC S9(07).
010200 77  W-AV-QTY-EDIT                 PIC ZZZZZZ9.
010300 77  W-AV-AVAIL-TEXT               PIC X(07).
010400 77  W-AV-REQ-TEXT                 PIC X(07).
010500
010600*  -------------------------------------------------------------------
010700 PROCEDURE DIVISION.
010800
010900*    Load the batch table, drive the transfer file to completion,
011000*    then rewrite the batch table whole -- same three-phase shape as
011100*    every other program in the suite that deducts against batches.
011200 0100-MAIN-LINE.
011300    OPEN INPUT BATCH-FILE.
011400    PERFORM 1000-LOAD-BATCH-TABLE THRU 1000-EXIT.
011500    CLOSE BATCH-FILE.
011600
011700    OPEN INPUT XFER-FILE.
011800    OPEN EXTEND MOVEMENT-FILE.
011900
012000    MOVE ZERO TO W-TRANSFERS-POSTED-COUNT
012100                 W-TRANSFERS-REJECTED-COUNT.
012200
012300    PERFORM 2000-PROCESS-ALL-TRANSFERS THRU 2000-EXIT.
012400
012500    CLOSE XFER-FILE.
012600    CLOSE MOVEMENT-FILE.
012700
012800    OPEN OUTPUT BATCH-FILE.
012900    PERFORM 9100-REWRITE-BATCH-TABLE THRU 9100-EXIT.
013000    CLOSE BATCH-FILE.
013100
013200    DISPLAY "SY-XFER - TRANSFERS POSTED:  " W-TRANSFERS-POSTED-COUNT.
013300    DISPLAY "SY-XFER - TRANSFERS REJECTED:" W-TRANSFERS-REJECTED-COUNT.
013400
013500    STOP RUN.
013600*  -------------------------------------------------------------------
013700*    Reads BATCH-FILE once, top to bottom, into BATCH-TABLE -- same
013800*    read-once-into-a-table idiom SY-CHECKOUT-POSTING and the other
013900*    batch-deducting programs use.
014000 1000-LOAD-BATCH-TABLE.
014100    MOVE ZERO TO BATCH-TABLE-COUNT.
014200    MOVE ZERO TO W-HIGHEST-BATCH-ID.
014300    MOVE "N"  TO W-END-OF-BATCH-LOAD.
014400    PERFORM 1010-READ-ONE-BATCH THRU 1010-EXIT.
014500    PERFORM 1020-ADD-ONE-BATCH-ROW THRU 1020-EXIT
014600       UNTIL END-OF-BATCH-LOAD.
014700 1000-EXIT.
014800    EXIT.
014900*  -------------------------------------------------------------------
015000 1010-READ-ONE-BATCH.
015100    READ BATCH-FILE
015200       AT END MOVE "Y" TO W-END-OF-BATCH-LOAD.
015300 1010-EXIT.
015400    EXIT.
015500*  -------------------------------------------------------------------
015600*    W-HIGHEST-BATCH-ID is tracked here, not assigned, so
015700*    3010-INSERT-DESTINATION-BATCH can hand the new consolidated
015800*    batch an ID one higher than anything on file -- no separate
015900*    batch-serial counter file the way bills have one.
016000 1020-ADD-ONE-BATCH-ROW.
016100    ADD 1 TO BATCH-TABLE-COUNT.
016200    MOVE BATCH-ID        TO BT-ID (BATCH-TABLE-COUNT).
016300    MOVE BATCH-PROD-CODE TO BT-PROD-CODE (BATCH-TABLE-COUNT).
016400    MOVE BATCH-LOCATION  TO BT-LOCATION (BATCH-TABLE-COUNT).
016500    MOVE BATCH-RECEIVED  TO BT-RECEIVED (BATCH-TABLE-COUNT).
016600    MOVE BATCH-EXPIRY    TO BT-EXPIRY (BATCH-TABLE-COUNT).
016700    MOVE BATCH-QTY       TO BT-QTY (BATCH-TABLE-COUNT).
016800    MOVE "N"             TO BT-DEAD-SWITCH (BATCH-TABLE-COUNT).
016900
017000    IF BATCH-ID GREATER THAN W-HIGHEST-BATCH-ID
017100       MOVE BATCH-ID TO W-HIGHEST-BATCH-ID.
017200
017300    PERFORM 1010-READ-ONE-BATCH THRU 1010-EXIT.
017400 1020-EXIT.
017500    EXIT.
017600*  -------------------------------------------------------------------
017700*    Drives XFER-FILE to end of file, one transfer request per pass
017800*    through 2020.
017900 2000-PROCESS-ALL-TRANSFERS.
018000    MOVE "N" TO W-END-OF-XFER-FILE.
018100    PERFORM 2010-READ-ONE-TRANSFER THRU 2010-EXIT.
018200    PERFORM 2020-PROCESS-ONE-TRANSFER THRU 2020-EXIT
018300       UNTIL END-OF-XFER-FILE.
018400 2000-EXIT.
018500    EXIT.
018600*  -------------------------------------------------------------------
018700 2010-READ-ONE-TRANSFER.
018800    READ XFER-FILE
018900       AT END MOVE "Y" TO W-END-OF-XFER-FILE.
019000 2010-EXIT.
019100    EXIT.
019200*  -------------------------------------------------------------------
019300*    Edit first, execute only if every edit passed -- a rejected
019400*    transfer never reaches 3000 and never touches the batch table.
019500 2020-PROCESS-ONE-TRANSFER.
019600    PERFORM 7000-EDIT-TRANSFER THRU 7000-EXIT.
019700
019800    IF XFER-IS-REJECTED
019900       ADD 1 TO W-TRANSFERS-REJECTED-COUNT
020000       DISPLAY "SY-XFER - REJECTED: " W-XFER-REJECT-REASON
020100    ELSE
020200       PERFORM 3000-EXECUTE-TRANSFER THRU 3000-EXIT
020300       ADD 1 TO W-TRANSFERS-POSTED-COUNT.
020400
020500    PERFORM 2010-READ-ONE-TRANSFER THRU 2010-EXIT.
020600 2020-EXIT.
020700    EXIT.
020800*  -------------------------------------------------------------------
020900*    Source side is a plain FEFO deduction through the shared
021000*    PLDEDUCT engine -- the destination side never sees those
021100*    batches again, it gets one fresh consolidated batch instead
021200*    (see 3010 below and SY-0136's change note).
021300 3000-EXECUTE-TRANSFER.
021400    MOVE XFER-PROD-CODE TO DD-PROD-CODE.
021500    MOVE XFER-FROM-LOC  TO DD-LOCATION.
021600    MOVE XFER-QTY       TO DD-QTY-NEEDED.
021700    PERFORM 7500-DEDUCT-INVENTORY THRU 7500-EXIT.
021800
021900    IF DD-DEDUCT-FAILED
022000*    Should not happen -- 7000-EDIT-TRANSFER already checked
022100*    availability -- but if the batch table moved underneath
022200*    us between the check and here, log PLDEDUCT's own text.
022300       DISPLAY "SY-XFER - " DD-FAIL-MESSAGE
022400    ELSE
022500       PERFORM 3010-INSERT-DESTINATION-BATCH THRU 3010-EXIT
022600       PERFORM 3020-WRITE-MOVEMENT-RECORD THRU 3020-EXIT.
022700 3000-EXIT.
022800    EXIT.
022900*  -------------------------------------------------------------------
023000 3010-INSERT-DESTINATION-BATCH.
023100*    One consolidated batch at the destination, current timestamp,
023200*    no expiry carried over from the source batches it was taken
023300*    from.
023400    ADD 1 TO W-HIGHEST-BATCH-ID.
023500    PERFORM 9020-STAMP-RUN-DATE-TIME THRU 9020-EXIT.
023600
023700    ADD 1 TO BATCH-TABLE-COUNT.
023800    MOVE W-HIGHEST-BATCH-ID   TO BT-ID (BATCH-TABLE-COUNT).
023900    MOVE XFER-PROD-CODE       TO BT-PROD-CODE (BATCH-TABLE-COUNT).
024000    MOVE XFER-TO-LOC          TO BT-LOCATION (BATCH-TABLE-COUNT).
024100    MOVE W-RUN-CCYYMMDDHHMMSS TO BT-RECEIVED (BATCH-TABLE-COUNT).
024200    MOVE ZERO                 TO BT-EXPIRY (BATCH-TABLE-COUNT).
024300    MOVE XFER-QTY             TO BT-QTY (BATCH-TABLE-COUNT).
024400    MOVE "N"                  TO BT-DEAD-SWITCH (BATCH-TABLE-COUNT).
024500 3010-EXIT.
024600    EXIT.
024700*  -------------------------------------------------------------------
024800*    A bad write here is a warning, never a reason to back the
024900*    transfer out -- the stock has already moved.
025000*    MOVE-NOTE is always "manual_transfer" today -- there is no
025100*    other transfer source yet, but the field exists for a future
025200*    automated-reorder-driven transfer to tag itself differently.
025300 3020-WRITE-MOVEMENT-RECORD.
025400    MOVE XFER-PROD-CODE      TO MOVE-PROD-CODE.
025500    MOVE XFER-FROM-LOC       TO MOVE-FROM.
025600    MOVE XFER-TO-LOC         TO MOVE-TO.
025700    MOVE XFER-QTY            TO MOVE-QTY.
025800    MOVE "manual_transfer"   TO MOVE-NOTE.
025900    MOVE W-RUN-CCYYMMDDHHMMSS TO MOVE-TIME.
026000
026100    WRITE MOVEMENT-RECORD.
026200
026300    IF W-MOVE-FILE-STATUS NOT EQUAL "00"
026400       DISPLAY "SY-XFER - WARNING, MOVEMENT AUDIT WRITE FAILED "
026500               "FOR: " XFER-PROD-CODE " STATUS=" W-MOVE-FILE-STATUS.
026600 3020-EXIT.
026700    EXIT.
026800*  -------------------------------------------------------------------
026900*    Field-by-field edit chain, one reason per transaction -- each
027000*    IF NOT XFER-IS-REJECTED guard below skips the remaining checks
027100*    once the first one trips, so W-XFER-REJECT-REASON always holds
027200*    the FIRST problem found, not the last.
027300 7000-EDIT-TRANSFER.
027400    MOVE "N"    TO W-XFER-REJECT-SWITCH.
027500    MOVE SPACES TO W-XFER-REJECT-REASON.
027600
027700    PERFORM 7010-EDIT-PROD-CODE THRU 7010-EXIT.
027800    IF NOT XFER-IS-REJECTED
027900       PERFORM 7020-EDIT-QTY THRU 7020-EXIT.
028000    IF NOT XFER-IS-REJECTED
028100       PERFORM 7030-EDIT-LOCATIONS-PRESENT THRU 7030-EXIT.
028200    IF NOT XFER-IS-REJECTED
028300       PERFORM 7040-EDIT-FROM-NOT-TO THRU 7040-EXIT.
028400    IF NOT XFER-IS-REJECTED
028500       PERFORM 7050-EDIT-SOURCE-AVAILABLE THRU 7050-EXIT.
028600 7000-EXIT.
028700    EXIT.
028800*  -------------------------------------------------------------------
028900*    No lookup against the product master here -- an unknown code
029000*    is caught downstream by 7050 finding zero available quantity,
029100*    not treated as a separate edit failure the way checkout does.
029200 7010-EDIT-PROD-CODE.
029300    IF XFER-PROD-CODE EQUAL SPACES
029400       MOVE "Y" TO W-XFER-REJECT-SWITCH
029500       MOVE "Product code required." TO W-XFER-REJECT-REASON.
029600 7010-EXIT.
029700    EXIT.
029800*  -------------------------------------------------------------------
029900*    Zero or negative quantities both fail here -- a transfer moves
030000*    stock one direction only, there is no "return" transaction type.
030100 7020-EDIT-QTY.
030200    IF XFER-QTY NOT GREATER THAN ZERO
030300       MOVE "Y" TO W-XFER-REJECT-SWITCH
030400       MOVE "Quantity must be positive." TO W-XFER-REJECT-REASON.
030500 7020-EXIT.
030600    EXIT.
030700*  -------------------------------------------------------------------
030800*    SY-0283 (09/12/2006) -- ENUM CHECK ADDED BELOW, SEE LOG ABOVE.
030900 7030-EDIT-LOCATIONS-PRESENT.
031000    IF XFER-FROM-LOC EQUAL SPACES OR XFER-TO-LOC EQUAL SPACES
031100       MOVE "Y" TO W-XFER-REJECT-SWITCH
031200       MOVE "Locations required." TO W-XFER-REJECT-REASON
031300    ELSE
031400       IF NOT XFER-FROM-AT-MAIN-STORE AND NOT XFER-FROM-AT-SHELF
031500             AND NOT XFER-FROM-AT-WEB
031600          MOVE "Y" TO W-XFER-REJECT-SWITCH
031700          MOVE "From location must be MAIN_STORE, SHELF or WEB."
031800                                           TO W-XFER-REJECT-REASON
031900       ELSE
032000          IF NOT XFER-TO-AT-MAIN-STORE AND NOT XFER-TO-AT-SHELF
032100                AND NOT XFER-TO-AT-WEB
032200             MOVE "Y" TO W-XFER-REJECT-SWITCH
032300             MOVE "To location must be MAIN_STORE, SHELF or WEB."
032400                                           TO W-XFER-REJECT-REASON.
032500 7030-EXIT.
032600    EXIT.
032700*  -------------------------------------------------------------------
032800*    A transfer to itself would net to nothing but still burn a
032900*    destination batch ID and a movement-file record, so it is
033000*    rejected outright rather than let through as a harmless no-op.
033100 7040-EDIT-FROM-NOT-TO.
033200    IF XFER-FROM-LOC EQUAL XFER-TO-LOC
033300       MOVE "Y" TO W-XFER-REJECT-SWITCH
033400       MOVE "Source and destination must differ."
033500                                        TO W-XFER-REJECT-REASON.
033600 7040-EXIT.
033700    EXIT.
033800*  -------------------------------------------------------------------
033900*    SY-0099: this check now runs before any deduction -- the old
034000*    order let a too-large transfer partially deduct the source
034100*    batches before discovering there was not enough stock to cover
034200*    the whole request.
034300 7050-EDIT-SOURCE-AVAILABLE.
034400    MOVE ZERO TO W-SOURCE-AVAILABLE-QTY.
034500    PERFORM 7055-ADD-ONE-BATCH-QTY THRU 7055-EXIT
034600       VARYING W-BT-SUB FROM 1 BY 1
034700          UNTIL W-BT-SUB GREATER THAN BATCH-TABLE-COUNT.
034800
034900    IF W-SOURCE-AVAILABLE-QTY LESS THAN XFER-QTY
035000       MOVE "Y" TO W-XFER-REJECT-SWITCH
035100       PERFORM 7060-BUILD-SHORTAGE-REASON THRU 7060-EXIT.
035200 7050-EXIT.
035300    EXIT.
035400*  -------------------------------------------------------------------
035500*    Sums only live batches of the right product at the FROM
035600*    location -- a dead (fully-deducted) batch row stays in the
035700*    table but never counts toward availability.
035800 7055-ADD-ONE-BATCH-QTY.
035900    IF BT-PROD-CODE (W-BT-SUB) EQUAL XFER-PROD-CODE
036000       AND BT-LOCATION (W-BT-SUB) EQUAL XFER-FROM-LOC
036100       AND NOT BT-IS-DEAD (W-BT-SUB)
036200       ADD BT-QTY (W-BT-SUB) TO W-SOURCE-AVAILABLE-QTY.
036300 7055-EXIT.
036400    EXIT.
036500*  -------------------------------------------------------------------
036600 7060-BUILD-SHORTAGE-REASON.
036700    MOVE W-SOURCE-AVAILABLE-QTY TO W-AV-QTY-EDIT.
036800    MOVE W-AV-QTY-EDIT          TO W-WORK-FIELD.
036900    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
037000    MOVE W-WORK-FIELD (1:7)     TO W-AV-AVAIL-TEXT.
037100
037200    MOVE XFER-QTY               TO W-AV-QTY-EDIT.
037300    MOVE W-AV-QTY-EDIT          TO W-WORK-FIELD.
037400    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
037500    MOVE W-WORK-FIELD (1:7)     TO W-AV-REQ-TEXT.
037600
037700    STRING "Insufficient stock at "  DELIMITED BY SIZE
037800           XFER-FROM-LOC             DELIMITED BY SPACE
037900           ". Available: "           DELIMITED BY SIZE
038000           W-AV-AVAIL-TEXT           DELIMITED BY SPACE
038100           ", Requested: "           DELIMITED BY SIZE
038200           W-AV-REQ-TEXT             DELIMITED BY SPACE
038300      INTO W-XFER-REJECT-REASON.
038400 7060-EXIT.
038500    EXIT.
038600*  -------------------------------------------------------------------
038700*    End-of-run rewrite, full table, same shape as every other
038800*    program in the suite that loads a batch master into memory.
038900 9100-REWRITE-BATCH-TABLE.
039000    PERFORM 9110-WRITE-ONE-BATCH-ROW THRU 9110-EXIT
039100       VARYING W-BT-SUB FROM 1 BY 1
039200          UNTIL W-BT-SUB GREATER THAN BATCH-TABLE-COUNT.
039300 9100-EXIT.
039400    EXIT.
039500*  -------------------------------------------------------------------
039600*    Field-by-field back out of the table, mirroring 1020's load --
039700*    includes any new destination batch 3010 appended this run.
039800 9110-WRITE-ONE-BATCH-ROW.
039900    MOVE BT-ID (W-BT-SUB)        TO BATCH-ID.
040000    MOVE BT-PROD-CODE (W-BT-SUB) TO BATCH-PROD-CODE.
040100    MOVE BT-LOCATION (W-BT-SUB)  TO BATCH-LOCATION.
040200    MOVE BT-RECEIVED (W-BT-SUB)  TO BATCH-RECEIVED.
040300    MOVE BT-EXPIRY (W-BT-SUB)    TO BATCH-EXPIRY.
040400    MOVE BT-QTY (W-BT-SUB)       TO BATCH-QTY.
040500    WRITE BATCH-RECORD.
040600 9110-EXIT.
040700    EXIT.
040800*  -------------------------------------------------------------------
040900*    PLGENERAL.CBL supplies the run date/time stamp and the
041000*    left-justify scratch routine; PLDEDUCT.CBL supplies the FEFO
041100*    batch deduction engine, same copybooks the checkout
041200*    program shares.
041300    COPY "PLGENERAL.CBL".
041400    COPY "PLDEDUCT.CBL".
