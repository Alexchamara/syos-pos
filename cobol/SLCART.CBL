000100*  -------------------------------------------------------------------
000200*    SLCART.CBL  -  FILE-CONTROL entry for the checkout cart
000300*    transaction file (whole-batch mode).  One header record is
000400*    followed by its item records, CART-REC-TYPE tells them apart.
000500*  -------------------------------------------------------------------
000600 SELECT CART-FILE
000700        ASSIGN TO "CART"
000800        ORGANIZATION IS SEQUENTIAL.
