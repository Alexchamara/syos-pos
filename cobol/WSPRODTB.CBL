000100*  -------------------------------------------------------------------
000200*    WSPRODTB.CBL
000300*    WORKING-STORAGE product-master table, loaded from PRODUCT-FILE
000400*    whole at program start (1000-LOAD-PRODUCT-TABLE) and searched in
000500*    memory by PL-LOOK-FOR-PRODUCT-RECORD.CBL -- the shop stopped
000600*    keying PRODUCT-FILE by PROD-CODE in the open-item sense once the
000700*    table got small enough to hold in storage (see change log).
000800*  -------------------------------------------------------------------
000900 77  PROD-TABLE-COUNT                 PIC 9(05).
001000 77  W-PRODUCT-FOUND-SWITCH           PIC X.
001100     88  PRODUCT-WAS-FOUND            VALUE "Y".
001200 77  W-PRODUCT-TABLE-SUB              PIC 9(05).
001300 77  W-PT-SUB                         PIC 9(05).
001400 77  W-SEARCH-PROD-CODE               PIC X(20).
001500
001600 01  PRODUCT-TABLE.
001700     05  PRODUCT-TABLE-ENTRY  OCCURS 2000 TIMES.
001800         10  PT-CODE                  PIC X(20).
001900         10  PT-NAME                  PIC X(100).
002000         10  PT-PRICE                 PIC S9(07)V99.
002100         10  PT-CATEGORY              PIC X(10).
002200         10  FILLER                   PIC X(11).
