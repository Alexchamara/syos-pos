000100*  -------------------------------------------------------------------
000200*    FDBLINE.CBL  -  FD and record layout for the bill detail line
000300*    file.  BLINE-NAME and BLINE-UNIT-PRICE are snapshots taken at
000400*    the time of sale and do not change if the product master does.
000500*  -------------------------------------------------------------------
000600 FD  BILL-LINE-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 160 CHARACTERS.
000900
001000 01  BILL-LINE-RECORD.
001100     05  BLINE-BILL-ID                PIC 9(09).
001200     05  BLINE-PROD-CODE              PIC X(20).
001300     05  BLINE-NAME                   PIC X(100).
001400     05  BLINE-QTY                    PIC 9(05).
001500     05  BLINE-UNIT-PRICE             PIC S9(07)V99.
001600     05  BLINE-TOTAL                  PIC S9(09)V99.
001700     05  FILLER                       PIC X(06).
