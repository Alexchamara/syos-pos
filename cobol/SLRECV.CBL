000100*  -------------------------------------------------------------------
000200*    SLRECV.CBL  -  FILE-CONTROL entry for the supplier-receiving
000300*    transaction file read by SY-SUPPLIER-RECEIVING.
000400*  -------------------------------------------------------------------
000500 SELECT RECEIVE-FILE
000600        ASSIGN TO "RECEIVE"
000700        ORGANIZATION IS SEQUENTIAL.
