000100*  -------------------------------------------------------------------
000200*    PLSHORT.CBL
000300*    Shortage-event recorder.  Checkout and
000400*    availability-check flows call 8600-RECORD-SHORTAGE THRU
000500*    8600-EXIT with SH-MESSAGE-TEXT already built; this paragraph
000600*    stamps the time and appends one record to SHORTAGE-FILE, which
000700*    must already be OPEN EXTEND in the calling program.
000800*  -------------------------------------------------------------------
000900 8600-RECORD-SHORTAGE.
001000    PERFORM 9020-STAMP-RUN-DATE-TIME THRU 9020-EXIT.
001100    MOVE W-RUN-CCYYMMDDHHMMSS TO SHORT-TIME.
001200    MOVE SH-MESSAGE-TEXT      TO SHORT-MESSAGE.
001300    WRITE SHORTAGE-RECORD.
001400 8600-EXIT.
001500    EXIT.
