000100*  -------------------------------------------------------------------
000200*    FDRPT.CBL  -  FD and print line for the reorder report.  One
000300*    80-column image per PRINT-LINE; REPORT-DETAIL-LINE is built in
000400*    working storage and MOVEd here just before WRITE.
000500*  -------------------------------------------------------------------
000600 FD  REPORT-FILE
000700     LABEL RECORDS ARE OMITTED
000800     RECORD CONTAINS 80 CHARACTERS.
000900
001000 01  PRINT-LINE.
001100     05  PRINT-LINE-TEXT               PIC X(78).
001200     05  FILLER                        PIC X(02).
001250*    Alternate views -- a label/value split for a two-column
001260*    heading or total line, and a date-stamped split for a
001270*    run-date footer line.  Both report programs that COPY this
001280*    build PRINT-LINE-TEXT a column at a time most of the time,
001290*    but reach for these on the lines where that is overkill.
001300 01  FILLER REDEFINES PRINT-LINE.
001400     05  PRINT-LINE-LABEL-ZONE-VIEW    PIC X(20).
001500     05  PRINT-LINE-VALUE-ZONE-VIEW    PIC X(58).
001600     05  FILLER                        PIC X(02).
001700 01  FILLER REDEFINES PRINT-LINE.
001800     05  PRINT-LINE-DATE-ZONE-VIEW     PIC X(10).
001900     05  PRINT-LINE-BODY-ZONE-VIEW     PIC X(68).
002000     05  FILLER                        PIC X(02).
