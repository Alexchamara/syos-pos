000100*  -------------------------------------------------------------------
000200*    SLBLINE.CBL  -  FILE-CONTROL entry for the bill detail line
000300*    output file; one record per item on a posted bill.
000400*  -------------------------------------------------------------------
000500 SELECT BILL-LINE-FILE
000600        ASSIGN TO "BILLINE"
000700        ORGANIZATION IS SEQUENTIAL.
