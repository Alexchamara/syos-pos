000100*  -------------------------------------------------------------------
000200*    SLCTMNT.CBL  -  FILE-CONTROL entry for the category-maintenance
000300*    transaction file read by SY-CATEGORY-MAINTENANCE.
000400*  -------------------------------------------------------------------
000500 SELECT CATMAINT-FILE
000600        ASSIGN TO "CATMAINT"
000700        ORGANIZATION IS SEQUENTIAL.
