000100*  -------------------------------------------------------------------
000200*    SLBATCH.CBL  -  FILE-CONTROL entry for the inventory batch file.
000300*    BATCH-FILE is loaded whole into BATCH-TABLE at program start and
000400*    rewritten whole after deductions, transfers or receiving -- the
000500*    file is sorted by BATCH-ID but the FEFO/FIFO walk (PLDEDUCT.CBL)
000600*    re-orders the in-memory table by expiry/received on each lookup.
000700*  -------------------------------------------------------------------
000800 SELECT BATCH-FILE
000900        ASSIGN TO "BATCH"
001000        ORGANIZATION IS SEQUENTIAL.
