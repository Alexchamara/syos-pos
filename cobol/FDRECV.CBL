000100*  -------------------------------------------------------------------
000200*    FDRECV.CBL  -  FD and record layout for a supplier-receiving
000300*    transaction.  RECV-EXPIRY of zero means the stock received does
000400*    not expire.
000500*  -------------------------------------------------------------------
000600 FD  RECEIVE-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 40 CHARACTERS.
000900
001000 01  RECEIVE-RECORD.
001100     05  RECV-PROD-CODE                PIC X(20).
001200     05  RECV-QTY                      PIC 9(05).
001300     05  RECV-EXPIRY                   PIC 9(08).
001400     05  FILLER                        PIC X(07).
001450*    Alternate views -- expiry broken into CCYY/MM/DD (same split
001460*    the batch master and batch-maintenance transaction carry),
001470*    and a prefix/sequence split on the code, same idiom as the
001480*    product and category files.
001500 01  FILLER REDEFINES RECEIVE-RECORD.
001600     05  FILLER                        PIC X(23).
001700     05  RECV-EXPIRY-CCYY-VIEW         PIC 9(04).
001800     05  RECV-EXPIRY-MM-VIEW           PIC 9(02).
001900     05  RECV-EXPIRY-DD-VIEW           PIC 9(02).
002000     05  FILLER                        PIC X(07).
002100 01  FILLER REDEFINES RECEIVE-RECORD.
002200     05  RECV-PROD-CODE-PREFIX-VIEW    PIC X(05).
002300     05  RECV-PROD-CODE-SEQ-VIEW       PIC X(15).
002400     05  FILLER                        PIC X(18).
