000100*  -------------------------------------------------------------------
000200*    PLDEDUCT.CBL
000300*    FEFO/FIFO inventory deduction.  Caller loads
000400*    DD-PROD-CODE, DD-LOCATION and DD-QTY-NEEDED, then PERFORMs
000500*    7500-DEDUCT-INVENTORY THRU 7500-EXIT against BATCH-TABLE
000600*    (WSBATCHTB.CBL, already loaded by the caller's 1000 paragraph).
000700*    Candidates are walked in this order, built fresh on every call
000800*    by 7520-RANK-CANDIDATES -- no permanent index is kept, the table
000900*    is small enough to re-rank every time:
001000*       (1) an expiry date beats no expiry at all;
001100*       (2) of two with an expiry, the earlier expiry goes first;
001200*       (3) ties, and every batch with no expiry, go by received
001300*           timestamp, earliest first.
001400*    On DD-DEDUCT-FAILED the table is left exactly as the caller
001500*    found it -- no partial deduction survives a shortfall, and
001510*    DD-FAIL-MESSAGE carries back the one spec'd shortfall line
001520*    so every caller logs the same wording instead of its own.
001600*  -------------------------------------------------------------------
001700 7500-DEDUCT-INVENTORY.
001800    MOVE "N" TO DD-DEDUCT-FAILED-SWITCH.
001900    MOVE DD-QTY-NEEDED TO DD-QTY-REMAINING.
002000    MOVE ZERO TO DD-CANDIDATE-COUNT.
002100
002200    PERFORM 7510-FIND-ONE-CANDIDATE THRU 7510-EXIT
002300       VARYING W-BT-SUB FROM 1 BY 1
002400          UNTIL W-BT-SUB GREATER THAN BATCH-TABLE-COUNT.
002500
002600    IF DD-CANDIDATE-COUNT GREATER THAN ZERO
002700       PERFORM 7520-RANK-CANDIDATES THRU 7520-EXIT.
002800
002900    MOVE ZERO TO W-DD-SUB.
003000 7505-APPLY-ONE-CANDIDATE.
003100    ADD 1 TO W-DD-SUB.
003200    IF DD-QTY-REMAINING GREATER THAN ZERO
003300          AND W-DD-SUB NOT GREATER THAN DD-CANDIDATE-COUNT
003400       PERFORM 7530-TAKE-FROM-CANDIDATE THRU 7530-EXIT
003500       GO TO 7505-APPLY-ONE-CANDIDATE.
003600
003700    IF DD-QTY-REMAINING GREATER THAN ZERO
003800       MOVE "Y" TO DD-DEDUCT-FAILED-SWITCH
003850       PERFORM 7535-BUILD-FAIL-MESSAGE THRU 7535-EXIT
003900       PERFORM 7540-UNDO-DEDUCTION THRU 7540-EXIT.
004000 7500-EXIT.
004100    EXIT.
004150*  -------------------------------------------------------------------
004160 7535-BUILD-FAIL-MESSAGE.
004170*    The one spec'd shortfall message -- callers used to each roll
004180*    their own wording here, which is how SY-0296 got filed (the
004190*    shortage log had three different sentences for one failure).
004200    MOVE DD-QTY-NEEDED TO DD-FAIL-QTY-ED.
004210    MOVE SPACES TO DD-FAIL-MESSAGE.
004220    STRING "Insufficient stock for " DELIMITED BY SIZE
004230           DD-PROD-CODE               DELIMITED BY SPACE
004240           " need="                   DELIMITED BY SIZE
004250           DD-FAIL-QTY-ED             DELIMITED BY SIZE
004260      INTO DD-FAIL-MESSAGE.
004270 7535-EXIT.
004280    EXIT.
004290*  -------------------------------------------------------------------
004300 7510-FIND-ONE-CANDIDATE.
004400*    A candidate is this product, at this location, with qty > 0.
004500    IF BT-PROD-CODE (W-BT-SUB) EQUAL DD-PROD-CODE
004600          AND BT-LOCATION (W-BT-SUB) EQUAL DD-LOCATION
004700          AND BT-QTY (W-BT-SUB) GREATER THAN ZERO
004800          AND NOT BT-IS-DEAD (W-BT-SUB)
004900       ADD 1 TO DD-CANDIDATE-COUNT
005000       MOVE W-BT-SUB TO DD-CAND-BT-SUB (DD-CANDIDATE-COUNT)
005100       MOVE BT-QTY (W-BT-SUB)
005200                              TO DD-CAND-QTY-BEFORE (DD-CANDIDATE-COUNT).
005300 7510-EXIT.
005400    EXIT.
005500*  -------------------------------------------------------------------
005600 7520-RANK-CANDIDATES.
005700*    Straight bubble sort -- BATCH-TABLE is small (a few hundred rows
005800*    per product at most) so this is cheap and the shop's other
005900*    sort-in-place paragraphs use the same technique.
006000    MOVE "Y" TO W-DD-SWAPPED-SWITCH.
006100    PERFORM 7525-ONE-BUBBLE-PASS THRU 7525-EXIT
006200       UNTIL W-DD-SWAPPED-SWITCH EQUAL "N".
006300 7520-EXIT.
006400    EXIT.
006500*  -------------------------------------------------------------------
006600 7525-ONE-BUBBLE-PASS.
006700    MOVE "N" TO W-DD-SWAPPED-SWITCH.
006800    PERFORM 7526-COMPARE-ADJACENT-PAIR THRU 7526-EXIT
006900       VARYING W-DD-SUB FROM 1 BY 1
007000          UNTIL W-DD-SUB GREATER THAN DD-CANDIDATE-COUNT.
007100 7525-EXIT.
007200    EXIT.
007300*  -------------------------------------------------------------------
007400 7526-COMPARE-ADJACENT-PAIR.
007500    IF W-DD-SUB LESS THAN DD-CANDIDATE-COUNT
007600       PERFORM 7527-COMPARE-TWO-CANDIDATES THRU 7527-EXIT.
007700 7526-EXIT.
007800    EXIT.
007900*  -------------------------------------------------------------------
008000 7527-COMPARE-TWO-CANDIDATES.
008100    MOVE DD-CAND-BT-SUB (W-DD-SUB)       TO W-DD-SUB-A.
008200    COMPUTE W-DD-SUB-B = W-DD-SUB + 1.
008300    MOVE DD-CAND-BT-SUB (W-DD-SUB-B)     TO W-DD-SUB-B-BT.
008400
008500    MOVE "N" TO W-DD-OUT-OF-ORDER-SWITCH.
008600    IF BT-EXPIRY (W-DD-SUB-A) EQUAL ZERO
008700          AND BT-EXPIRY (W-DD-SUB-B-BT) NOT EQUAL ZERO
008800       MOVE "Y" TO W-DD-OUT-OF-ORDER-SWITCH
008900    ELSE
009000       IF BT-EXPIRY (W-DD-SUB-A) NOT EQUAL ZERO
009100             AND BT-EXPIRY (W-DD-SUB-B-BT) NOT EQUAL ZERO
009200             AND BT-EXPIRY (W-DD-SUB-A)
009210                   GREATER THAN BT-EXPIRY (W-DD-SUB-B-BT)
009300          MOVE "Y" TO W-DD-OUT-OF-ORDER-SWITCH
009400       ELSE
009500          IF BT-EXPIRY (W-DD-SUB-A) EQUAL BT-EXPIRY (W-DD-SUB-B-BT)
009600                AND BT-RECEIVED (W-DD-SUB-A)
009610                      GREATER THAN BT-RECEIVED (W-DD-SUB-B-BT)
009700             MOVE "Y" TO W-DD-OUT-OF-ORDER-SWITCH.
009800
009900    IF W-DD-OUT-OF-ORDER-SWITCH EQUAL "Y"
010000       MOVE DD-CAND-BT-SUB (W-DD-SUB)   TO W-DD-SWAP-HOLD
010100       MOVE DD-CAND-BT-SUB (W-DD-SUB-B) TO DD-CAND-BT-SUB (W-DD-SUB)
010200       MOVE W-DD-SWAP-HOLD              TO DD-CAND-BT-SUB (W-DD-SUB-B)
010300       MOVE "Y"                         TO W-DD-SWAPPED-SWITCH.
010400 7527-EXIT.
010500    EXIT.
010600*  -------------------------------------------------------------------
010700 7530-TAKE-FROM-CANDIDATE.
010800    MOVE DD-CAND-BT-SUB (W-DD-SUB) TO W-DD-TARGET-SUB.
010900    IF BT-QTY (W-DD-TARGET-SUB) LESS THAN DD-QTY-REMAINING
011000       MOVE BT-QTY (W-DD-TARGET-SUB) TO W-DD-TAKE-AMOUNT
011100    ELSE
011200       MOVE DD-QTY-REMAINING TO W-DD-TAKE-AMOUNT.
011300
011400    SUBTRACT W-DD-TAKE-AMOUNT FROM BT-QTY (W-DD-TARGET-SUB).
011500    SUBTRACT W-DD-TAKE-AMOUNT FROM DD-QTY-REMAINING.
011600 7530-EXIT.
011700    EXIT.
011800*  -------------------------------------------------------------------
011900 7540-UNDO-DEDUCTION.
012000*    Restores every candidate's BT-QTY to the value recorded before
012100*    this call began -- keeps a shortfall from ever being a partial
012200*    deduction.
012300    PERFORM 7545-RESTORE-ONE-CANDIDATE THRU 7545-EXIT
012400       VARYING W-DD-SUB FROM 1 BY 1
012500          UNTIL W-DD-SUB GREATER THAN DD-CANDIDATE-COUNT.
012600 7540-EXIT.
012700    EXIT.
012800*  -------------------------------------------------------------------
012900 7545-RESTORE-ONE-CANDIDATE.
013000    MOVE DD-CAND-BT-SUB (W-DD-SUB) TO W-DD-TARGET-SUB.
013100    MOVE DD-CAND-QTY-BEFORE (W-DD-SUB) TO BT-QTY (W-DD-TARGET-SUB).
013200 7545-EXIT.
013300    EXIT.
