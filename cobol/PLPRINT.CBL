000100*  -------------------------------------------------------------------
000200*    PLPRINT.CBL
000300*    Print-line helpers for the reorder report.  The header,
000400*    one detail line per short product, and the no-data line are all
000500*    built in working storage and moved to PRINT-LINE just before
000600*    the WRITE -- this is the same move-then-write style the shop
000700*    has used on every print program since the green-bar days.
000800*  -------------------------------------------------------------------
000900 8700-PRINT-REPORT-HEADER.
001000    MOVE SPACES              TO PRINT-LINE-TEXT.
001100    MOVE W-THRESHOLD-EDIT    TO W-WORK-FIELD.
001200    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
001300    STRING "-- Low Stock Reorder List (SHELF < "  DELIMITED BY SIZE
001400           W-WORK-FIELD (1:10)                     DELIMITED BY SPACE
001500           ") --"                                  DELIMITED BY SIZE
001600      INTO PRINT-LINE-TEXT.
001700    WRITE PRINT-LINE.
001800 8700-EXIT.
001900    EXIT.
002000*  -------------------------------------------------------------------
002100 8710-PRINT-ONE-DETAIL-LINE.
002200*    Caller loads W-REORDER-PROD-CODE and W-REORDER-QTY-EDIT.
002300    MOVE SPACES              TO PRINT-LINE-TEXT.
002400    MOVE W-REORDER-PROD-CODE TO W-REORDER-CODE-12.
002500    MOVE W-REORDER-QTY-EDIT  TO W-WORK-FIELD.
002600    PERFORM 9030-LEFT-JUSTIFY-W-WORK-FIELD THRU 9030-EXIT.
002700    STRING W-REORDER-CODE-12   DELIMITED BY SIZE
002800           "qty="               DELIMITED BY SIZE
002900           W-WORK-FIELD (1:12)  DELIMITED BY SPACE
003000      INTO PRINT-LINE-TEXT.
003100    WRITE PRINT-LINE.
003200 8710-EXIT.
003300    EXIT.
003400*  -------------------------------------------------------------------
003500 8720-PRINT-NO-DATA-LINE.
003600    MOVE SPACES TO PRINT-LINE-TEXT.
003700    MOVE "All good. No items below threshold." TO PRINT-LINE-TEXT.
003800    WRITE PRINT-LINE.
003900 8720-EXIT.
004000    EXIT.
