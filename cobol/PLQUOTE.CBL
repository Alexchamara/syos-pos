000100*  -------------------------------------------------------------------
000200*    PLQUOTE.CBL
000300*    Discount policy engine.  Caller loads QT-SUBTOTAL,
000400*    QT-PERCENT and QT-POLICY-SWITCH, then PERFORMs 7300-APPLY-
000500*    DISCOUNT-POLICY THRU 7300-EXIT and reads the result back out of
000600*    QT-DISCOUNT.  QT-POLICY-IS-NONE is the "NoDiscount" policy -- it
000700*    always leaves QT-DISCOUNT at zero.  QT-POLICY-IS-PERCENT validates
000800*    QT-PERCENT as a whole number 0-100, then computes QT-DISCOUNT as
000900*    the subtotal times that percent, rounded half-up to the cent, and
001000*    never lets the discount run past the subtotal it was taken from.
001100*    An out-of-range percent is flagged on QT-PERCENT-INVALID-SWITCH
001200*    and the discount is forced back to zero rather than guessed at.
001300*  -------------------------------------------------------------------
001400 7300-APPLY-DISCOUNT-POLICY.
001500    MOVE ZERO TO QT-DISCOUNT.
001600    MOVE "N"  TO QT-PERCENT-INVALID-SWITCH.
001700
001800    IF QT-POLICY-IS-PERCENT
001900       IF QT-PERCENT NOT NUMERIC
002000             OR QT-PERCENT GREATER THAN 100
002100          MOVE "Y" TO QT-PERCENT-INVALID-SWITCH
002200       ELSE
002300          PERFORM 7310-COMPUTE-PERCENT-DISCOUNT THRU 7310-EXIT.
002400 7300-EXIT.
002500    EXIT.
002600*  -------------------------------------------------------------------
002700 7310-COMPUTE-PERCENT-DISCOUNT.
002800*    Rounded half-up on the cent -- COMPUTE ROUNDED on a non-negative
002900*    V99 result is exactly that, the same rule the quote engine uses
003000*    everywhere else money is split or prorated.
003100    COMPUTE QT-DISCOUNT ROUNDED =
003200            QT-SUBTOTAL * QT-PERCENT / 100.
003300    IF QT-DISCOUNT GREATER THAN QT-SUBTOTAL
003400       MOVE QT-SUBTOTAL TO QT-DISCOUNT.
003500 7310-EXIT.
003600    EXIT.
