000100*  -------------------------------------------------------------------
000200*    WSBATCHTB.CBL
000300*    WORKING-STORAGE inventory-batch table, loaded from BATCH-FILE
000400*    whole at program start.  BT-DEAD-SWITCH marks a table row as
000500*    logically deleted (qty driven to zero and location blanked on
000600*    a maintenance delete) so the end-of-run rewrite can skip it.
000700*  -------------------------------------------------------------------
000800 77  BATCH-TABLE-COUNT                PIC 9(05).
000900 77  W-BATCH-TABLE-SUB                PIC 9(05).
001000 77  W-BT-SUB                         PIC 9(05).
001100 77  W-HIGHEST-BATCH-ID               PIC 9(09).
001200
001300 01  BATCH-TABLE.
001400     05  BATCH-TABLE-ENTRY  OCCURS 5000 TIMES.
001500         10  BT-ID                    PIC 9(09).
001600         10  BT-PROD-CODE             PIC X(20).
001700         10  BT-LOCATION              PIC X(10).
001800         10  BT-RECEIVED              PIC 9(14).
001900         10  BT-EXPIRY                PIC 9(08).
002000         10  BT-QTY                   PIC S9(07).
002100         10  BT-DEAD-SWITCH           PIC X(01).
002200             88  BT-IS-DEAD           VALUE "Y".
002300         10  FILLER                   PIC X(04).
