000100*  -------------------------------------------------------------------
000200*    SLCAT.CBL  -  FILE-CONTROL entry for the category master.
000300*    CATEGORY-FILE is loaded whole into CATEGORY-TABLE at program
000400*    start and rewritten whole at program end, same pattern as
000500*    PRODUCT-FILE (see SLPROD.CBL).
000600*  -------------------------------------------------------------------
000700 SELECT CATEGORY-FILE
000800        ASSIGN TO "CATEGORY"
000900        ORGANIZATION IS SEQUENTIAL.
