000100*  -------------------------------------------------------------------
000200*    FDCTMNT.CBL  -  FD and record layout for a category-maintenance
000300*    transaction.  CM-ACTION drives SY-CATEGORY-MAINTENANCE: "C"
000400*    create/upsert, "U" update (prefix untouched), "D"
000450*    soft-delete (active -> N), "G" generate the next product
000460*    code for CM-CAT-CODE.
000600*  -------------------------------------------------------------------
000700 FD  CATMAINT-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 180 CHARACTERS.
001000
001100 01  CATMAINT-RECORD.
001200     05  CM-ACTION                     PIC X(01).
001300         88  CM-ACTION-CREATE          VALUE "C".
001400         88  CM-ACTION-UPDATE          VALUE "U".
001500         88  CM-ACTION-DELETE          VALUE "D".
001600         88  CM-ACTION-GENERATE        VALUE "G".
001700     05  CM-CAT-CODE                   PIC X(10).
001800     05  CM-CAT-NAME                   PIC X(50).
001900     05  CM-CAT-DESC                   PIC X(100).
002000     05  CM-CAT-PREFIX                 PIC X(05).
002100     05  CM-CAT-DISPLAY-ORDER          PIC 9(03).
002200     05  FILLER                        PIC X(11).
002250*    Alternate views -- same prefix/sequence split the category
002260*    master carries (FDCAT.CBL), plus a short/rest split on the
002270*    name for the 20-character list-screen column the counter
002280*    terminals still run.
002300 01  FILLER REDEFINES CATMAINT-RECORD.
002400     05  FILLER                        PIC X(01).
002500     05  CM-CAT-CODE-PREFIX-VIEW       PIC X(05).
002600     05  CM-CAT-CODE-SEQ-VIEW          PIC X(05).
002700     05  FILLER                        PIC X(169).
002800 01  FILLER REDEFINES CATMAINT-RECORD.
002900     05  FILLER                        PIC X(11).
003000     05  CM-CAT-NAME-SHORT-VIEW        PIC X(30).
003100     05  CM-CAT-NAME-REST-VIEW         PIC X(20).
003200     05  FILLER                        PIC X(119).
