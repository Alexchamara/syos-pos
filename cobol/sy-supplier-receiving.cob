000100*  -------------------------------------------------------------------
000200*    SY-SUPPLIER-RECEIVING.CBL
000300*    Supplier receiving.  Books incoming stock straight
000400*    into MAIN_STORE as a brand-new batch, stamped with the run date/
000500*    time; FEFO/FIFO picking (PLDEDUCT.CBL) sorts out expiry order
000600*    later, so receiving never merges into an existing batch row.
000700*
000800*    CHANGE LOG
000900*    ----------
001000*    12/04/1989  RB   SY-0058  ORIGINAL PROGRAM - POSTS SUPPLIER
001100*                               DELIVERIES TO THE MAIN STORE BATCH
001200*                               FILE.
001300*    07/19/1991  RB   SY-0095  PRODUCT CODE ON THE RECEIVING
001400*                               TRANSACTION IS NOW UPPERCASED BEFORE
001500*                               THE BATCH ROW IS BUILT.
001600*    04/02/1994  MTJ  SY-0131  ZERO/NEGATIVE QUANTITY ON THE
001700*                               TRANSACTION NOW REJECTS THE LINE
001800*                               INSTEAD OF POSTING A BAD BATCH.
001900*    01/08/1999  CDF  SY-0218  Y2K - CONFIRMED AGAINST THE SHARED
002000*                               PLGENERAL DATE/TIME STAMP ROUTINE.
002100*    08/11/2003  PNW  SY-0259  NEW BATCH ID NOW DRAWN FROM THE
002200*                               HIGHEST ID SEEN ON LOAD RATHER THAN A
002300*                               SEPARATE COUNTER FILE.
002400*  -------------------------------------------------------------------
002500 IDENTIFICATION DIVISION.
002600
002700 PROGRAM-ID.    SY-SUPPLIER-RECEIVING.
002800 AUTHOR.        R BANDARANAYAKE.
002900 INSTALLATION.  SYOS STORE SYSTEMS - INVENTORY CONTROL.
003000 DATE-WRITTEN.  12/04/1989.
003100 DATE-COMPILED.
003200 SECURITY.      COMPANY CONFIDENTIAL - INVENTORY CONTROL GROUP ONLY.
003300
003400 ENVIRONMENT DIVISION.
003500
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300*    RECEIVE-FILE is the transaction input; BATCH-FILE is loaded,
004400*    appended to in memory (never rewritten row-for-row otherwise),
004500*    and rewritten whole at end of run.
004600     COPY "SLRECV.CBL".
004700     COPY "SLBATCH.CBL".
004800
004900 DATA DIVISION.
005000
005100 FILE SECTION.
005200
005300     COPY "FDRECV.CBL".
005400     COPY "FDBATCH.CBL".
005500
005600 WORKING-STORAGE SECTION.
005700
005800     COPY "WSBATCHTB.CBL".
005900     COPY "WSGENERAL.CBL".
006000
006100*    End-of-file switches for the two sequential files this program
006200*    reads straight through - the batch table load and the receiving
006300*    transaction file.  Same two-switch shape as every other sy-*
006400*    program in the suite.
006500 01  W-END-OF-RECEIVE-FILE         PIC X.
006600     88  END-OF-RECEIVE-FILE       VALUE "Y".
006700
006800 01  W-END-OF-BATCH-LOAD           PIC X.
006900     88  END-OF-BATCH-LOAD         VALUE "Y".
007000
007100*    Set by the SY-0131 edit below when a receiving line fails the
007200*    positive-quantity check; keeps 2020 from having to retest the
007300*    condition that tripped the reject.
007400 01  W-RECEIPT-REJECT-SWITCH       PIC X.
007500     88  RECEIPT-IS-REJECTED       VALUE "Y".
007600
007700*    Run totals for the two DISPLAY lines at the end of 0100-MAIN-LINE.
007800 77  W-RECEIPTS-POSTED-COUNT       PIC 9(07).
007900 77  W-RECEIPTS-REJECTED-COUNT     PIC 9(07).
008000*    Holds the batch id assigned to the row currently being posted;
008100*    SY-0259 draws this off W-HIGHEST-BATCH-ID in WSBATCHTB rather
008200*    than a separate counter file, so there is nothing else to keep
008300*    in step when a batch is voided or a location is added.
008400 77  W-NEW-BATCH-ID                PIC 9(09).
008500
008600*  -------------------------------------------------------------------
008700 PROCEDURE DIVISION.
008800
008900 0100-MAIN-LINE.
009000*    Load the existing batch table first so 3000 below has the
009100*    current high-water-mark batch id before any new rows are posted.
009200    OPEN INPUT BATCH-FILE.
009300    PERFORM 1000-LOAD-BATCH-TABLE THRU 1000-EXIT.
009400    CLOSE BATCH-FILE.
009500
009600    OPEN INPUT RECEIVE-FILE.
009700
009800    MOVE ZERO TO W-RECEIPTS-POSTED-COUNT W-RECEIPTS-REJECTED-COUNT.
009900
010000*    One pass of the receiving transaction file - every accepted line
010100*    appends a new row to the in-memory batch table built above.
010200    PERFORM 2000-PROCESS-ALL-RECEIPTS THRU 2000-EXIT.
010300
010400    CLOSE RECEIVE-FILE.
010500
010600*    BATCH-FILE is reopened OUTPUT and the whole table is written
010700*    back in one shot - same rewrite-the-table idiom as every other
010800*    maintenance program in the suite, not a row-by-row REWRITE.
010900    OPEN OUTPUT BATCH-FILE.
011000    PERFORM 9100-REWRITE-BATCH-TABLE THRU 9100-EXIT.
011100    CLOSE BATCH-FILE.
011200
011300    DISPLAY "SY-RECV - BATCHES POSTED:  " W-RECEIPTS-POSTED-COUNT.
011400    DISPLAY "SY-RECV - LINES REJECTED:  " W-RECEIPTS-REJECTED-COUNT.
011500
011600    STOP RUN.
011700*  -------------------------------------------------------------------
011800 1000-LOAD-BATCH-TABLE.
011900*    Whole-file load of BATCH-FILE, tracking the highest batch id seen
012000*    so 3000 below can mint the next one without a separate counter.
012100    MOVE ZERO TO BATCH-TABLE-COUNT.
012200    MOVE ZERO TO W-HIGHEST-BATCH-ID.
012300    MOVE "N"  TO W-END-OF-BATCH-LOAD.
012400    PERFORM 1010-READ-ONE-BATCH THRU 1010-EXIT.
012500    PERFORM 1020-ADD-ONE-BATCH-ROW THRU 1020-EXIT
012600       UNTIL END-OF-BATCH-LOAD.
012700 1000-EXIT.
012800    EXIT.
012900*  -------------------------------------------------------------------
013000 1010-READ-ONE-BATCH.
013100    READ BATCH-FILE
013200       AT END MOVE "Y" TO W-END-OF-BATCH-LOAD.
013300 1010-EXIT.
013400    EXIT.
013500*  -------------------------------------------------------------------
013600 1020-ADD-ONE-BATCH-ROW.
013700*    Field-by-field MOVE rather than a group MOVE, matching the FD's
013800*    own layout - BT-DEAD-SWITCH has no counterpart on BATCH-RECORD,
013900*    so a group MOVE would leave it undefined instead of forced "N".
014000    ADD 1 TO BATCH-TABLE-COUNT.
014100    MOVE BATCH-ID        TO BT-ID (BATCH-TABLE-COUNT).
014200    MOVE BATCH-PROD-CODE TO BT-PROD-CODE (BATCH-TABLE-COUNT).
014300    MOVE BATCH-LOCATION  TO BT-LOCATION (BATCH-TABLE-COUNT).
014400    MOVE BATCH-RECEIVED  TO BT-RECEIVED (BATCH-TABLE-COUNT).
014500    MOVE BATCH-EXPIRY    TO BT-EXPIRY (BATCH-TABLE-COUNT).
014600    MOVE BATCH-QTY       TO BT-QTY (BATCH-TABLE-COUNT).
014700    MOVE "N"             TO BT-DEAD-SWITCH (BATCH-TABLE-COUNT).
014800
014900*    SY-0259 - carry the running high-water mark here instead of
015000*    reading a separate counter file; 3000 below just adds 1 to this
015100*    to mint the next batch id, so a gap in the file (a voided batch
015200*    deleted elsewhere) never produces a collision.
015300    IF BATCH-ID GREATER THAN W-HIGHEST-BATCH-ID
015400       MOVE BATCH-ID TO W-HIGHEST-BATCH-ID.
015500
015600    PERFORM 1010-READ-ONE-BATCH THRU 1010-EXIT.
015700 1020-EXIT.
015800    EXIT.
015900*  -------------------------------------------------------------------
016000 2000-PROCESS-ALL-RECEIPTS.
016100    MOVE "N" TO W-END-OF-RECEIVE-FILE.
016200    PERFORM 2010-READ-ONE-RECEIPT THRU 2010-EXIT.
016300    PERFORM 2020-PROCESS-ONE-RECEIPT THRU 2020-EXIT
016400       UNTIL END-OF-RECEIVE-FILE.
016500 2000-EXIT.
016600    EXIT.
016700*  -------------------------------------------------------------------
016800 2010-READ-ONE-RECEIPT.
016900    READ RECEIVE-FILE
017000       AT END MOVE "Y" TO W-END-OF-RECEIVE-FILE.
017100 2010-EXIT.
017200    EXIT.
017300*  -------------------------------------------------------------------
017400 2020-PROCESS-ONE-RECEIPT.
017500    MOVE "N" TO W-RECEIPT-REJECT-SWITCH.
017600
017700*    SY-0131 - a receiving line used to post a batch row with zero or
017800*    negative quantity if the transaction was keyed wrong; now it is
017900*    rejected outright and never reaches the batch table at all.
018000    IF RECV-QTY NOT GREATER THAN ZERO
018100       MOVE "Y" TO W-RECEIPT-REJECT-SWITCH
018200       DISPLAY "SY-RECV - REJECTED, QTY NOT > 0: " RECV-PROD-CODE.
018300
018400    IF RECEIPT-IS-REJECTED
018500       ADD 1 TO W-RECEIPTS-REJECTED-COUNT
018600    ELSE
018700       PERFORM 3000-POST-NEW-BATCH-AT-MAIN-STORE THRU 3000-EXIT
018800       ADD 1 TO W-RECEIPTS-POSTED-COUNT.
018900
019000    PERFORM 2010-READ-ONE-RECEIPT THRU 2010-EXIT.
019100 2020-EXIT.
019200    EXIT.
019300*  -------------------------------------------------------------------
019400 3000-POST-NEW-BATCH-AT-MAIN-STORE.
019500*    SY-0095 - product code is forced to upper case before the batch
019600*    row is built, the same WSGENERAL scan-and-fold routine every
019700*    other sy-* program uses, so a lower-case key on the transaction
019800*    can never split a product's stock across two "different" codes.
019900    MOVE RECV-PROD-CODE TO W-WORK-CODE.
020000    PERFORM 9000-UPPERCASE-W-WORK-CODE THRU 9000-EXIT.
020100
020200    ADD 1 TO W-HIGHEST-BATCH-ID.
020300    MOVE W-HIGHEST-BATCH-ID TO W-NEW-BATCH-ID.
020400
020500*    SY-0218 - stamps BT-RECEIVED from the shared PLGENERAL run
020600*    date/time routine rather than a value off the transaction, so
020700*    the received timestamp always reflects when this program ran.
020800    PERFORM 9020-STAMP-RUN-DATE-TIME THRU 9020-EXIT.
020900
021000*    Per the header banner, a receipt is always posted as a brand-new
021100*    batch row at MAIN_STORE - it is never matched against an
021200*    existing batch for the same product/location and merged in,
021300*    even when the expiry date lines up.  FEFO/FIFO picking in
021400*    PLDEDUCT.CBL is what sorts batches into expiry order at issue
021500*    time, so receiving can stay this simple.
021600    ADD 1 TO BATCH-TABLE-COUNT.
021700    MOVE W-NEW-BATCH-ID         TO BT-ID (BATCH-TABLE-COUNT).
021800    MOVE W-WORK-CODE            TO BT-PROD-CODE (BATCH-TABLE-COUNT).
021900    MOVE "MAIN_STORE"           TO BT-LOCATION (BATCH-TABLE-COUNT).
022000    MOVE W-RUN-CCYYMMDDHHMMSS   TO BT-RECEIVED (BATCH-TABLE-COUNT).
022100    MOVE RECV-EXPIRY            TO BT-EXPIRY (BATCH-TABLE-COUNT).
022200    MOVE RECV-QTY               TO BT-QTY (BATCH-TABLE-COUNT).
022300    MOVE "N"                    TO BT-DEAD-SWITCH (BATCH-TABLE-COUNT).
022400
022500    DISPLAY "SY-RECV - NEW BATCH ID: " W-NEW-BATCH-ID
022600            " FOR " W-WORK-CODE.
022700 3000-EXIT.
022800    EXIT.
022900*  -------------------------------------------------------------------
023000 9100-REWRITE-BATCH-TABLE.
023100*    Drives the table, row by subscript, through 9110 below until
023200*    every row - the ones loaded at 1000 plus every new one appended
023300*    at 3000 - has been written back out to BATCH-FILE.
023400    PERFORM 9110-WRITE-ONE-BATCH-ROW THRU 9110-EXIT
023500       VARYING W-BT-SUB FROM 1 BY 1
023600          UNTIL W-BT-SUB GREATER THAN BATCH-TABLE-COUNT.
023700 9100-EXIT.
023800    EXIT.
023900*  -------------------------------------------------------------------
024000 9110-WRITE-ONE-BATCH-ROW.
024100*    Field-by-field MOVE back into BATCH-RECORD, mirroring 1020 above.
024200    MOVE BT-ID (W-BT-SUB)        TO BATCH-ID.
024300    MOVE BT-PROD-CODE (W-BT-SUB) TO BATCH-PROD-CODE.
024400    MOVE BT-LOCATION (W-BT-SUB)  TO BATCH-LOCATION.
024500    MOVE BT-RECEIVED (W-BT-SUB)  TO BATCH-RECEIVED.
024600    MOVE BT-EXPIRY (W-BT-SUB)    TO BATCH-EXPIRY.
024700    MOVE BT-QTY (W-BT-SUB)       TO BATCH-QTY.
024800    WRITE BATCH-RECORD.
024900 9110-EXIT.
025000    EXIT.
025100*    PLGENERAL.CBL supplies the uppercase-scan paragraph used by
025200*    3000 above and the run date/time stamp paragraph used to set
025300*    BT-RECEIVED - the same shared subroutine block every sy-*
025400*    program in the suite copies in at the bottom of the file.
025500*  -------------------------------------------------------------------
025600    COPY "PLGENERAL.CBL".
