000100*  -------------------------------------------------------------------
000200*    SLMOVE.CBL  -  FILE-CONTROL entry for the inventory movement
000300*    audit trail; append-only output from the stock transfer engine.
000400*    A write failure here is logged but never fails a transfer.
000500*  -------------------------------------------------------------------
000600 SELECT MOVEMENT-FILE
000700        ASSIGN TO "MOVEMENT"
000800        ORGANIZATION IS SEQUENTIAL
000900        FILE STATUS IS W-MOVE-FILE-STATUS.
