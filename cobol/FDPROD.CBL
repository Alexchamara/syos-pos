000100*  -------------------------------------------------------------------
000200*    FDPROD.CBL  -  FD and record layout for the product master.
000300*    One record per stock-keeping product code.  PROD-PRICE is the
000400*    shelf / counter unit price used by the quote and checkout
000500*    engines (PLQUOTE.CBL, SY-CHECKOUT-POSTING); PROD-CATEGORY
000600*    ties the item back to CATEGORY-FILE for the code generator
000650*    in SY-CATEGORY-MAINTENANCE.
000700*  -------------------------------------------------------------------
000800 FD  PRODUCT-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 150 CHARACTERS.
001100
001200 01  PRODUCT-RECORD.
001300     05  PROD-CODE                    PIC X(20).
001400     05  PROD-NAME                    PIC X(100).
001500     05  PROD-PRICE                   PIC S9(7)V99.
001600     05  FILLER REDEFINES PROD-PRICE.
001700         10  PROD-PRICE-WHOLE         PIC S9(7).
001800         10  PROD-PRICE-CENTS         PIC 99.
001900     05  PROD-CATEGORY                PIC X(10).
002000     05  FILLER                       PIC X(11).
