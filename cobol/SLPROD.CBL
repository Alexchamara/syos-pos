000100*  -------------------------------------------------------------------
000200*    SLPROD.CBL  -  FILE-CONTROL entry for the product master.
000300*    PRODUCT-FILE is loaded whole into PRODUCT-TABLE (PLLKPROD.CBL)
000400*    at program start and rewritten whole at program end; the file
000500*    itself stays a plain sequential file, sorted by PROD-CODE.
000600*  -------------------------------------------------------------------
000700 SELECT PRODUCT-FILE
000800        ASSIGN TO "PRODUCT"
000900        ORGANIZATION IS SEQUENTIAL.
