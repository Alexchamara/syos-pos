000100*  -------------------------------------------------------------------
000200*    PLDATE.CBL
000300*    Calendar validation used wherever a transaction carries a date
000400*    that must be a real calendar date and, for expiries, not be
000500*    before today (batch maintenance, supplier receiving, transfer).
000600*    Caller loads WDT-DATE-CCYYMMDD and PERFORMs 8500-VALIDATE-DATE
000700*    THRU 8500-EXIT; WDT-VALID-DATE-FORMED answers the question.
000800*  -------------------------------------------------------------------
000900 8500-VALIDATE-DATE.
001000    MOVE "N" TO W-FOUND-DATE-SWITCH.
001100
001200    IF WDT-DATE-CCYYMMDD EQUAL ZEROS
001300       MOVE "Y" TO W-FOUND-DATE-SWITCH
001400       GO TO 8500-EXIT.
001500
001600    IF NOT WDT-MONTH-VALID
001700       GO TO 8500-EXIT.
001800
001900    MOVE WDT-MONTH-LEN (WDT-MM) TO WDT-DAYS-IN-MONTH.
002000
002100    IF WDT-MM EQUAL 2
002200       PERFORM 8550-CHECK-LEAP-YEAR THRU 8550-EXIT
002300       IF WDT-LEAP-YEAR-REMAINDER EQUAL ZERO
002400          ADD 1 TO WDT-DAYS-IN-MONTH.
002500
002600    IF WDT-DD IS GREATER THAN ZERO
002700          AND WDT-DD IS NOT GREATER THAN WDT-DAYS-IN-MONTH
002800       MOVE "Y" TO W-FOUND-DATE-SWITCH.
002900
003000 8500-EXIT.
003100    EXIT.
003200*  -------------------------------------------------------------------
003300 8550-CHECK-LEAP-YEAR.
003400*    A year is a leap year when divisible by 4 and, if it is a
003500*    century year, also divisible by 400 -- the textbook rule.
003600    DIVIDE WDT-CCYY BY 4 GIVING WDT-LEAP-YEAR-DUMMY-QUO
003700                        REMAINDER WDT-LEAP-YEAR-REMAINDER.
003800
003900    IF WDT-LEAP-YEAR-REMAINDER EQUAL ZERO
004000       DIVIDE WDT-CCYY BY 100 GIVING WDT-LEAP-YEAR-DUMMY-QUO
004100                             REMAINDER WDT-LEAP-YEAR-REMAINDER
004200       IF WDT-LEAP-YEAR-REMAINDER EQUAL ZERO
004300          DIVIDE WDT-CCYY BY 400 GIVING WDT-LEAP-YEAR-DUMMY-QUO
004400                                REMAINDER WDT-LEAP-YEAR-REMAINDER.
004500 8550-EXIT.
004600    EXIT.
004700*  -------------------------------------------------------------------
004800 8560-DATE-NOT-BEFORE-TODAY.
004900*    On entry WDT-DATE-CCYYMMDD holds the date to test and
005000*    WDT-TODAY-CCYYMMDD holds today's date (moved in by the caller
005100*    from ACCEPT ... FROM DATE YYYYMMDD).  Sets W-FOUND-DATE-SWITCH
005200*    to "Y" when the date is today or later, or when it is zero
005300*    (no expiry is always acceptable).
005400    MOVE "Y" TO W-FOUND-DATE-SWITCH.
005500    IF WDT-DATE-CCYYMMDD NOT EQUAL ZEROS
005600       IF WDT-DATE-CCYYMMDD IS LESS THAN WDT-TODAY-CCYYMMDD
005700          MOVE "N" TO W-FOUND-DATE-SWITCH.
005800 8560-EXIT.
005900    EXIT.
