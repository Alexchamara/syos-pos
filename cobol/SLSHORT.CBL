000100*  -------------------------------------------------------------------
000200*    SLSHORT.CBL  -  FILE-CONTROL entry for the shortage-event file.
000300*    Checkout and availability-check flows append here
000400*    whenever neither SHELF nor WEB can cover a requested quantity.
000500*  -------------------------------------------------------------------
000600 SELECT SHORTAGE-FILE
000700        ASSIGN TO "SHORTAGE"
000800        ORGANIZATION IS SEQUENTIAL.
