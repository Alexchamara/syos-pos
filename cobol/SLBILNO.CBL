000100*  -------------------------------------------------------------------
000200*    SLBILNO.CBL  -  FILE-CONTROL entry for the bill-number counter
000300*    file.  One record per scope (COUNTER, WEB, ...); loaded whole
000400*    into BILNO-TABLE and rewritten whole by PLBILNO.CBL.
000500*  -------------------------------------------------------------------
000600 SELECT BILLNO-FILE
000700        ASSIGN TO "BILLNO"
000800        ORGANIZATION IS SEQUENTIAL.
